000100*                                                                         
000200*FDROL.CBL                                                                
000300*                                                                         
000400*FILE SECTION RECORD FOR THE ROLE FILE.  ONE RECORD PER USER              
000500*PER ROLE PER TOURNAMENT.  A USER HOLDING ANY ROLE IN A                   
000600*TOURNAMENT MAY NOT ALSO SPONSOR OR BOOK A SEAT IN IT --                  
000700*SEE SPONSORSHIP-PROCESSING AND TICKET-BOOKING.                           
000800*                                                                         
000900*    1994-04-06 RJL  ORIGINAL LAYOUT.                                     
001000*                                                                         
001100 FD  ROLE-FILE                                                            
001200     LABEL RECORDS ARE STANDARD                                           
001300     RECORD CONTAINS 20 CHARACTERS.                                       
001400 01  ROLE-RECORD.                                                         
001500     05  ROL-TOURNAMENT-ID           PIC 9(6).                            
001600     05  ROL-USER-ID                 PIC 9(6).                            
001700     05  ROL-ROLE                    PIC X(2).                            
001800         88  ROL-IS-ORGANIZER            VALUE "OR".                      
001900         88  ROL-IS-KNIGHT               VALUE "KN".                      
002000         88  ROL-IS-SPECTATOR            VALUE "SP".                      
002100         88  ROL-IS-SPONSOR              VALUE "SN".                      
002200     05  FILLER                      PIC X(6).                            
