000100*                                                                         
000200*BRACKET-GENERATION.COB                                                   
000300*                                                                         
000400*DRAWS THE FIGHT BRACKET FOR A TOURNAMENT AS SOON AS ITS                  
000500*REQUIRED NUMBER OF KNIGHTS HAS BEEN APPROVED.  NORMALLY                  
000600*CALLED DIRECTLY BY APPLICATION-PROCESSING THE MOMENT THE                 
000700*COUNT IS MET, BUT IT CAN ALSO BE RUN ON ITS OWN AGAINST A                
000800*QUEUE OF REQUESTS -- IT MAKES NO DIFFERENCE TO THIS PROGRAM.             
000900*ANY MATCHES ALREADY ON FILE FOR THE TOURNAMENT ARE DISCARDED             
001000*AND THE WHOLE BRACKET IS REDRAWN FROM SCRATCH.                           
001100*                                                                         
001200*    1994-07-19 RJL  ORIGINAL PROGRAM.                                    
001300*    1994-08-02 RJL  ADDED THE AUTOMATIC-VICTORY CASE FOR A               
001400*                    TOURNAMENT WITH ONLY ONE APPROVED KNIGHT.            
001500*    1995-03-11 RJL  BRONZE MATCH ADDED (THIRD-PLACE PLAYOFF --           
001600*                    GUILD MASTER'S REQUEST).                             
001700*    1998-10-27 KMP  Y2K -- FGT-DATE WIDENED TO 14 DIGITS, DATE           
001800*                    ARITHMETIC NOW GOES THROUGH PL-ADD-ONE-DAY.          
001900*    2002-07-11 RJL  NOW READS ITS TOURNAMENT KEY FROM A REQUEST          
002000*                    FILE INSTEAD OF A SCREEN PROMPT (BATCH-ONLY          
002100*                    CONVERSION, TICKET #3390).                           
002200*                                                                         
002300 IDENTIFICATION DIVISION.                                                 
002400 PROGRAM-ID. BRACKET-GENERATION.                                          
002500 AUTHOR. R J LOWELL.                                                      
002600 INSTALLATION. IVANHOE GUILD DATA PROCESSING.                             
002700 DATE-WRITTEN. 1994-07-19.                                                
002800 DATE-COMPILED.                                                           
002900 SECURITY. UNCLASSIFIED.                                                  
003000*                                                                         
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM.                                                  
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700*                                                                         
003800     COPY "SLTRN.CBL".                                                    
003900     COPY "SLAPP.CBL".                                                    
004000     COPY "SLFGT.CBL".                                                    
004100     COPY "SLBRKTX.CBL".                                                  
004200*                                                                         
004300 DATA DIVISION.                                                           
004400 FILE SECTION.                                                            
004500*                                                                         
004600     COPY "FDTRN.CBL".                                                    
004700     COPY "FDAPP.CBL".                                                    
004800     COPY "FDFGT.CBL".                                                    
004900     COPY "FDBRKTX.CBL".                                                  
005000*                                                                         
005100 WORKING-STORAGE SECTION.                                                 
005200*                                                                         
005300     COPY "WSTRNTAB.cbl".                                                 
005400     COPY "WSFGTTAB.cbl".                                                 
005500     COPY "wsdate.cbl".                                                   
005600*                                                                         
005700*ONE FILE-STATUS FIELD PER FILE THIS PROGRAM TOUCHES, CHECKED             
005800*AFTER EVERY OPEN AND WATCHED FOR "10" (END OF FILE) ON EVERY             
005900*READ.                                                                    
006000*                                                                         
006100 77  FS-TRN                       PIC X(2).                               
006200 77  FS-FGT                       PIC X(2).                               
006300 77  FS-APP                       PIC X(2).                               
006400 77  FS-BKX                       PIC X(2).                               
006500*                                                                         
006600*THE APPROVED-KNIGHT LIST IS BUILT FRESH FOR EACH REQUEST BY              
006700*SCANNING THE APPLICATION FILE -- BRACKET-GENERATION OWNS NO              
006800*PERMANENT TABLE OF ITS OWN FOR THIS.                                     
006900*                                                                         
007000 01  KNT-TABLE.                                                           
007100     05  KNT-COUNT                  PIC 9(3) COMP.                        
007200         88  KNT-COUNT-VALID                VALUE 1 2 4 8 16.             
007300     05  KNT-ENTRY OCCURS 20 TIMES                                        
007400         INDEXED BY KNT-NDX.                                              
007500         10  KNT-KNIGHT-ID                PIC 9(6).                       
007600*                                                                         
007700*CURRENT-ROUND AND NEXT-ROUND MATCH-ID ARRAYS -- CARRIES THE              
007800*WINNER-ADVANCEMENT CHAIN UP THROUGH THE BRACKET ONE ROUND AT             
007900*A TIME.  EIGHT ENTRIES IS ENOUGH FOR THE LARGEST FIRST ROUND             
008000*THE GUILD ALLOWS (SIXTEEN KNIGHTS, ROUND-OF-8).                          
008100*                                                                         
008200 01  CUR-ROUND-GROUP.                                                     
008300     05  CUR-ROUND-IDS OCCURS 8 TIMES  PIC 9(6).                          
008400 01  NEXT-ROUND-GROUP.                                                    
008500     05  NEXT-ROUND-IDS OCCURS 8 TIMES PIC 9(6).                          
008600*                                                                         
008700 01  W-END-OF-REQUESTS          PIC X(1).                                 
008800     88  END-OF-REQUESTS               VALUE "Y".                         
008900*                                                                         
009000 01  W-EDIT-SWITCHES.                                                     
009100     05  W-BRACKET-VALID             PIC X(1).                            
009200         88  BRACKET-IS-VALID               VALUE "Y".                    
009300*                                                                         
009400 01  W-ROUND-WORK.                                                        
009500     05  W-ROUND-SIZE                PIC 9(2) COMP.                       
009600     05  W-NEW-ROUND-SIZE            PIC 9(2) COMP.                       
009700     05  W-NAME-SIZE-ARG             PIC 9(2) COMP.                       
009800     05  W-ROUND-NDX                 PIC 9(2) COMP.                       
009900     05  W-PAIR-NDX                  PIC 9(2) COMP.                       
010000     05  W-ROUND-NAME                PIC X(2).                            
010100     05  W-ROUND-DATE-8              PIC 9(8).                            
010200     05  W-ROUND-DATE-14             PIC 9(14).                           
010300     05  W-FGT-NEXT-ID               PIC 9(6) COMP.                       
010400*                                                                         
010500 01  W-RUN-TOTALS.                                                        
010600     05  W-RECORDS-READ              PIC 9(7) COMP.                       
010700     05  W-RECORDS-WRITTEN           PIC 9(7) COMP.                       
010800     05  W-RECORDS-REJECTED          PIC 9(7) COMP.                       
010900*                                                                         
011000 77  W-ABEND-REASON              PIC X(40).                               
011100*                                                                         
011200 PROCEDURE DIVISION.                                                      
011300*                                                                         
011400 0000-MAIN-LINE.                                                          
011500     PERFORM 1000-INITIALIZE.                                             
011600     PERFORM 2000-PROCESS-REQUESTS.                                       
011700     PERFORM 3900-FINISH-UP.                                              
011800     EXIT PROGRAM.                                                        
011900     STOP RUN.                                                            
012000 0000-EXIT.                                                               
012100     EXIT.                                                                
012200*                                                                         
012300 1000-INITIALIZE.                                                         
012400     MOVE ZERO TO W-RECORDS-READ W-RECORDS-WRITTEN                        
012500         W-RECORDS-REJECTED.                                              
012600     MOVE "N" TO W-END-OF-REQUESTS.                                       
012700     PERFORM PL-LOAD-TOURNAMENT-TABLE.                                    
012800     PERFORM PL-LOAD-FIGHT-TABLE.                                         
012900     PERFORM 1100-DETERMINE-NEXT-FGT-ID.                                  
013000     PERFORM 1200-OPEN-REQUEST-FILE.                                      
013100 1000-EXIT.                                                               
013200     EXIT.                                                                
013300*                                                                         
013400*FGT-ID IS ASSIGNED FROM THE HIGH-WATER MARK ACROSS EVERY                 
013500*TOURNAMENT'S MATCHES -- THE FILE HOLDS NO OTHER SEQUENCE                 
013600*SOURCE, SAME SHOP STANDARD AS EVERY OTHER MASTER IN THIS                 
013700*SYSTEM.                                                                  
013800*                                                                         
013900 1100-DETERMINE-NEXT-FGT-ID.                                              
014000     MOVE ZERO TO W-FGT-NEXT-ID.                                          
014100     PERFORM 1110-CHECK-ONE-HIGH-FGT-ID                                   
014200         VARYING FGT-TABLE-NDX FROM 1 BY 1                                
014300         UNTIL FGT-TABLE-NDX GREATER THAN FGT-TABLE-COUNT.                
014400     ADD 1 TO W-FGT-NEXT-ID.                                              
014500 1100-EXIT.                                                               
014600     EXIT.                                                                
014700*                                                                         
014800 1110-CHECK-ONE-HIGH-FGT-ID.                                              
014900     MOVE FGT-TAB-RECORD (FGT-TABLE-NDX) TO FIGHT-RECORD.                 
015000     IF FGT-ID GREATER THAN W-FGT-NEXT-ID                                 
015100         MOVE FGT-ID TO W-FGT-NEXT-ID                                     
015200     END-IF.                                                              
015300 1110-EXIT.                                                               
015400     EXIT.                                                                
015500*                                                                         
015600 1200-OPEN-REQUEST-FILE.                                                  
015700     OPEN INPUT BRACKET-REQUEST-FILE.                                     
015800     IF FS-BKX NOT = "00"                                                 
015900         MOVE "UNABLE TO OPEN BRACKET REQUEST FILE"                       
016000         TO W-ABEND-REASON                                                
016100         PERFORM 9900-ABEND-THE-RUN                                       
016200     END-IF.                                                              
016300 1200-EXIT.                                                               
016400     EXIT.                                                                
016500*                                                                         
016600 2000-PROCESS-REQUESTS.                                                   
016700     PERFORM 2100-READ-BRACKET-REQUEST.                                   
016800     PERFORM 2200-EDIT-AND-DRAW-ONE                                       
016900         UNTIL END-OF-REQUESTS.                                           
017000 2000-EXIT.                                                               
017100     EXIT.                                                                
017200*                                                                         
017300 2100-READ-BRACKET-REQUEST.                                               
017400     READ BRACKET-REQUEST-FILE.                                           
017500     IF FS-BKX = "00"                                                     
017600         ADD 1 TO W-RECORDS-READ                                          
017700     ELSE                                                                 
017800         IF FS-BKX = "10"                                                 
017900             MOVE "Y" TO W-END-OF-REQUESTS                                
018000         ELSE                                                             
018100             MOVE "ERROR READING BRACKET REQUEST FILE"                    
018200             TO W-ABEND-REASON                                            
018300             PERFORM 9900-ABEND-THE-RUN                                   
018400         END-IF                                                           
018500     END-IF.                                                              
018600 2100-EXIT.                                                               
018700     EXIT.                                                                
018800*                                                                         
018900 2200-EDIT-AND-DRAW-ONE.                                                  
019000     MOVE "Y" TO W-BRACKET-VALID.                                         
019100     PERFORM 2300-VALIDATE-TOURNAMENT.                                    
019200     IF BRACKET-IS-VALID                                                  
019300         PERFORM 2400-COLLECT-APPROVED-KNIGHTS                            
019400     END-IF.                                                              
019500     IF BRACKET-IS-VALID                                                  
019600         PERFORM 2500-VALIDATE-KNIGHT-COUNT                               
019700     END-IF.                                                              
019800     IF BRACKET-IS-VALID                                                  
019900         PERFORM 3000-CLEAR-OLD-FIGHTS                                    
020000         PERFORM 4000-DRAW-BRACKET                                        
020100         ADD 1 TO W-RECORDS-WRITTEN                                       
020200     ELSE                                                                 
020300         ADD 1 TO W-RECORDS-REJECTED                                      
020400     END-IF.                                                              
020500     PERFORM 2100-READ-BRACKET-REQUEST.                                   
020600 2200-EXIT.                                                               
020700     EXIT.                                                                
020800*                                                                         
020900*A BRACKET MAY ONLY BE DRAWN WHILE THE TOURNAMENT IS STILL IN             
021000*KNIGHT REGISTRATION.                                                     
021100*                                                                         
021200 2300-VALIDATE-TOURNAMENT.                                                
021300     MOVE BKX-TOURNAMENT-ID TO PL-TOURNAMENT-KEY.                         
021400     PERFORM PL-LOOK-FOR-TOURNAMENT-RECORD.                               
021500     IF PL-TOURNAMENT-NOT-FOUND                                           
021600         MOVE "N" TO W-BRACKET-VALID                                      
021700     ELSE                                                                 
021800         IF NOT KNIGHT-REGISTRATION                                       
021900             MOVE "N" TO W-BRACKET-VALID                                  
022000         END-IF                                                           
022100     END-IF.                                                              
022200 2300-EXIT.                                                               
022300     EXIT.                                                                
022400*                                                                         
022500*COLLECTS THE APPROVED KNIGHTS IN APPLICATION-FILE ORDER.  THE            
022600*SOURCE SYSTEM SHUFFLES THE ENTRY ORDER BEFORE PAIRING; THIS              
022700*SHOP HAS NO RANDOM-NUMBER FACILITY WIRED IN, SO THE ORDER                
022800*APPLICATIONS WERE FILED IN IS USED INSTEAD (GUILD MASTER                 
022900*ACCEPTED THIS AS A FAIR SUBSTITUTE).                                     
023000*                                                                         
023100 2400-COLLECT-APPROVED-KNIGHTS.                                           
023200     MOVE ZERO TO KNT-COUNT.                                              
023300     OPEN INPUT APPLICATION-FILE.                                         
023400     IF FS-APP NOT = "00"                                                 
023500         MOVE "UNABLE TO OPEN APPLICATION FILE"                           
023600         TO W-ABEND-REASON                                                
023700         PERFORM 9900-ABEND-THE-RUN                                       
023800     END-IF.                                                              
023900     PERFORM 2410-COLLECT-ONE-KNIGHT.                                     
024000     PERFORM 2410-COLLECT-ONE-KNIGHT                                      
024100         UNTIL FS-APP = "10".                                             
024200     CLOSE APPLICATION-FILE.                                              
024300 2400-EXIT.                                                               
024400     EXIT.                                                                
024500*                                                                         
024600 2410-COLLECT-ONE-KNIGHT.                                                 
024700     READ APPLICATION-FILE.                                               
024800     IF FS-APP = "00"                                                     
024900         IF APP-TOURNAMENT-ID = BKX-TOURNAMENT-ID                         
025000             AND APP-APPROVED                                             
025100             AND KNT-COUNT LESS THAN 20                                   
025200                 ADD 1 TO KNT-COUNT                                       
025300                 MOVE APP-KNIGHT-ID TO KNT-KNIGHT-ID (KNT-COUNT)          
025400         END-IF                                                           
025500     ELSE                                                                 
025600         IF FS-APP NOT = "10"                                             
025700             MOVE "ERROR READING APPLICATION FILE"                        
025800             TO W-ABEND-REASON                                            
025900             PERFORM 9900-ABEND-THE-RUN                                   
026000         END-IF                                                           
026100     END-IF.                                                              
026200 2410-EXIT.                                                               
026300     EXIT.                                                                
026400*                                                                         
026500 2500-VALIDATE-KNIGHT-COUNT.                                              
026600     IF NOT KNT-COUNT-VALID                                               
026700         MOVE "N" TO W-BRACKET-VALID                                      
026800     END-IF.                                                              
026900 2500-EXIT.                                                               
027000     EXIT.                                                                
027100*                                                                         
027200*THE BRACKET IS ALWAYS REDRAWN FROM A CLEAN SLATE -- ANY OLD              
027300*MATCHES FOR THIS TOURNAMENT (A PRIOR ABORTED DRAW, OR A                  
027400*CORRECTION RUN) ARE DISCARDED FIRST.                                     
027500*                                                                         
027600 3000-CLEAR-OLD-FIGHTS.                                                   
027700     MOVE BKX-TOURNAMENT-ID TO PL-FIGHT-TRN-KEY.                          
027800     PERFORM PL-CLEAR-FIGHT-TOURNAMENT.                                   
027900 3000-EXIT.                                                               
028000     EXIT.                                                                
028100*                                                                         
028200 4000-DRAW-BRACKET.                                                       
028300     MOVE TRN-EVENT-DATE TO W-ROUND-DATE-8.                               
028400     IF KNT-COUNT = 1                                                     
028500         PERFORM 4100-BUILD-BYE-FINAL                                     
028600     ELSE                                                                 
028700         IF KNT-COUNT = 2                                                 
028800             PERFORM 4200-BUILD-TWO-KNIGHT-FINAL                          
028900         ELSE                                                             
029000             PERFORM 5000-BUILD-BRACKET-ROUNDS                            
029100             PERFORM 6000-BUILD-BRONZE-MATCH                              
029200         END-IF                                                           
029300     END-IF.                                                              
029400     MOVE "03" TO TRN-STATUS.                                             
029500     MOVE TOURNAMENT-RECORD TO TRN-TAB-RECORD (TRN-TABLE-NDX).            
029600 4000-EXIT.                                                               
029700     EXIT.                                                                
029800*                                                                         
029900*A LONE APPLICANT IS DECLARED CHAMPION WITHOUT A FIGHT --                 
030000*THE GUILD MASTER WOULD RATHER CROWN SOMEONE THAN CANCEL THE              
030100*EVENT.                                                                   
030200*                                                                         
030300 4100-BUILD-BYE-FINAL.                                                    
030400     MOVE SPACES TO FIGHT-RECORD.                                         
030500     MOVE W-FGT-NEXT-ID TO FGT-ID.                                        
030600     ADD 1 TO W-FGT-NEXT-ID.                                              
030700     MOVE BKX-TOURNAMENT-ID TO FGT-TOURNAMENT-ID.                         
030800     MOVE "FI" TO FGT-ROUND.                                              
030900     MOVE KNT-KNIGHT-ID (1) TO FGT-FIGHTER1-ID.                           
031000     MOVE ZERO TO FGT-FIGHTER2-ID.                                        
031100     MOVE KNT-KNIGHT-ID (1) TO FGT-WINNER-ID.                             
031200     MOVE ZERO TO FGT-NEXT-MATCH-ID.                                      
031300     MOVE W-ROUND-DATE-8 TO W-ROUND-DATE-14 (1:8).                        
031400     MOVE "000000" TO W-ROUND-DATE-14 (9:6).                              
031500     MOVE W-ROUND-DATE-14 TO FGT-DATE.                                    
031600     MOVE "AUTOMATIC VICTORY -- ONLY ONE KNIGHT REGISTERED"               
031700         TO FGT-COMMENT.                                                  
031800     PERFORM PL-ADD-FIGHT-ENTRY.                                          
031900 4100-EXIT.                                                               
032000     EXIT.                                                                
032100*                                                                         
032200 4200-BUILD-TWO-KNIGHT-FINAL.                                             
032300     MOVE SPACES TO FIGHT-RECORD.                                         
032400     MOVE W-FGT-NEXT-ID TO FGT-ID.                                        
032500     ADD 1 TO W-FGT-NEXT-ID.                                              
032600     MOVE BKX-TOURNAMENT-ID TO FGT-TOURNAMENT-ID.                         
032700     MOVE "FI" TO FGT-ROUND.                                              
032800     MOVE KNT-KNIGHT-ID (1) TO FGT-FIGHTER1-ID.                           
032900     MOVE KNT-KNIGHT-ID (2) TO FGT-FIGHTER2-ID.                           
033000     MOVE ZERO TO FGT-WINNER-ID.                                          
033100     MOVE ZERO TO FGT-NEXT-MATCH-ID.                                      
033200     MOVE W-ROUND-DATE-8 TO W-ROUND-DATE-14 (1:8).                        
033300     MOVE "000000" TO W-ROUND-DATE-14 (9:6).                              
033400     MOVE W-ROUND-DATE-14 TO FGT-DATE.                                    
033500     MOVE SPACES TO FGT-COMMENT.                                          
033600     PERFORM PL-ADD-FIGHT-ENTRY.                                          
033700 4200-EXIT.                                                               
033800     EXIT.                                                                
033900*                                                                         
034000*BUILDS THE FIRST-ROUND MATCHES FROM THE APPROVED-KNIGHT LIST,            
034100*THEN WORKS UPWARD ONE ROUND AT A TIME UNTIL A SINGLE FINAL               
034200*MATCH REMAINS, LINKING EACH PAIR OF CURRENT-ROUND MATCHES TO             
034300*THE SHARED MATCH THEY FEED.                                              
034400*                                                                         
034500 5000-BUILD-BRACKET-ROUNDS.                                               
034600     COMPUTE W-ROUND-SIZE = KNT-COUNT / 2.                                
034700     MOVE W-ROUND-SIZE TO W-NAME-SIZE-ARG.                                
034800     PERFORM 5100-DETERMINE-ROUND-NAME.                                   
034900     PERFORM 5110-BUILD-ONE-FIRST-ROUND-MATCH                             
035000         VARYING W-ROUND-NDX FROM 1 BY 1                                  
035100         UNTIL W-ROUND-NDX GREATER THAN W-ROUND-SIZE.                     
035200     PERFORM 5200-LINK-ONE-ROUND                                          
035300         UNTIL W-ROUND-SIZE = 1.                                          
035400 5000-EXIT.                                                               
035500     EXIT.                                                                
035600*                                                                         
035700 5100-DETERMINE-ROUND-NAME.                                               
035800     IF W-NAME-SIZE-ARG = 8                                               
035900         MOVE "R8" TO W-ROUND-NAME                                        
036000     ELSE                                                                 
036100         IF W-NAME-SIZE-ARG = 4                                           
036200             MOVE "QF" TO W-ROUND-NAME                                    
036300         ELSE                                                             
036400             IF W-NAME-SIZE-ARG = 2                                       
036500                 MOVE "SF" TO W-ROUND-NAME                                
036600             ELSE                                                         
036700                 MOVE "FI" TO W-ROUND-NAME                                
036800             END-IF                                                       
036900         END-IF                                                           
037000     END-IF.                                                              
037100 5100-EXIT.                                                               
037200     EXIT.                                                                
037300*                                                                         
037400 5110-BUILD-ONE-FIRST-ROUND-MATCH.                                        
037500     MOVE SPACES TO FIGHT-RECORD.                                         
037600     MOVE W-FGT-NEXT-ID TO FGT-ID.                                        
037700     MOVE W-FGT-NEXT-ID TO CUR-ROUND-IDS (W-ROUND-NDX).                   
037800     ADD 1 TO W-FGT-NEXT-ID.                                              
037900     MOVE BKX-TOURNAMENT-ID TO FGT-TOURNAMENT-ID.                         
038000     MOVE W-ROUND-NAME TO FGT-ROUND.                                      
038100     COMPUTE W-PAIR-NDX = (W-ROUND-NDX * 2) - 1.                          
038200     MOVE KNT-KNIGHT-ID (W-PAIR-NDX) TO FGT-FIGHTER1-ID.                  
038300     MOVE KNT-KNIGHT-ID (W-PAIR-NDX + 1) TO FGT-FIGHTER2-ID.              
038400     MOVE ZERO TO FGT-WINNER-ID.                                          
038500     MOVE ZERO TO FGT-NEXT-MATCH-ID.                                      
038600     MOVE W-ROUND-DATE-8 TO W-ROUND-DATE-14 (1:8).                        
038700     MOVE "000000" TO W-ROUND-DATE-14 (9:6).                              
038800     MOVE W-ROUND-DATE-14 TO FGT-DATE.                                    
038900     MOVE SPACES TO FGT-COMMENT.                                          
039000     PERFORM PL-ADD-FIGHT-ENTRY.                                          
039100 5110-EXIT.                                                               
039200     EXIT.                                                                
039300*                                                                         
039400*ONE PASS UP THE BRACKET -- ADVANCE THE DATE A DAY, CREATE THE            
039500*NEXT ROUND'S EMPTY MATCHES, POINT EACH CURRENT-ROUND PAIR AT             
039600*THE MATCH IT FEEDS, THEN MAKE THE NEW ROUND THE CURRENT ONE.             
039700*                                                                         
039800 5200-LINK-ONE-ROUND.                                                     
039900     MOVE W-ROUND-DATE-8 TO GDTV-DATE.                                    
040000     PERFORM PL-ADD-ONE-DAY THRU PL-ADD-ONE-DAY-EXIT.                     
040100     MOVE GDTV-DATE TO W-ROUND-DATE-8.                                    
040200     COMPUTE W-NEW-ROUND-SIZE = W-ROUND-SIZE / 2.                         
040300     MOVE W-NEW-ROUND-SIZE TO W-NAME-SIZE-ARG.                            
040400     PERFORM 5100-DETERMINE-ROUND-NAME.                                   
040500     PERFORM 5210-BUILD-ONE-NEXT-ROUND-MATCH                              
040600         VARYING W-PAIR-NDX FROM 1 BY 1                                   
040700         UNTIL W-PAIR-NDX GREATER THAN W-NEW-ROUND-SIZE.                  
040800     PERFORM 5220-LINK-ONE-PAIR                                           
040900         VARYING W-ROUND-NDX FROM 1 BY 1                                  
041000         UNTIL W-ROUND-NDX GREATER THAN W-ROUND-SIZE.                     
041100     MOVE NEXT-ROUND-GROUP TO CUR-ROUND-GROUP.                            
041200     MOVE W-NEW-ROUND-SIZE TO W-ROUND-SIZE.                               
041300 5200-EXIT.                                                               
041400     EXIT.                                                                
041500*                                                                         
041600 5210-BUILD-ONE-NEXT-ROUND-MATCH.                                         
041700     MOVE SPACES TO FIGHT-RECORD.                                         
041800     MOVE W-FGT-NEXT-ID TO FGT-ID.                                        
041900     MOVE W-FGT-NEXT-ID TO NEXT-ROUND-IDS (W-PAIR-NDX).                   
042000     ADD 1 TO W-FGT-NEXT-ID.                                              
042100     MOVE BKX-TOURNAMENT-ID TO FGT-TOURNAMENT-ID.                         
042200     MOVE W-ROUND-NAME TO FGT-ROUND.                                      
042300     MOVE ZERO TO FGT-FIGHTER1-ID.                                        
042400     MOVE ZERO TO FGT-FIGHTER2-ID.                                        
042500     MOVE ZERO TO FGT-WINNER-ID.                                          
042600     MOVE ZERO TO FGT-NEXT-MATCH-ID.                                      
042700     MOVE W-ROUND-DATE-8 TO W-ROUND-DATE-14 (1:8).                        
042800     MOVE "000000" TO W-ROUND-DATE-14 (9:6).                              
042900     MOVE W-ROUND-DATE-14 TO FGT-DATE.                                    
043000     MOVE SPACES TO FGT-COMMENT.                                          
043100     PERFORM PL-ADD-FIGHT-ENTRY.                                          
043200 5210-EXIT.                                                               
043300     EXIT.                                                                
043400*                                                                         
043500 5220-LINK-ONE-PAIR.                                                      
043600     COMPUTE W-PAIR-NDX = (W-ROUND-NDX + 1) / 2.                          
043700     MOVE CUR-ROUND-IDS (W-ROUND-NDX) TO PL-FIGHT-KEY.                    
043800     PERFORM PL-LOOK-FOR-FIGHT-RECORD.                                    
043900     MOVE NEXT-ROUND-IDS (W-PAIR-NDX) TO FGT-NEXT-MATCH-ID.               
044000     PERFORM PL-UPDATE-FIGHT-ENTRY.                                       
044100 5220-EXIT.                                                               
044200     EXIT.                                                                
044300*                                                                         
044400*THE BRONZE MATCH HAS NO FIGHTERS YET -- FIGHT-RESULT-                    
044500*PROCESSING FILLS THEM IN WHEN EACH SEMIFINAL LOSER IS ROUTED             
044600*HERE.                                                                    
044700*                                                                         
044800 6000-BUILD-BRONZE-MATCH.                                                 
044900     MOVE W-ROUND-DATE-8 TO GDTV-DATE.                                    
045000     PERFORM PL-ADD-ONE-DAY THRU PL-ADD-ONE-DAY-EXIT.                     
045100     MOVE GDTV-DATE TO W-ROUND-DATE-8.                                    
045200     MOVE SPACES TO FIGHT-RECORD.                                         
045300     MOVE W-FGT-NEXT-ID TO FGT-ID.                                        
045400     ADD 1 TO W-FGT-NEXT-ID.                                              
045500     MOVE BKX-TOURNAMENT-ID TO FGT-TOURNAMENT-ID.                         
045600     MOVE "BR" TO FGT-ROUND.                                              
045700     MOVE ZERO TO FGT-FIGHTER1-ID.                                        
045800     MOVE ZERO TO FGT-FIGHTER2-ID.                                        
045900     MOVE ZERO TO FGT-WINNER-ID.                                          
046000     MOVE ZERO TO FGT-NEXT-MATCH-ID.                                      
046100     MOVE W-ROUND-DATE-8 TO W-ROUND-DATE-14 (1:8).                        
046200     MOVE "000000" TO W-ROUND-DATE-14 (9:6).                              
046300     MOVE W-ROUND-DATE-14 TO FGT-DATE.                                    
046400     MOVE "FIGHT FOR 3RD PLACE" TO FGT-COMMENT.                           
046500     PERFORM PL-ADD-FIGHT-ENTRY.                                          
046600 6000-EXIT.                                                               
046700     EXIT.                                                                
046800*                                                                         
046900 3900-FINISH-UP.                                                          
047000     CLOSE BRACKET-REQUEST-FILE.                                          
047100     PERFORM PL-REWRITE-FIGHT-TABLE.                                      
047200     PERFORM PL-REWRITE-TOURNAMENT-TABLE.                                 
047300     PERFORM 9000-WRITE-RUN-TOTALS.                                       
047400 3900-EXIT.                                                               
047500     EXIT.                                                                
047600*                                                                         
047700     COPY "PLGENERAL.CBL".                                                
047800     COPY "PL-TOURNAMENT-TABLE.CBL".                                      
047900     COPY "PL-FIGHT-TABLE.CBL".                                           
048000     COPY "PL-ADD-ONE-DAY.CBL".                                           
