000100*                                                                         
000200*SLPRZTX.CBL                                                              
000300*                                                                         
000400*FILE-CONTROL ENTRY FOR THE INCOMING PRIZE-CALCULATION                    
000500*REQUEST FILE READ BY PRIZE-CALCULATION.                                  
000600*                                                                         
000700*    1994-11-01 RJL  ORIGINAL ENTRY.                                      
000800*                                                                         
000900 SELECT PRIZE-TRANS-FILE ASSIGN TO "PRIZTRAN"                             
001000     ORGANIZATION IS LINE SEQUENTIAL                                      
001100     FILE STATUS IS FS-PZX.                                               
