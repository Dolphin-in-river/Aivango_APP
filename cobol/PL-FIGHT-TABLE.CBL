000100*                                                                         
000200*PL-FIGHT-TABLE.CBL                                                       
000300*                                                                         
000400*LOADS THE ENTIRE FIGHT FILE INTO FGT-TABLE (WSFGTTAB.CBL),               
000500*SEARCHES IT BY MATCH ID, CLEARS ALL OF ONE TOURNAMENT'S                  
000600*MATCHES (BRACKET-GENERATION RE-DRAWS THE BRACKET FROM                    
000700*SCRATCH EVERY TIME), ADDS NEW MATCHES AND REWRITES THE FILE.             
000800*                                                                         
000900*    1994-07-19 RJL  ORIGINAL ENTRY.                                      
001000*                                                                         
001100 PL-LOAD-FIGHT-TABLE.                                                     
001200     MOVE ZERO TO FGT-TABLE-COUNT.                                        
001300     OPEN INPUT FIGHT-FILE.                                               
001400     IF FS-FGT NOT = "00"                                                 
001500         MOVE "UNABLE TO OPEN FIGHT FILE" TO W-ABEND-REASON               
001600         PERFORM 9900-ABEND-THE-RUN                                       
001700     END-IF.                                                              
001800     PERFORM PL-LOAD-FIGHT-TABLE-READ.                                    
001900     PERFORM PL-LOAD-FIGHT-TABLE-READ                                     
002000         UNTIL FS-FGT = "10".                                             
002100     CLOSE FIGHT-FILE.                                                    
002200 PL-LOAD-FIGHT-TABLE-EXIT.                                                
002300     EXIT.                                                                
002400*                                                                         
002500 PL-LOAD-FIGHT-TABLE-READ.                                                
002600     READ FIGHT-FILE.                                                     
002700     IF FS-FGT = "00"                                                     
002800         ADD 1 TO FGT-TABLE-COUNT                                         
002900         MOVE FIGHT-RECORD TO FGT-TAB-RECORD (FGT-TABLE-COUNT)            
003000     ELSE                                                                 
003100         IF FS-FGT NOT = "10"                                             
003200             MOVE "ERROR READING FIGHT FILE"                              
003300             TO W-ABEND-REASON                                            
003400             PERFORM 9900-ABEND-THE-RUN                                   
003500         END-IF                                                           
003600     END-IF.                                                              
003700 PL-LOAD-FIGHT-TABLE-READ-EXIT.                                           
003800     EXIT.                                                                
003900*                                                                         
004000 PL-LOOK-FOR-FIGHT-RECORD.                                                
004100     SET PL-FIGHT-NOT-FOUND TO TRUE.                                      
004200     SET FGT-TABLE-NDX TO 1.                                              
004300     PERFORM PL-LOOK-FOR-FGT-ONE-ENTRY                                    
004400         VARYING FGT-TABLE-NDX FROM 1 BY 1                                
004500         UNTIL FGT-TABLE-NDX GREATER THAN FGT-TABLE-COUNT                 
004600         OR PL-FIGHT-FOUND.                                               
004700 PL-LOOK-FOR-FIGHT-RECORD-EXIT.                                           
004800     EXIT.                                                                
004900*                                                                         
005000 PL-LOOK-FOR-FGT-ONE-ENTRY.                                               
005100     MOVE FGT-TAB-RECORD (FGT-TABLE-NDX) TO FIGHT-RECORD.                 
005200     IF FGT-ID = PL-FIGHT-KEY                                             
005300         SET PL-FIGHT-FOUND TO TRUE                                       
005400     END-IF.                                                              
005500 PL-LOOK-FOR-FGT-ONE-ENTRY-EXIT.                                          
005600     EXIT.                                                                
005700*                                                                         
005800 PL-UPDATE-FIGHT-ENTRY.                                                   
005900     MOVE FIGHT-RECORD TO FGT-TAB-RECORD (FGT-TABLE-NDX).                 
006000 PL-UPDATE-FIGHT-ENTRY-EXIT.                                              
006100     EXIT.                                                                
006200*                                                                         
006300 PL-ADD-FIGHT-ENTRY.                                                      
006400     ADD 1 TO FGT-TABLE-COUNT.                                            
006500     MOVE FIGHT-RECORD TO FGT-TAB-RECORD (FGT-TABLE-COUNT).               
006600 PL-ADD-FIGHT-ENTRY-EXIT.                                                 
006700     EXIT.                                                                
006800*                                                                         
006900 PL-CLEAR-FIGHT-TOURNAMENT.                                               
007000     MOVE ZERO TO PL-FIGHT-KEEP-COUNT.                                    
007100     SET FGT-TABLE-NDX TO 1.                                              
007200     PERFORM PL-CLEAR-FGT-ONE-ENTRY                                       
007300         VARYING FGT-TABLE-NDX FROM 1 BY 1                                
007400         UNTIL FGT-TABLE-NDX GREATER THAN FGT-TABLE-COUNT.                
007500     MOVE PL-FIGHT-KEEP-COUNT TO FGT-TABLE-COUNT.                         
007600 PL-CLEAR-FIGHT-TOURNAMENT-EXIT.                                          
007700     EXIT.                                                                
007800*                                                                         
007900 PL-CLEAR-FGT-ONE-ENTRY.                                                  
008000     MOVE FGT-TAB-RECORD (FGT-TABLE-NDX) TO FIGHT-RECORD.                 
008100     IF FGT-TOURNAMENT-ID NOT = PL-FIGHT-TRN-KEY                          
008200         ADD 1 TO PL-FIGHT-KEEP-COUNT                                     
008300         MOVE FGT-TAB-RECORD (FGT-TABLE-NDX)                              
008400             TO FGT-TAB-RECORD (PL-FIGHT-KEEP-COUNT)                      
008500     END-IF.                                                              
008600 PL-CLEAR-FGT-ONE-ENTRY-EXIT.                                             
008700     EXIT.                                                                
008800*                                                                         
008900 PL-REWRITE-FIGHT-TABLE.                                                  
009000     OPEN OUTPUT FIGHT-FILE.                                              
009100     IF FS-FGT NOT = "00"                                                 
009200         MOVE "UNABLE TO REOPEN FIGHT FILE" TO W-ABEND-REASON             
009300         PERFORM 9900-ABEND-THE-RUN                                       
009400     END-IF.                                                              
009500     SET FGT-TABLE-NDX TO 1.                                              
009600     PERFORM PL-REWRITE-FGT-ONE-ENTRY                                     
009700         VARYING FGT-TABLE-NDX FROM 1 BY 1                                
009800         UNTIL FGT-TABLE-NDX GREATER THAN FGT-TABLE-COUNT.                
009900     CLOSE FIGHT-FILE.                                                    
010000 PL-REWRITE-FIGHT-TABLE-EXIT.                                             
010100     EXIT.                                                                
010200*                                                                         
010300 PL-REWRITE-FGT-ONE-ENTRY.                                                
010400     MOVE FGT-TAB-RECORD (FGT-TABLE-NDX) TO FIGHT-RECORD.                 
010500     WRITE FIGHT-RECORD.                                                  
010600 PL-REWRITE-FGT-ONE-ENTRY-EXIT.                                           
010700     EXIT.                                                                
