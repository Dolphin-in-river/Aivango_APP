000100*                                                                         
000200*FDVOTTX.CBL                                                              
000300*                                                                         
000400*ONE SYMPATHY-VOTE REQUEST PER RECORD.                                    
000500*                                                                         
000600*    1994-09-10 RJL  ORIGINAL LAYOUT.                                     
000700*                                                                         
000800 FD  VOTE-TRANS-FILE                                                      
000900     LABEL RECORDS ARE STANDARD                                           
001000     RECORD CONTAINS 20 CHARACTERS.                                       
001100 01  VOTE-TRANS-RECORD.                                                   
001200     05  VTX-TOURNAMENT-ID           PIC 9(6).                            
001300     05  VTX-VOTER-ID                PIC 9(6).                            
001400     05  VTX-VOTED-FOR-ID            PIC 9(6).                            
001500     05  FILLER                      PIC X(2).                            
