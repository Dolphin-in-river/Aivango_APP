000100*                                                                         
000200*FDHISTX.CBL                                                              
000300*                                                                         
000400*ONE HISTORY-LISTING FILTER REQUEST PER RECORD.  ANY FILTER               
000500*LEFT AT SPACES OR ZEROS IS NOT APPLIED -- SEE                            
000600*2000-APPLY-HISTORY-FILTERS IN TOURNAMENT-HISTORY-LISTING.                
000700*                                                                         
000800*    1994-12-05 RJL  ORIGINAL LAYOUT.                                     
000900*                                                                         
001000 FD  HISTORY-REQUEST-FILE                                                 
001100     LABEL RECORDS ARE STANDARD                                           
001200     RECORD CONTAINS 30 CHARACTERS.                                       
001300 01  HISTORY-REQUEST-RECORD.                                              
001400     05  HQX-DATE-FROM               PIC 9(8).                            
001500     05  HQX-DATE-TO                 PIC 9(8).                            
001600     05  HQX-LOCATION-ID             PIC 9(4).                            
001700     05  HQX-STATUS                  PIC X(2).                            
001800     05  FILLER                      PIC X(8).                            
