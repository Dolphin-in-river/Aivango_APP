000100*                                                                         
000200*PL-ROLE-TABLE.CBL                                                        
000300*                                                                         
000400*LOADS THE ENTIRE ROLE FILE INTO ROL-TABLE (WSROLTAB.CBL).                
000500*PL-LOOK-FOR-ANY-ROLE-RECORD ANSWERS "DOES THIS USER HOLD                 
000600*ANY ROLE IN THIS TOURNAMENT" (PL-ROLE-TRN-KEY / PL-ROLE-USR-             
000700*KEY) -- USED BY SPONSORSHIP-PROCESSING, APPLICATION-                     
000800*PROCESSING AND TICKET-BOOKING TO ENFORCE "ONE ROLE PER                   
000900*PERSON PER TOURNAMENT."  PL-ADD-ROLE-ENTRY AND PL-DROP-ROLE-             
001000*ENTRY CHANGE THE TABLE; PL-REWRITE-ROLE-TABLE WRITES IT BACK             
001100*OUT AT END OF RUN.                                                       
001200*                                                                         
001300*    1994-04-06 RJL  ORIGINAL ENTRY.                                      
001400*                                                                         
001500 PL-LOAD-ROLE-TABLE.                                                      
001600     MOVE ZERO TO ROL-TABLE-COUNT.                                        
001700     OPEN INPUT ROLE-FILE.                                                
001800     IF FS-ROL NOT = "00"                                                 
001900         MOVE "UNABLE TO OPEN ROLE FILE" TO W-ABEND-REASON                
002000         PERFORM 9900-ABEND-THE-RUN                                       
002100     END-IF.                                                              
002200     PERFORM PL-LOAD-ROLE-TABLE-READ.                                     
002300     PERFORM PL-LOAD-ROLE-TABLE-READ                                      
002400         UNTIL FS-ROL = "10".                                             
002500     CLOSE ROLE-FILE.                                                     
002600 PL-LOAD-ROLE-TABLE-EXIT.                                                 
002700     EXIT.                                                                
002800*                                                                         
002900 PL-LOAD-ROLE-TABLE-READ.                                                 
003000     READ ROLE-FILE.                                                      
003100     IF FS-ROL = "00"                                                     
003200         ADD 1 TO ROL-TABLE-COUNT                                         
003300         MOVE ROLE-RECORD TO ROL-TAB-RECORD (ROL-TABLE-COUNT)             
003400     ELSE                                                                 
003500         IF FS-ROL NOT = "10"                                             
003600             MOVE "ERROR READING ROLE FILE" TO W-ABEND-REASON             
003700             PERFORM 9900-ABEND-THE-RUN                                   
003800         END-IF                                                           
003900     END-IF.                                                              
004000 PL-LOAD-ROLE-TABLE-READ-EXIT.                                            
004100     EXIT.                                                                
004200*                                                                         
004300 PL-LOOK-FOR-ANY-ROLE-RECORD.                                             
004400     SET PL-ROLE-NOT-FOUND TO TRUE.                                       
004500     SET ROL-TABLE-NDX TO 1.                                              
004600     PERFORM PL-LOOK-FOR-ROL-ONE-ENTRY                                    
004700         VARYING ROL-TABLE-NDX FROM 1 BY 1                                
004800         UNTIL ROL-TABLE-NDX GREATER THAN ROL-TABLE-COUNT                 
004900         OR PL-ROLE-FOUND.                                                
005000 PL-LOOK-FOR-ANY-ROLE-RECORD-EXIT.                                        
005100     EXIT.                                                                
005200*                                                                         
005300 PL-LOOK-FOR-ROL-ONE-ENTRY.                                               
005400     MOVE ROL-TAB-RECORD (ROL-TABLE-NDX) TO ROLE-RECORD.                  
005500     IF ROL-TOURNAMENT-ID = PL-ROLE-TRN-KEY                               
005600         AND ROL-USER-ID = PL-ROLE-USR-KEY                                
005700         SET PL-ROLE-FOUND TO TRUE                                        
005800     END-IF.                                                              
005900 PL-LOOK-FOR-ROL-ONE-ENTRY-EXIT.                                          
006000     EXIT.                                                                
006100*                                                                         
006200 PL-ADD-ROLE-ENTRY.                                                       
006300     ADD 1 TO ROL-TABLE-COUNT.                                            
006400     MOVE ROLE-RECORD TO ROL-TAB-RECORD (ROL-TABLE-COUNT).                
006500 PL-ADD-ROLE-ENTRY-EXIT.                                                  
006600     EXIT.                                                                
006700*                                                                         
006800 PL-DROP-ROLE-ENTRY.                                                      
006900     SET ROL-TABLE-NDX TO 1.                                              
007000     PERFORM PL-LOOK-FOR-ROL-ONE-ENTRY                                    
007100         VARYING ROL-TABLE-NDX FROM 1 BY 1                                
007200         UNTIL ROL-TABLE-NDX GREATER THAN ROL-TABLE-COUNT                 
007300         OR PL-ROLE-FOUND.                                                
007400     IF PL-ROLE-FOUND                                                     
007500         MOVE ROL-TAB-RECORD (ROL-TABLE-COUNT)                            
007600             TO ROL-TAB-RECORD (ROL-TABLE-NDX)                            
007700         SUBTRACT 1 FROM ROL-TABLE-COUNT                                  
007800     END-IF.                                                              
007900 PL-DROP-ROLE-ENTRY-EXIT.                                                 
008000     EXIT.                                                                
008100*                                                                         
008200 PL-REWRITE-ROLE-TABLE.                                                   
008300     OPEN OUTPUT ROLE-FILE.                                               
008400     IF FS-ROL NOT = "00"                                                 
008500         MOVE "UNABLE TO REOPEN ROLE FILE" TO W-ABEND-REASON              
008600         PERFORM 9900-ABEND-THE-RUN                                       
008700     END-IF.                                                              
008800     SET ROL-TABLE-NDX TO 1.                                              
008900     PERFORM PL-REWRITE-ROL-ONE-ENTRY                                     
009000         VARYING ROL-TABLE-NDX FROM 1 BY 1                                
009100         UNTIL ROL-TABLE-NDX GREATER THAN ROL-TABLE-COUNT.                
009200     CLOSE ROLE-FILE.                                                     
009300 PL-REWRITE-ROLE-TABLE-EXIT.                                              
009400     EXIT.                                                                
009500*                                                                         
009600 PL-REWRITE-ROL-ONE-ENTRY.                                                
009700     MOVE ROL-TAB-RECORD (ROL-TABLE-NDX) TO ROLE-RECORD.                  
009800     WRITE ROLE-RECORD.                                                   
009900 PL-REWRITE-ROL-ONE-ENTRY-EXIT.                                           
010000     EXIT.                                                                
