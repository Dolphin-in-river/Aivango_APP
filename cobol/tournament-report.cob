000100*                                                                         
000200*TOURNAMENT-REPORT.COB                                                    
000300*                                                                         
000400*PRINTS THE CLOSE-OUT REPORT FOR A COMPLETED TOURNAMENT --                
000500*WINNERS, SPONSOR FINANCES, SEATING AND FIGHT STATISTICS.  ONE            
000600*REQUEST PER RECORD ON THE REQUEST FILE, TOURNAMENT KEY PLUS              
000700*THE REQUESTING ORGANIZER'S KEY; ONLY THAT TOURNAMENT'S OWN               
000800*ORGANIZER OR A GLOBAL ORGANIZER MAY PULL THE REPORT.                     
000900*                                                                         
001000*    1994-11-15 RJL  ORIGINAL PROGRAM.                                    
001100*    1998-10-27 KMP  Y2K -- NO 2-DIGIT DATE FIELDS TOUCHED BY             
001200*                    THIS PROGRAM; CONFIRMED CLEAN.                       
001300*    2000-03-14 RJL  ADDED THE GLOBAL-ORGANIZER OVERRIDE AFTER            
001400*                    THE GUILD MASTER COMPLAINED SHE COULD NOT            
001500*                    PULL A REPORT FOR A TOURNAMENT SHE HAD NOT           
001600*                    ORGANIZED HERSELF (TICKET #2960).                    
001700*    2004-02-11 RJL  FS-XXX FILE STATUS FIELDS NOW DECLARED               
001800*                    LOCALLY IN EVERY PROGRAM RATHER THAN                 
001900*                    ASSUMED.                                             
001950*    2006-04-03 KMP  OCCUPANCY PERCENT BLEW UP ON A ZERO-SEAT             
001960*                    TOURNAMENT (DIVIDE BY TRN-TOTAL-SEATS) --            
001970*                    NOW SHOWS ZERO INSTEAD.  ALSO CARRIED THE            
001980*                    DIVISION OUT TO 4 DECIMALS BEFORE ROUNDING           
001990*                    DOWN TO THE 2 THE REPORT PRINTS, PER THE             
001995*                    GUILD MASTER'S AUDIT REQUEST (TICKET #3517).         
002000*                                                                         
002100 IDENTIFICATION DIVISION.                                                 
002200 PROGRAM-ID. TOURNAMENT-REPORT.                                           
002300 AUTHOR. R J LOWELL.                                                      
002400 INSTALLATION. IVANHOE GUILD DATA PROCESSING.                             
002500 DATE-WRITTEN. 1994-11-15.                                                
002600 DATE-COMPILED.                                                           
002700 SECURITY. UNCLASSIFIED.                                                  
002800*                                                                         
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM.                                                  
003300 INPUT-OUTPUT SECTION.                                                    
003400 FILE-CONTROL.                                                            
003500*                                                                         
003600     COPY "SLTRN.CBL".                                                    
003700     COPY "SLFGT.CBL".                                                    
003800     COPY "SLSPN.CBL".                                                    
003900     COPY "SLTKT.CBL".                                                    
004000     COPY "SLPRZ.CBL".                                                    
004100     COPY "SLUSR.CBL".                                                    
004200     COPY "SLRPTTX.CBL".                                                  
004300     COPY "SLRPT.CBL".                                                    
004400*                                                                         
004500 DATA DIVISION.                                                           
004600 FILE SECTION.                                                            
004700*                                                                         
004800     COPY "FDTRN.CBL".                                                    
004900     COPY "FDFGT.CBL".                                                    
005000     COPY "FDSPN.CBL".                                                    
005100     COPY "FDTKT.CBL".                                                    
005200     COPY "FDPRZ.CBL".                                                    
005300     COPY "FDUSR.CBL".                                                    
005400     COPY "FDRPTTX.CBL".                                                  
005500     COPY "FDRPT.CBL".                                                    
005600*                                                                         
005700 WORKING-STORAGE SECTION.                                                 
005800*                                                                         
005900     COPY "WSTRNTAB.cbl".                                                 
006000     COPY "WSFGTTAB.cbl".                                                 
006100     COPY "WSUSRTAB.cbl".                                                 
006200*                                                                         
006300*ONE FILE-STATUS FIELD PER FILE THIS PROGRAM TOUCHES, CHECKED             
006400*AFTER EVERY OPEN AND WATCHED FOR "10" (END OF FILE) ON EVERY             
006500*READ.                                                                    
006600*                                                                         
006700 77  FS-TRN                     PIC X(2).                                 
006800 77  FS-FGT                     PIC X(2).                                 
006900 77  FS-SPN                     PIC X(2).                                 
007000 77  FS-TKT                     PIC X(2).                                 
007100 77  FS-PRZ                     PIC X(2).                                 
007200 77  FS-USR                     PIC X(2).                                 
007300 77  FS-RQX                     PIC X(2).                                 
007400 77  FS-RPT                     PIC X(2).                                 
007500*                                                                         
007600 01  W-END-OF-TRANS             PIC X(1).                                 
007700     88  END-OF-TRANS                    VALUE "Y".                       
007800*                                                                         
007900 01  W-EDIT-SWITCHES.                                                     
008000     05  W-REPORT-VALID              PIC X(1).                            
008100         88  REPORT-IS-VALID                  VALUE "Y".                  
008200*                                                                         
008300 01  W-WORK-FIELDS.                                                       
008400     05  W-KNIGHT-NAME                PIC X(41).                          
008500     05  W-CONFIRMED-COUNT             PIC 9(5) COMP.                     
008600     05  W-CONFIRMED-TOTAL             PIC 9(9)V99.                       
008700     05  W-PRIZE-FUND-PAID             PIC 9(9)V99.                       
008800     05  W-PACKAGE-LABEL               PIC X(9).                          
008900     05  W-BOOKED-SEATS                PIC 9(6) COMP.                     
009000     05  W-AVAILABLE-SEATS             PIC 9(6) COMP.                     
009050     05  W-OCCUPANCY-PERCENT-RAW       PIC 9(3)V9999.                     
009100     05  W-OCCUPANCY-PERCENT           PIC 9(3)V99.                       
009200     05  W-TOTAL-FIGHTS                PIC 9(4) COMP.                     
009300     05  W-COMPLETED-FIGHTS            PIC 9(4) COMP.                     
009400     05  W-SYMPATHY-TALLY              PIC 9(2) COMP.                     
009500*                                                                         
009600*THE PODIUM AS DETERMINED FROM THE FIGHT FILE, PLUS THE                   
009700*SYMPATHY WINNER PULLED OFF THE ALREADY-SETTLED PRIZE FILE --             
009800*THE SAME LOOKUP IDIOM PRIZE-CALCULATION USES TO FIND THE                 
009900*PODIUM IN THE FIRST PLACE.                                               
010000*                                                                         
010100 01  W-PLACE-FIELDS.                                                      
010200     05  W-FIRST-PLACE-ID             PIC 9(6).                           
010300     05  W-SECOND-PLACE-ID            PIC 9(6).                           
010400     05  W-THIRD-PLACE-ID             PIC 9(6).                           
010500     05  W-SYMPATHY-ID                PIC 9(6).                           
010600*                                                                         
010700 77  W-SCAN-FOUND-SW             PIC X(1).                                
010800     88  W-SCAN-FOUND                    VALUE "Y".                       
010900*                                                                         
011000 01  W-HEADER-LINE.                                                       
011100     05  FILLER                       PIC X(20)                           
011200         VALUE "TOURNAMENT REPORT --".                                    
011300     05  WHL-NAME                      PIC X(40).                         
011400     05  FILLER                       PIC X(1) VALUE SPACE.               
011500     05  WHL-EVENT-DATE                PIC 9(8).                          
011600     05  FILLER                       PIC X(9) VALUE " STATUS =".         
011700     05  WHL-STATUS                    PIC X(2).                          
011800*                                                                         
011900 01  W-WINNER-LINE.                                                       
012000     05  FILLER                       PIC X(20).                          
012100     05  WWL-LABEL                     PIC X(16).                         
012200     05  WWL-KNIGHT-NAME                PIC X(41).                        
012300*                                                                         
012400 01  W-FINANCIAL-LINE.                                                    
012500     05  FILLER                       PIC X(20).                          
012600     05  WFL-LABEL                     PIC X(30).                         
012700     05  WFL-AMOUNT                    PIC ZZZZZZ9.99.                    
012800*                                                                         
012900 01  W-SPONSOR-DETAIL-LINE.                                               
013000     05  FILLER                       PIC X(23).                          
013100     05  WSD-COMPANY                   PIC X(30).                         
013200     05  FILLER                       PIC X(1) VALUE SPACE.               
013300     05  WSD-PACKAGE                   PIC X(9).                          
013400     05  FILLER                       PIC X(1) VALUE SPACE.               
013500     05  WSD-AMOUNT                    PIC ZZZZZZ9.99.                    
013600*                                                                         
013700 01  W-ATTENDANCE-LINE.                                                   
013800     05  FILLER                       PIC X(20).                          
013900     05  WAT-LABEL                     PIC X(30).                         
014000     05  WAT-VALUE                     PIC ZZZZZ9.                        
014100*                                                                         
014200 01  W-OCCUPANCY-LINE.                                                    
014300     05  FILLER                       PIC X(20)                           
014400         VALUE "OCCUPANCY PERCENT --".                                    
014500     05  WOC-VALUE                     PIC ZZ9.99.                        
014600*                                                                         
014700 01  W-FIGHT-STAT-LINE.                                                   
014800     05  FILLER                       PIC X(20).                          
014900     05  WFS-LABEL                     PIC X(30).                         
015000     05  WFS-VALUE                     PIC ZZZZ9.                         
015100*                                                                         
015200 01  W-RUN-TOTALS.                                                        
015300     05  W-RECORDS-READ               PIC 9(7) COMP.                      
015400     05  W-RECORDS-WRITTEN            PIC 9(7) COMP.                      
015500     05  W-RECORDS-REJECTED           PIC 9(7) COMP.                      
015600*                                                                         
015700 77  W-ABEND-REASON               PIC X(40).                              
015800*                                                                         
015900 PROCEDURE DIVISION.                                                      
016000*                                                                         
016100 0000-MAIN-LINE.                                                          
016200     PERFORM 1000-INITIALIZE.                                             
016300     PERFORM 2000-PROCESS-REPORT-REQUESTS.                                
016400     PERFORM 3900-FINISH-UP.                                              
016500     EXIT PROGRAM.                                                        
016600     STOP RUN.                                                            
016700 0000-EXIT.                                                               
016800     EXIT.                                                                
016900*                                                                         
017000 1000-INITIALIZE.                                                         
017100     MOVE ZERO TO W-RECORDS-READ W-RECORDS-WRITTEN                        
017200         W-RECORDS-REJECTED.                                              
017300     MOVE "N" TO W-END-OF-TRANS.                                          
017400     PERFORM PL-LOAD-TOURNAMENT-TABLE.                                    
017500     PERFORM PL-LOAD-FIGHT-TABLE.                                         
017600     PERFORM PL-LOAD-USER-TABLE.                                          
017700     PERFORM 1100-OPEN-REPORT-FILES.                                      
017800 1000-EXIT.                                                               
017900     EXIT.                                                                
018000*                                                                         
018100 1100-OPEN-REPORT-FILES.                                                  
018200     OPEN INPUT REPORT-REQUEST-FILE.                                      
018300     IF FS-RQX NOT = "00"                                                 
018400         MOVE "UNABLE TO OPEN REPORT REQUEST FILE"                        
018500             TO W-ABEND-REASON                                            
018600         PERFORM 9900-ABEND-THE-RUN                                       
018700     END-IF.                                                              
018800     OPEN EXTEND REPORT-FILE.                                             
018900     IF FS-RPT NOT = "00"                                                 
019000         MOVE "UNABLE TO OPEN REPORT FILE" TO W-ABEND-REASON              
019100         PERFORM 9900-ABEND-THE-RUN                                       
019200     END-IF.                                                              
019300 1100-EXIT.                                                               
019400     EXIT.                                                                
019500*                                                                         
019600 2000-PROCESS-REPORT-REQUESTS.                                            
019700     PERFORM 2100-READ-REPORT-REQUEST.                                    
019800     PERFORM 2200-EDIT-AND-PRINT-ONE                                      
019900         UNTIL END-OF-TRANS.                                              
020000 2000-EXIT.                                                               
020100     EXIT.                                                                
020200*                                                                         
020300 2100-READ-REPORT-REQUEST.                                                
020400     READ REPORT-REQUEST-FILE.                                            
020500     IF FS-RQX = "00"                                                     
020600         ADD 1 TO W-RECORDS-READ                                          
020700     ELSE                                                                 
020800         IF FS-RQX = "10"                                                 
020900             MOVE "Y" TO W-END-OF-TRANS                                   
021000         ELSE                                                             
021100             MOVE "ERROR READING REPORT REQUEST FILE"                     
021200                 TO W-ABEND-REASON                                        
021300             PERFORM 9900-ABEND-THE-RUN                                   
021400         END-IF                                                           
021500     END-IF.                                                              
021600 2100-EXIT.                                                               
021700     EXIT.                                                                
021800*                                                                         
021900 2200-EDIT-AND-PRINT-ONE.                                                 
022000     MOVE "Y" TO W-REPORT-VALID.                                          
022100     PERFORM 2300-VALIDATE-TOURNAMENT.                                    
022200     IF REPORT-IS-VALID                                                   
022300         PERFORM 2400-VALIDATE-REQUESTOR                                  
022400     END-IF.                                                              
022500     IF REPORT-IS-VALID                                                   
022600         PERFORM 3000-PRINT-HEADER                                        
022700         PERFORM 4000-PRINT-WINNERS-SECTION                               
022800         PERFORM 5000-PRINT-FINANCIAL-SECTION                             
022900         PERFORM 6000-PRINT-ATTENDANCE-SECTION                            
023000         PERFORM 7000-PRINT-FIGHT-STATISTICS                              
023100         ADD 1 TO W-RECORDS-WRITTEN                                       
023200     ELSE                                                                 
023300         ADD 1 TO W-RECORDS-REJECTED                                      
023400     END-IF.                                                              
023500     PERFORM 2100-READ-REPORT-REQUEST.                                    
023600 2200-EXIT.                                                               
023700     EXIT.                                                                
023800*                                                                         
023900 2300-VALIDATE-TOURNAMENT.                                                
024000     MOVE RQX-TOURNAMENT-ID TO PL-TOURNAMENT-KEY.                         
024100     PERFORM PL-LOOK-FOR-TOURNAMENT-RECORD.                               
024200     IF PL-TOURNAMENT-NOT-FOUND                                           
024300         MOVE "N" TO W-REPORT-VALID                                       
024400     ELSE                                                                 
024500         IF NOT TRN-COMPLETED                                             
024600             MOVE "N" TO W-REPORT-VALID                                   
024700         END-IF                                                           
024800     END-IF.                                                              
024900 2300-EXIT.                                                               
025000     EXIT.                                                                
025100*                                                                         
025200*THE TOURNAMENT'S OWN ORGANIZER MAY ALWAYS PULL ITS REPORT; A             
025300*GLOBAL ORGANIZER MAY PULL ANY TOURNAMENT'S REPORT (TICKET                
025400*#2960).                                                                  
025500*                                                                         
025600 2400-VALIDATE-REQUESTOR.                                                 
025700     IF RQX-REQUESTOR-ID = TRN-ORGANIZER-ID                               
025800         NEXT SENTENCE                                                    
025900     ELSE                                                                 
026000         MOVE RQX-REQUESTOR-ID TO PL-USER-KEY                             
026100         PERFORM PL-LOOK-FOR-USER-RECORD                                  
026200         IF PL-USER-NOT-FOUND                                             
026300             MOVE "N" TO W-REPORT-VALID                                   
026400         ELSE                                                             
026500             IF NOT USR-IS-GLOBAL-ORGANIZER                               
026600                 MOVE "N" TO W-REPORT-VALID                               
026700             END-IF                                                       
026800         END-IF                                                           
026900     END-IF.                                                              
027000 2400-EXIT.                                                               
027100     EXIT.                                                                
027200*                                                                         
027300 3000-PRINT-HEADER.                                                       
027400     MOVE SPACES TO REPORT-LINE.                                          
027500     WRITE REPORT-LINE.                                                   
027600     MOVE TRN-NAME TO WHL-NAME.                                           
027700     MOVE TRN-EVENT-DATE TO WHL-EVENT-DATE.                               
027800     MOVE TRN-STATUS TO WHL-STATUS.                                       
027900     MOVE W-HEADER-LINE TO REPORT-LINE.                                   
028000     WRITE REPORT-LINE.                                                   
028100 3000-EXIT.                                                               
028200     EXIT.                                                                
028300*                                                                         
028400*CHAMPION AND RUNNER-UP COME OFF THE FINAL MATCH, THIRD PLACE             
028500*OFF THE BRONZE MATCH WHEN ONE WAS EVER DECIDED, SYMPATHY OFF             
028600*THE ALREADY-SETTLED PRIZE FILE -- THE SAME SCANS PRIZE-                  
028700*CALCULATION USES TO FIND THE PODIUM.                                     
028800*                                                                         
028900 4000-PRINT-WINNERS-SECTION.                                              
029000     MOVE ZERO TO W-FIRST-PLACE-ID W-SECOND-PLACE-ID                      
029100         W-THIRD-PLACE-ID W-SYMPATHY-ID.                                  
029200     PERFORM 4100-FIND-FINAL-MATCH.                                       
029300     PERFORM 4200-FIND-BRONZE-MATCH.                                      
029400     PERFORM 4300-FIND-SYMPATHY-WINNER.                                   
029500     MOVE "CHAMPION" TO WWL-LABEL.                                        
029600     MOVE W-FIRST-PLACE-ID TO PL-USER-KEY.                                
029700     PERFORM 4900-BUILD-KNIGHT-NAME.                                      
029800     MOVE W-KNIGHT-NAME TO WWL-KNIGHT-NAME.                               
029900     MOVE W-WINNER-LINE TO REPORT-LINE.                                   
030000     WRITE REPORT-LINE.                                                   
030100     MOVE "2ND PLACE" TO WWL-LABEL.                                       
030200     MOVE W-SECOND-PLACE-ID TO PL-USER-KEY.                               
030300     PERFORM 4900-BUILD-KNIGHT-NAME.                                      
030400     MOVE W-KNIGHT-NAME TO WWL-KNIGHT-NAME.                               
030500     MOVE W-WINNER-LINE TO REPORT-LINE.                                   
030600     WRITE REPORT-LINE.                                                   
030700     MOVE "3RD PLACE" TO WWL-LABEL.                                       
030800     MOVE W-THIRD-PLACE-ID TO PL-USER-KEY.                                
030900     PERFORM 4900-BUILD-KNIGHT-NAME.                                      
031000     MOVE W-KNIGHT-NAME TO WWL-KNIGHT-NAME.                               
031100     MOVE W-WINNER-LINE TO REPORT-LINE.                                   
031200     WRITE REPORT-LINE.                                                   
031300     MOVE "SYMPATHY PRIZE" TO WWL-LABEL.                                  
031400     MOVE W-SYMPATHY-ID TO PL-USER-KEY.                                   
031500     PERFORM 4900-BUILD-KNIGHT-NAME.                                      
031600     MOVE W-KNIGHT-NAME TO WWL-KNIGHT-NAME.                               
031700     MOVE W-WINNER-LINE TO REPORT-LINE.                                   
031800     WRITE REPORT-LINE.                                                   
031900 4000-EXIT.                                                               
032000     EXIT.                                                                
032100*                                                                         
032200 4100-FIND-FINAL-MATCH.                                                   
032300     MOVE "N" TO W-SCAN-FOUND-SW.                                         
032400     SET FGT-TABLE-NDX TO 1.                                              
032500     PERFORM 4110-CHECK-ONE-FOR-FINAL                                     
032600         VARYING FGT-TABLE-NDX FROM 1 BY 1                                
032700         UNTIL FGT-TABLE-NDX GREATER THAN FGT-TABLE-COUNT                 
032800         OR W-SCAN-FOUND.                                                 
032900     IF W-SCAN-FOUND                                                      
033000         IF FGT-WINNER-ID NOT = ZERO                                      
033100             MOVE FGT-WINNER-ID TO W-FIRST-PLACE-ID                       
033200             IF FGT-FIGHTER1-ID = FGT-WINNER-ID                           
033300                 MOVE FGT-FIGHTER2-ID TO W-SECOND-PLACE-ID                
033400             ELSE                                                         
033500                 MOVE FGT-FIGHTER1-ID TO W-SECOND-PLACE-ID                
033600             END-IF                                                       
033700         END-IF                                                           
033800     END-IF.                                                              
033900 4100-EXIT.                                                               
034000     EXIT.                                                                
034100*                                                                         
034200 4110-CHECK-ONE-FOR-FINAL.                                                
034300     MOVE FGT-TAB-RECORD (FGT-TABLE-NDX) TO FIGHT-RECORD.                 
034400     IF FGT-TOURNAMENT-ID = TRN-ID                                        
034500         AND FGT-FINAL                                                    
034600             SET W-SCAN-FOUND TO TRUE                                     
034700     END-IF.                                                              
034800 4110-EXIT.                                                               
034900     EXIT.                                                                
035000*                                                                         
035100 4200-FIND-BRONZE-MATCH.                                                  
035200     MOVE "N" TO W-SCAN-FOUND-SW.                                         
035300     SET FGT-TABLE-NDX TO 1.                                              
035400     PERFORM 4210-CHECK-ONE-FOR-BRONZE                                    
035500         VARYING FGT-TABLE-NDX FROM 1 BY 1                                
035600         UNTIL FGT-TABLE-NDX GREATER THAN FGT-TABLE-COUNT                 
035700         OR W-SCAN-FOUND.                                                 
035800     IF W-SCAN-FOUND                                                      
035900         IF FGT-WINNER-ID NOT = ZERO                                      
036000             MOVE FGT-WINNER-ID TO W-THIRD-PLACE-ID                       
036100         END-IF                                                           
036200     END-IF.                                                              
036300 4200-EXIT.                                                               
036400     EXIT.                                                                
036500*                                                                         
036600 4210-CHECK-ONE-FOR-BRONZE.                                               
036700     MOVE FGT-TAB-RECORD (FGT-TABLE-NDX) TO FIGHT-RECORD.                 
036800     IF FGT-TOURNAMENT-ID = TRN-ID                                        
036900         AND FGT-BRONZE                                                   
037000             SET W-SCAN-FOUND TO TRUE                                     
037100     END-IF.                                                              
037200 4210-EXIT.                                                               
037300     EXIT.                                                                
037400*                                                                         
037500*PRIZE-FILE IS OWNED BY PRIZE-CALCULATION; IT IS SIMPLY OPENED            
037600*INPUT AND CLOSED HERE, NO EXTEND STATE OF OURS TO PROTECT.               
037700*THE SYMPATHY SHARE'S LABEL ALWAYS CARRIES THE WORD "SYMPATHY"            
037800*SOMEWHERE IN IT, EVEN WHEN MERGED WITH A PODIUM SHARE.                   
037900*                                                                         
038000 4300-FIND-SYMPATHY-WINNER.                                               
038100     OPEN INPUT PRIZE-FILE.                                               
038200     IF FS-PRZ NOT = "00"                                                 
038300         MOVE "UNABLE TO OPEN PRIZE FILE" TO W-ABEND-REASON               
038400         PERFORM 9900-ABEND-THE-RUN                                       
038500     END-IF.                                                              
038600     PERFORM 4310-CHECK-ONE-FOR-SYMPATHY.                                 
038700     PERFORM 4310-CHECK-ONE-FOR-SYMPATHY                                  
038800         UNTIL FS-PRZ = "10".                                             
038900     CLOSE PRIZE-FILE.                                                    
039000 4300-EXIT.                                                               
039100     EXIT.                                                                
039200*                                                                         
039300 4310-CHECK-ONE-FOR-SYMPATHY.                                             
039400     READ PRIZE-FILE.                                                     
039500     IF FS-PRZ = "00"                                                     
039600         IF PRZ-TOURNAMENT-ID = TRN-ID                                    
039700             MOVE ZERO TO W-SYMPATHY-TALLY                                
039800             INSPECT PRZ-PLACE TALLYING W-SYMPATHY-TALLY                  
039900                 FOR ALL "SYMPATHY"                                       
040000             IF W-SYMPATHY-TALLY GREATER THAN ZERO                        
040100                 MOVE PRZ-KNIGHT-ID TO W-SYMPATHY-ID                      
040200             END-IF                                                       
040300         END-IF                                                           
040400     END-IF.                                                              
040500 4310-EXIT.                                                               
040600     EXIT.                                                                
040700*                                                                         
040800 4900-BUILD-KNIGHT-NAME.                                                  
040900     PERFORM PL-LOOK-FOR-USER-RECORD.                                     
041000     IF PL-USER-FOUND                                                     
041100         STRING USR-NAME DELIMITED BY SPACE                               
041200             " " DELIMITED BY SIZE                                        
041300             USR-SECOND-NAME DELIMITED BY SPACE                           
041400             INTO W-KNIGHT-NAME                                           
041500     ELSE                                                                 
041600         MOVE "UNDETERMINED" TO W-KNIGHT-NAME                             
041700     END-IF.                                                              
041800 4900-EXIT.                                                               
041900     EXIT.                                                                
042000*                                                                         
042100*SPONSOR TOTALS AND THE PAID PRIZE FUND.  SPONSORSHIP-FILE AND            
042200*PRIZE-FILE ARE BOTH OWNED ELSEWHERE, SO EACH IS SIMPLY OPENED            
042300*INPUT AND CLOSED.                                                        
042400*                                                                         
042500 5000-PRINT-FINANCIAL-SECTION.                                            
042600     MOVE ZERO TO W-CONFIRMED-COUNT W-CONFIRMED-TOTAL                     
042700         W-PRIZE-FUND-PAID.                                               
042800     OPEN INPUT SPONSORSHIP-FILE.                                         
042900     IF FS-SPN NOT = "00"                                                 
043000         MOVE "UNABLE TO OPEN SPONSORSHIP FILE" TO W-ABEND-REASON         
043100         PERFORM 9900-ABEND-THE-RUN                                       
043200     END-IF.                                                              
043300     PERFORM 5100-CHECK-ONE-SPONSOR.                                      
043400     PERFORM 5100-CHECK-ONE-SPONSOR                                       
043500         UNTIL FS-SPN = "10".                                             
043600     CLOSE SPONSORSHIP-FILE.                                              
043700     OPEN INPUT PRIZE-FILE.                                               
043800     IF FS-PRZ NOT = "00"                                                 
043900         MOVE "UNABLE TO OPEN PRIZE FILE" TO W-ABEND-REASON               
044000         PERFORM 9900-ABEND-THE-RUN                                       
044100     END-IF.                                                              
044200     PERFORM 5300-SUM-ONE-PRIZE-SHARE.                                    
044300     PERFORM 5300-SUM-ONE-PRIZE-SHARE                                     
044400         UNTIL FS-PRZ = "10".                                             
044500     CLOSE PRIZE-FILE.                                                    
044600     MOVE "TOTAL SPONSORS CONFIRMED" TO WAT-LABEL.                        
044700     MOVE W-CONFIRMED-COUNT TO WAT-VALUE.                                 
044800     MOVE W-ATTENDANCE-LINE TO REPORT-LINE.                               
044900     WRITE REPORT-LINE.                                                   
045000     MOVE "TOTAL COLLECTED FROM SPONSORS" TO WFL-LABEL.                   
045100     MOVE W-CONFIRMED-TOTAL TO WFL-AMOUNT.                                
045200     MOVE W-FINANCIAL-LINE TO REPORT-LINE.                                
045300     WRITE REPORT-LINE.                                                   
045400     MOVE "TOTAL PRIZE FUND PAID" TO WFL-LABEL.                           
045500     MOVE W-PRIZE-FUND-PAID TO WFL-AMOUNT.                                
045600     MOVE W-FINANCIAL-LINE TO REPORT-LINE.                                
045700     WRITE REPORT-LINE.                                                   
045800 5000-EXIT.                                                               
045900     EXIT.                                                                
046000*                                                                         
046100 5100-CHECK-ONE-SPONSOR.                                                  
046200     READ SPONSORSHIP-FILE.                                               
046300     IF FS-SPN = "00"                                                     
046400         IF SPN-TOURNAMENT-ID = TRN-ID                                    
046500             AND SPN-CONFIRMED                                            
046600                 ADD 1 TO W-CONFIRMED-COUNT                               
046700                 ADD SPN-AMOUNT TO W-CONFIRMED-TOTAL                      
046800                 PERFORM 5150-DERIVE-PACKAGE-LABEL                        
046900                 MOVE SPN-COMPANY TO WSD-COMPANY                          
047000                 MOVE W-PACKAGE-LABEL TO WSD-PACKAGE                      
047100                 MOVE SPN-AMOUNT TO WSD-AMOUNT                            
047200                 MOVE W-SPONSOR-DETAIL-LINE TO REPORT-LINE                
047300                 WRITE REPORT-LINE                                        
047400         END-IF                                                           
047500     END-IF.                                                              
047600 5100-EXIT.                                                               
047700     EXIT.                                                                
047800*                                                                         
047900 5150-DERIVE-PACKAGE-LABEL.                                               
048000     IF SPN-PACKAGE-BRONZE                                                
048100         MOVE "BRONZE" TO W-PACKAGE-LABEL                                 
048200     ELSE                                                                 
048300         IF SPN-PACKAGE-SILVER                                            
048400             MOVE "SILVER" TO W-PACKAGE-LABEL                             
048500         ELSE                                                             
048600             IF SPN-PACKAGE-GOLD                                          
048700                 MOVE "GOLD" TO W-PACKAGE-LABEL                           
048800             ELSE                                                         
048900                 MOVE "PLATINUM" TO W-PACKAGE-LABEL                       
049000             END-IF                                                       
049100         END-IF                                                           
049200     END-IF.                                                              
049300 5150-EXIT.                                                               
049400     EXIT.                                                                
049500*                                                                         
049600 5300-SUM-ONE-PRIZE-SHARE.                                                
049700     READ PRIZE-FILE.                                                     
049800     IF FS-PRZ = "00"                                                     
049900         IF PRZ-TOURNAMENT-ID = TRN-ID                                    
050000             ADD PRZ-AMOUNT TO W-PRIZE-FUND-PAID                          
050100         END-IF                                                           
050200     END-IF.                                                              
050300 5300-EXIT.                                                               
050400     EXIT.                                                                
050500*                                                                         
050600 6000-PRINT-ATTENDANCE-SECTION.                                           
050700     MOVE ZERO TO W-BOOKED-SEATS.                                         
050800     OPEN INPUT TICKET-FILE.                                              
050900     IF FS-TKT NOT = "00"                                                 
051000         MOVE "UNABLE TO OPEN TICKET FILE" TO W-ABEND-REASON              
051100         PERFORM 9900-ABEND-THE-RUN                                       
051200     END-IF.                                                              
051300     PERFORM 6100-CHECK-ONE-TICKET.                                       
051400     PERFORM 6100-CHECK-ONE-TICKET                                        
051500         UNTIL FS-TKT = "10".                                             
051600     CLOSE TICKET-FILE.                                                   
051700     SUBTRACT W-BOOKED-SEATS FROM TRN-TOTAL-SEATS                         
051800         GIVING W-AVAILABLE-SEATS.                                        
051900     IF TRN-TOTAL-SEATS = ZERO                                            
051920         MOVE ZERO TO W-OCCUPANCY-PERCENT                                 
051940     ELSE                                                                 
051960         COMPUTE W-OCCUPANCY-PERCENT-RAW =                                
051980             (W-BOOKED-SEATS * 100) / TRN-TOTAL-SEATS                     
052000         COMPUTE W-OCCUPANCY-PERCENT ROUNDED =                            
052005             W-OCCUPANCY-PERCENT-RAW                                      
052010     END-IF.                                                              
052100     MOVE "TOTAL SEATS" TO WAT-LABEL.                                     
052200     MOVE TRN-TOTAL-SEATS TO WAT-VALUE.                                   
052300     MOVE W-ATTENDANCE-LINE TO REPORT-LINE.                               
052400     WRITE REPORT-LINE.                                                   
052500     MOVE "BOOKED SEATS" TO WAT-LABEL.                                    
052600     MOVE W-BOOKED-SEATS TO WAT-VALUE.                                    
052700     MOVE W-ATTENDANCE-LINE TO REPORT-LINE.                               
052800     WRITE REPORT-LINE.                                                   
052900     MOVE "AVAILABLE SEATS" TO WAT-LABEL.                                 
053000     MOVE W-AVAILABLE-SEATS TO WAT-VALUE.                                 
053100     MOVE W-ATTENDANCE-LINE TO REPORT-LINE.                               
053200     WRITE REPORT-LINE.                                                   
053300     MOVE W-OCCUPANCY-PERCENT TO WOC-VALUE.                               
053400     MOVE W-OCCUPANCY-LINE TO REPORT-LINE.                                
053500     WRITE REPORT-LINE.                                                   
053600 6000-EXIT.                                                               
053700     EXIT.                                                                
053800*                                                                         
053900 6100-CHECK-ONE-TICKET.                                                   
054000     READ TICKET-FILE.                                                    
054100     IF FS-TKT = "00"                                                     
054200         IF TKT-TOURNAMENT-ID = TRN-ID                                    
054300             AND TKT-IS-CONFIRMED                                         
054400                 ADD TKT-SEATS TO W-BOOKED-SEATS                          
054500         END-IF                                                           
054600     END-IF.                                                              
054700 6100-EXIT.                                                               
054800     EXIT.                                                                
054900*                                                                         
055000 7000-PRINT-FIGHT-STATISTICS.                                             
055100     MOVE ZERO TO W-TOTAL-FIGHTS W-COMPLETED-FIGHTS.                      
055200     SET FGT-TABLE-NDX TO 1.                                              
055300     PERFORM 7100-CHECK-ONE-FIGHT                                         
055400         VARYING FGT-TABLE-NDX FROM 1 BY 1                                
055500         UNTIL FGT-TABLE-NDX GREATER THAN FGT-TABLE-COUNT.                
055600     MOVE "TOTAL FIGHTS" TO WFS-LABEL.                                    
055700     MOVE W-TOTAL-FIGHTS TO WFS-VALUE.                                    
055800     MOVE W-FIGHT-STAT-LINE TO REPORT-LINE.                               
055900     WRITE REPORT-LINE.                                                   
056000     MOVE "COMPLETED FIGHTS" TO WFS-LABEL.                                
056100     MOVE W-COMPLETED-FIGHTS TO WFS-VALUE.                                
056200     MOVE W-FIGHT-STAT-LINE TO REPORT-LINE.                               
056300     WRITE REPORT-LINE.                                                   
056400 7000-EXIT.                                                               
056500     EXIT.                                                                
056600*                                                                         
056700 7100-CHECK-ONE-FIGHT.                                                    
056800     MOVE FGT-TAB-RECORD (FGT-TABLE-NDX) TO FIGHT-RECORD.                 
056900     IF FGT-TOURNAMENT-ID = TRN-ID                                        
057000         ADD 1 TO W-TOTAL-FIGHTS                                          
057100         IF FGT-WINNER-ID NOT = ZERO                                      
057200             ADD 1 TO W-COMPLETED-FIGHTS                                  
057300         END-IF                                                           
057400     END-IF.                                                              
057500 7100-EXIT.                                                               
057600     EXIT.                                                                
057700*                                                                         
057800 3900-FINISH-UP.                                                          
057900     CLOSE REPORT-REQUEST-FILE.                                           
058000     CLOSE REPORT-FILE.                                                   
058100     PERFORM 9000-WRITE-RUN-TOTALS.                                       
058200 3900-EXIT.                                                               
058300     EXIT.                                                                
058400*                                                                         
058500     COPY "PLGENERAL.CBL".                                                
058600     COPY "PL-TOURNAMENT-TABLE.CBL".                                      
058700     COPY "PL-FIGHT-TABLE.CBL".                                           
058800     COPY "PL-USER-TABLE.CBL".                                            
