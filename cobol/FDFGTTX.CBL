000100*                                                                         
000200*FDFGTTX.CBL                                                              
000300*                                                                         
000400*ONE FIGHT TRANSACTION PER RECORD.  "R" POSTS A WINNER AND                
000500*COMMENT; "S" RESCHEDULES THE MATCH DATE (ORGANIZER ONLY).                
000600*                                                                         
000700*    1994-07-19 RJL  ORIGINAL LAYOUT.                                     
000800*    1998-10-27 KMP  Y2K -- FGX-NEW-DATE WIDENED TO 14 DIGITS.            
000900*                                                                         
001000 FD  FIGHT-TRANS-FILE                                                     
001100     LABEL RECORDS ARE STANDARD                                           
001200     RECORD CONTAINS 100 CHARACTERS.                                      
001300 01  FIGHT-TRANS-RECORD.                                                  
001400     05  FGX-TRANS-TYPE              PIC X(1).                            
001500         88  FGX-IS-RESULT                VALUE "R".                      
001600         88  FGX-IS-RESCHEDULE            VALUE "S".                      
001700     05  FGX-MATCH-ID                PIC 9(6).                            
001800     05  FGX-WINNER-ID               PIC 9(6).                            
001900     05  FGX-REQUESTOR-ID            PIC 9(6).                            
002000     05  FGX-COMMENT                 PIC X(60).                           
002100     05  FGX-NEW-DATE                PIC 9(14).                           
002200     05  FILLER                      PIC X(6).                            
