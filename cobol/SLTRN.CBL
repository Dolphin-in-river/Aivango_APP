000100*                                                                         
000200*SLTRN.CBL                                                                
000300*                                                                         
000400*FILE-CONTROL ENTRY FOR THE TOURNAMENT MASTER FILE.                       
000500*SEQUENTIAL, LINE-SEQUENTIAL TEXT -- SEE FDTRN.CBL FOR LAYOUT.            
000600*                                                                         
000700*    1994-02-11 RJL  ORIGINAL ENTRY.                                      
000800*    2003-05-19 RJL  ADDED FILE-STATUS PER SHOP STANDARD.                 
000900*                                                                         
001000 SELECT TOURNAMENT-FILE ASSIGN TO "TOURNMST"                              
001100     ORGANIZATION IS LINE SEQUENTIAL                                      
001200     FILE STATUS IS FS-TRN.                                               
