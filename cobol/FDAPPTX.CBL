000100*                                                                         
000200*FDAPPTX.CBL                                                              
000300*                                                                         
000400*ONE APPLICATION TRANSACTION PER RECORD.  "C" CREATES A NEW               
000500*APPLICATION (APT-APPLICATION-ID AND APT-STATUS ARE THEN                  
000600*IGNORED ON INPUT); "U" UPDATES AN EXISTING ONE'S STATUS.                 
000700*                                                                         
000800*    1994-06-14 RJL  ORIGINAL LAYOUT.                                     
000900*                                                                         
001000 FD  APPLICATION-TRANS-FILE                                               
001100     LABEL RECORDS ARE STANDARD                                           
001200     RECORD CONTAINS 90 CHARACTERS.                                       
001300 01  APPLICATION-TRANS-RECORD.                                            
001400     05  APT-TRANS-TYPE              PIC X(1).                            
001500         88  APT-IS-CREATE                VALUE "C".                      
001600         88  APT-IS-UPDATE                VALUE "U".                      
001700     05  APT-APPLICATION-ID          PIC 9(6).                            
001800     05  APT-TOURNAMENT-ID           PIC 9(6).                            
001900     05  APT-KNIGHT-ID               PIC 9(6).                            
002000     05  APT-REQUESTOR-ID            PIC 9(6).                            
002100     05  APT-STATUS                  PIC X(1).                            
002200         88  APT-STATUS-VALID            VALUE "P" "A" "R" "E".           
002300     05  APT-COMMENT                 PIC X(60).                           
002400     05  FILLER                      PIC X(3).                            
