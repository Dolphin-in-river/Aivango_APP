000100*                                                                         
000200*TOURNAMENT-HISTORY-LISTING.COB                                           
000300*                                                                         
000400*PRINTS A COLUMNAR LISTING OF TOURNAMENTS, FILTERED BY AN                 
000500*OPTIONAL EVENT-DATE RANGE, LOCATION AND STATUS.  A FILTER                
000600*LEFT AT SPACES OR ZEROS IS NOT APPLIED.  ONE FULL PASS OF THE            
000700*TOURNAMENT FILE IS MADE PER REQUEST RECORD READ.                         
000800*                                                                         
000900*    1994-12-05 RJL  ORIGINAL PROGRAM.                                    
001000*    1998-10-27 KMP  Y2K -- HQX-DATE-FROM/HQX-DATE-TO AND                 
001100*                    TRN-EVENT-DATE ALL CONFIRMED CCYYMMDD.               
001200*    2004-02-11 RJL  FS-XXX FILE STATUS FIELDS NOW DECLARED               
001300*                    LOCALLY IN EVERY PROGRAM RATHER THAN                 
001400*                    ASSUMED.                                             
001500*                                                                         
001600 IDENTIFICATION DIVISION.                                                 
001700 PROGRAM-ID. TOURNAMENT-HISTORY-LISTING.                                  
001800 AUTHOR. R J LOWELL.                                                      
001900 INSTALLATION. IVANHOE GUILD DATA PROCESSING.                             
002000 DATE-WRITTEN. 1994-12-05.                                                
002100 DATE-COMPILED.                                                           
002200 SECURITY. UNCLASSIFIED.                                                  
002300*                                                                         
002400 ENVIRONMENT DIVISION.                                                    
002500 CONFIGURATION SECTION.                                                   
002600 SPECIAL-NAMES.                                                           
002700     C01 IS TOP-OF-FORM.                                                  
002800 INPUT-OUTPUT SECTION.                                                    
002900 FILE-CONTROL.                                                            
003000*                                                                         
003100     COPY "SLTRN.CBL".                                                    
003200     COPY "SLAPP.CBL".                                                    
003300     COPY "SLPRZ.CBL".                                                    
003400     COPY "SLLOC.CBL".                                                    
003500     COPY "SLHISTX.CBL".                                                  
003600     COPY "SLRPT.CBL".                                                    
003700*                                                                         
003800 DATA DIVISION.                                                           
003900 FILE SECTION.                                                            
004000*                                                                         
004100     COPY "FDTRN.CBL".                                                    
004200     COPY "FDAPP.CBL".                                                    
004300     COPY "FDPRZ.CBL".                                                    
004400     COPY "FDLOC.CBL".                                                    
004500     COPY "FDHISTX.CBL".                                                  
004600     COPY "FDRPT.CBL".                                                    
004700*                                                                         
004800 WORKING-STORAGE SECTION.                                                 
004900*                                                                         
005000     COPY "WSLOCTAB.cbl".                                                 
005100*                                                                         
005200*ONE FILE-STATUS FIELD PER FILE THIS PROGRAM TOUCHES, CHECKED             
005300*AFTER EVERY OPEN AND WATCHED FOR "10" (END OF FILE) ON EVERY             
005400*READ.                                                                    
005500*                                                                         
005600 77  FS-TRN                     PIC X(2).                                 
005700 77  FS-APP                     PIC X(2).                                 
005800 77  FS-PRZ                     PIC X(2).                                 
005900 77  FS-LOC                     PIC X(2).                                 
006000 77  FS-HQX                     PIC X(2).                                 
006100 77  FS-RPT                     PIC X(2).                                 
006200*                                                                         
006300 01  W-END-OF-TRANS             PIC X(1).                                 
006400     88  END-OF-TRANS                    VALUE "Y".                       
006500*                                                                         
006600 01  W-END-OF-TOURNAMENTS        PIC X(1).                                
006700     88  END-OF-TOURNAMENTS               VALUE "Y".                      
006800*                                                                         
006900 01  W-EDIT-SWITCHES.                                                     
007000     05  W-TOURNAMENT-VALID          PIC X(1).                            
007100         88  TOURNAMENT-IS-VALID              VALUE "Y".                  
007200*                                                                         
007300 01  W-WORK-FIELDS.                                                       
007400     05  W-APPROVED-COUNT             PIC 9(5) COMP.                      
007500     05  W-PRIZE-FUND-PAID            PIC 9(9)V99.                        
007600     05  W-LOCATION-NAME              PIC X(30).                          
007700*                                                                         
007800 01  W-HISTORY-LINE.                                                      
007900     05  WHS-TOURNAMENT-ID             PIC 9(6).                          
008000     05  FILLER                       PIC X(1) VALUE SPACE.               
008100     05  WHS-NAME                      PIC X(40).                         
008200     05  FILLER                       PIC X(1) VALUE SPACE.               
008300     05  WHS-EVENT-DATE                PIC 9(8).                          
008400     05  FILLER                       PIC X(1) VALUE SPACE.               
008500     05  WHS-STATUS                    PIC X(2).                          
008600     05  FILLER                       PIC X(1) VALUE SPACE.               
008700     05  WHS-LOCATION-NAME             PIC X(30).                         
008800     05  FILLER                       PIC X(1) VALUE SPACE.               
008900     05  WHS-PARTICIPANT-COUNT         PIC ZZZZ9.                         
009000     05  FILLER                       PIC X(1) VALUE SPACE.               
009100     05  WHS-PRIZE-FUND                PIC ZZZZZZ9.99.                    
009200*                                                                         
009300 01  W-RUN-TOTALS.                                                        
009400     05  W-RECORDS-READ               PIC 9(7) COMP.                      
009500     05  W-RECORDS-WRITTEN            PIC 9(7) COMP.                      
009600     05  W-RECORDS-REJECTED           PIC 9(7) COMP.                      
009700*                                                                         
009800 77  W-ABEND-REASON               PIC X(40).                              
009900*                                                                         
010000 PROCEDURE DIVISION.                                                      
010100*                                                                         
010200 0000-MAIN-LINE.                                                          
010300     PERFORM 1000-INITIALIZE.                                             
010400     PERFORM 2000-PROCESS-HISTORY-REQUESTS.                               
010500     PERFORM 3900-FINISH-UP.                                              
010600     EXIT PROGRAM.                                                        
010700     STOP RUN.                                                            
010800 0000-EXIT.                                                               
010900     EXIT.                                                                
011000*                                                                         
011100 1000-INITIALIZE.                                                         
011200     MOVE ZERO TO W-RECORDS-READ W-RECORDS-WRITTEN                        
011300         W-RECORDS-REJECTED.                                              
011400     MOVE "N" TO W-END-OF-TRANS.                                          
011500     PERFORM PL-LOAD-LOCATION-TABLE.                                      
011600     PERFORM 1100-OPEN-HISTORY-FILES.                                     
011700 1000-EXIT.                                                               
011800     EXIT.                                                                
011900*                                                                         
012000 1100-OPEN-HISTORY-FILES.                                                 
012100     OPEN INPUT HISTORY-REQUEST-FILE.                                     
012200     IF FS-HQX NOT = "00"                                                 
012300         MOVE "UNABLE TO OPEN HISTORY REQUEST FILE"                       
012400             TO W-ABEND-REASON                                            
012500         PERFORM 9900-ABEND-THE-RUN                                       
012600     END-IF.                                                              
012700     OPEN EXTEND REPORT-FILE.                                             
012800     IF FS-RPT NOT = "00"                                                 
012900         MOVE "UNABLE TO OPEN REPORT FILE" TO W-ABEND-REASON              
013000         PERFORM 9900-ABEND-THE-RUN                                       
013100     END-IF.                                                              
013200 1100-EXIT.                                                               
013300     EXIT.                                                                
013400*                                                                         
013500 2000-PROCESS-HISTORY-REQUESTS.                                           
013600     PERFORM 2100-READ-HISTORY-REQUEST.                                   
013700     PERFORM 2200-RUN-ONE-LISTING                                         
013800         UNTIL END-OF-TRANS.                                              
013900 2000-EXIT.                                                               
014000     EXIT.                                                                
014100*                                                                         
014200 2100-READ-HISTORY-REQUEST.                                               
014300     READ HISTORY-REQUEST-FILE.                                           
014400     IF FS-HQX = "00"                                                     
014500         ADD 1 TO W-RECORDS-READ                                          
014600     ELSE                                                                 
014700         IF FS-HQX = "10"                                                 
014800             MOVE "Y" TO W-END-OF-TRANS                                   
014900         ELSE                                                             
015000             MOVE "ERROR READING HISTORY REQUEST FILE"                    
015100                 TO W-ABEND-REASON                                        
015200             PERFORM 9900-ABEND-THE-RUN                                   
015300         END-IF                                                           
015400     END-IF.                                                              
015500 2100-EXIT.                                                               
015600     EXIT.                                                                
015700*                                                                         
015800*THE TOURNAMENT FILE IS OWNED BY OTHER STEPS, SO IT IS SIMPLY             
015900*OPENED INPUT AND CLOSED FOR EACH FULL PASS -- READ SEQUENTIALLY          
016000*RATHER THAN LOADED TO A TABLE, SINCE THIS STEP NEVER NEEDS               
016100*RANDOM ACCESS TO A TOURNAMENT.                                           
016200*                                                                         
016300 2200-RUN-ONE-LISTING.                                                    
016400     MOVE "N" TO W-END-OF-TOURNAMENTS.                                    
016500     OPEN INPUT TOURNAMENT-FILE.                                          
016600     IF FS-TRN NOT = "00"                                                 
016700         MOVE "UNABLE TO OPEN TOURNAMENT FILE" TO W-ABEND-REASON          
016800         PERFORM 9900-ABEND-THE-RUN                                       
016900     END-IF.                                                              
017000     PERFORM 2300-READ-ONE-TOURNAMENT.                                    
017100     PERFORM 2400-APPLY-FILTERS-AND-PRINT                                 
017200         UNTIL END-OF-TOURNAMENTS.                                        
017300     CLOSE TOURNAMENT-FILE.                                               
017400     PERFORM 2100-READ-HISTORY-REQUEST.                                   
017500 2200-EXIT.                                                               
017600     EXIT.                                                                
017700*                                                                         
017800 2300-READ-ONE-TOURNAMENT.                                                
017900     READ TOURNAMENT-FILE.                                                
018000     IF FS-TRN NOT = "00"                                                 
018100         IF FS-TRN = "10"                                                 
018200             MOVE "Y" TO W-END-OF-TOURNAMENTS                             
018300         ELSE                                                             
018400             MOVE "ERROR READING TOURNAMENT FILE"                         
018500                 TO W-ABEND-REASON                                        
018600             PERFORM 9900-ABEND-THE-RUN                                   
018700         END-IF                                                           
018800     END-IF.                                                              
018900 2300-EXIT.                                                               
019000     EXIT.                                                                
019100*                                                                         
019200 2400-APPLY-FILTERS-AND-PRINT.                                            
019300     MOVE "Y" TO W-TOURNAMENT-VALID.                                      
019400     IF HQX-DATE-FROM NOT = ZERO                                          
019500         IF TRN-EVENT-DATE LESS THAN HQX-DATE-FROM                        
019600             MOVE "N" TO W-TOURNAMENT-VALID                               
019700         END-IF                                                           
019800     END-IF.                                                              
019900     IF TOURNAMENT-IS-VALID                                               
020000         IF HQX-DATE-TO NOT = ZERO                                        
020100             IF TRN-EVENT-DATE GREATER THAN HQX-DATE-TO                   
020200                 MOVE "N" TO W-TOURNAMENT-VALID                           
020300             END-IF                                                       
020400         END-IF                                                           
020500     END-IF.                                                              
020600     IF TOURNAMENT-IS-VALID                                               
020700         IF HQX-LOCATION-ID NOT = ZERO                                    
020800             IF TRN-LOCATION-ID NOT = HQX-LOCATION-ID                     
020900                 MOVE "N" TO W-TOURNAMENT-VALID                           
021000             END-IF                                                       
021100         END-IF                                                           
021200     END-IF.                                                              
021300     IF TOURNAMENT-IS-VALID                                               
021400         IF HQX-STATUS NOT = SPACES                                       
021500             IF TRN-STATUS NOT = HQX-STATUS                               
021600                 MOVE "N" TO W-TOURNAMENT-VALID                           
021700             END-IF                                                       
021800         END-IF                                                           
021900     END-IF.                                                              
022000     IF TOURNAMENT-IS-VALID                                               
022100         PERFORM 3000-PRINT-ONE-TOURNAMENT                                
022200         ADD 1 TO W-RECORDS-WRITTEN                                       
022300     ELSE                                                                 
022400         ADD 1 TO W-RECORDS-REJECTED                                      
022500     END-IF.                                                              
022600     PERFORM 2300-READ-ONE-TOURNAMENT.                                    
022700 2400-EXIT.                                                               
022800     EXIT.                                                                
022900*                                                                         
023000 3000-PRINT-ONE-TOURNAMENT.                                               
023100     PERFORM 3100-COUNT-APPROVED-APPLICATIONS.                            
023200     PERFORM 3200-SUM-PRIZE-FUND.                                         
023300     PERFORM 3300-LOOKUP-LOCATION-NAME.                                   
023400     MOVE TRN-ID TO WHS-TOURNAMENT-ID.                                    
023500     MOVE TRN-NAME TO WHS-NAME.                                           
023600     MOVE TRN-EVENT-DATE TO WHS-EVENT-DATE.                               
023700     MOVE TRN-STATUS TO WHS-STATUS.                                       
023800     MOVE W-LOCATION-NAME TO WHS-LOCATION-NAME.                           
023900     MOVE W-APPROVED-COUNT TO WHS-PARTICIPANT-COUNT.                      
024000     MOVE W-PRIZE-FUND-PAID TO WHS-PRIZE-FUND.                            
024100     MOVE W-HISTORY-LINE TO REPORT-LINE.                                  
024200     WRITE REPORT-LINE.                                                   
024300 3000-EXIT.                                                               
024400     EXIT.                                                                
024500*                                                                         
024600 3100-COUNT-APPROVED-APPLICATIONS.                                        
024700     MOVE ZERO TO W-APPROVED-COUNT.                                       
024800     OPEN INPUT APPLICATION-FILE.                                         
024900     IF FS-APP NOT = "00"                                                 
025000         MOVE "UNABLE TO OPEN APPLICATION FILE" TO W-ABEND-REASON         
025100         PERFORM 9900-ABEND-THE-RUN                                       
025200     END-IF.                                                              
025300     PERFORM 3110-CHECK-ONE-APPLICATION.                                  
025400     PERFORM 3110-CHECK-ONE-APPLICATION                                   
025500         UNTIL FS-APP = "10".                                             
025600     CLOSE APPLICATION-FILE.                                              
025700 3100-EXIT.                                                               
025800     EXIT.                                                                
025900*                                                                         
026000 3110-CHECK-ONE-APPLICATION.                                              
026100     READ APPLICATION-FILE.                                               
026200     IF FS-APP = "00"                                                     
026300         IF APP-TOURNAMENT-ID = TRN-ID                                    
026400             AND APP-APPROVED                                             
026500                 ADD 1 TO W-APPROVED-COUNT                                
026600         END-IF                                                           
026700     END-IF.                                                              
026800 3110-EXIT.                                                               
026900     EXIT.                                                                
027000*                                                                         
027100*ZERO WHEN THE TOURNAMENT'S PURSE HAS NEVER BEEN SETTLED.                 
027200*                                                                         
027300 3200-SUM-PRIZE-FUND.                                                     
027400     MOVE ZERO TO W-PRIZE-FUND-PAID.                                      
027500     OPEN INPUT PRIZE-FILE.                                               
027600     IF FS-PRZ NOT = "00"                                                 
027700         MOVE "UNABLE TO OPEN PRIZE FILE" TO W-ABEND-REASON               
027800         PERFORM 9900-ABEND-THE-RUN                                       
027900     END-IF.                                                              
028000     PERFORM 3210-SUM-ONE-PRIZE-SHARE.                                    
028100     PERFORM 3210-SUM-ONE-PRIZE-SHARE                                     
028200         UNTIL FS-PRZ = "10".                                             
028300     CLOSE PRIZE-FILE.                                                    
028400 3200-EXIT.                                                               
028500     EXIT.                                                                
028600*                                                                         
028700 3210-SUM-ONE-PRIZE-SHARE.                                                
028800     READ PRIZE-FILE.                                                     
028900     IF FS-PRZ = "00"                                                     
029000         IF PRZ-TOURNAMENT-ID = TRN-ID                                    
029100             ADD PRZ-AMOUNT TO W-PRIZE-FUND-PAID                          
029200         END-IF                                                           
029300     END-IF.                                                              
029400 3210-EXIT.                                                               
029500     EXIT.                                                                
029600*                                                                         
029700 3300-LOOKUP-LOCATION-NAME.                                               
029800     MOVE TRN-LOCATION-ID TO PL-LOCATION-KEY.                             
029900     PERFORM PL-LOOK-FOR-LOCATION-RECORD.                                 
030000     IF PL-LOCATION-FOUND                                                 
030100         MOVE LOC-NAME TO W-LOCATION-NAME                                 
030200     ELSE                                                                 
030300         MOVE "UNDETERMINED" TO W-LOCATION-NAME                           
030400     END-IF.                                                              
030500 3300-EXIT.                                                               
030600     EXIT.                                                                
030700*                                                                         
030800 3900-FINISH-UP.                                                          
030900     CLOSE HISTORY-REQUEST-FILE.                                          
031000     CLOSE REPORT-FILE.                                                   
031100     PERFORM 9000-WRITE-RUN-TOTALS.                                       
031200 3900-EXIT.                                                               
031300     EXIT.                                                                
031400*                                                                         
031500     COPY "PLGENERAL.CBL".                                                
031600     COPY "PL-LOCATION-TABLE.CBL".                                        
