000100*                                                                         
000200*SLTKTTX.CBL                                                              
000300*                                                                         
000400*FILE-CONTROL ENTRY FOR THE INCOMING SEAT-BOOKING TRANSACTION             
000500*FILE READ BY TICKET-BOOKING.                                             
000600*                                                                         
000700*    1994-08-15 RJL  ORIGINAL ENTRY.                                      
000800*                                                                         
000900 SELECT TICKET-TRANS-FILE ASSIGN TO "TICKTRAN"                            
001000     ORGANIZATION IS LINE SEQUENTIAL                                      
001100     FILE STATUS IS FS-TKX.                                               
