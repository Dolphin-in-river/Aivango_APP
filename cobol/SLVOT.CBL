000100*                                                                         
000200*SLVOT.CBL                                                                
000300*                                                                         
000400*FILE-CONTROL ENTRY FOR THE VOTE FILE (SYMPATHY VOTES).                   
000500*                                                                         
000600*    1994-09-10 RJL  ORIGINAL ENTRY.                                      
000700*                                                                         
000800 SELECT VOTE-FILE ASSIGN TO "VOTEMST"                                     
000900     ORGANIZATION IS LINE SEQUENTIAL                                      
001000     FILE STATUS IS FS-VOT.                                               
