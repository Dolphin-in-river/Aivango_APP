000100*                                                                         
000200*SLSPN.CBL                                                                
000300*                                                                         
000400*FILE-CONTROL ENTRY FOR THE SPONSORSHIP FILE.                             
000500*                                                                         
000600*    1994-05-02 RJL  ORIGINAL ENTRY.                                      
000700*                                                                         
000800 SELECT SPONSORSHIP-FILE ASSIGN TO "SPONMST"                              
000900     ORGANIZATION IS LINE SEQUENTIAL                                      
001000     FILE STATUS IS FS-SPN.                                               
