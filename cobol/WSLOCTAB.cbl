000100*                                                                         
000200*WSLOCTAB.CBL                                                             
000300*                                                                         
000400*IN-MEMORY COPY OF THE LOCATION REFERENCE FILE.  LOADED                   
000500*WHOLE BY PL-LOCATION-TABLE.CBL WHEREVER A LOCATION NAME                  
000600*MUST BE PRINTED -- THE FILE IS SMALL AND NEVER UPDATED BY                
000700*THESE PROGRAMS, SO IT IS LOADED READ-ONLY.                               
000800*                                                                         
000900*    1994-02-11 RJL  ORIGINAL ENTRY.                                      
001000*                                                                         
001100 01  LOC-TABLE.                                                           
001200     05  LOC-TABLE-COUNT              PIC 9(4) COMP.                      
001300     05  LOC-TABLE-ENTRY OCCURS 500 TIMES                                 
001400         INDEXED BY LOC-TABLE-NDX.                                        
001500         10  LOC-TAB-RECORD               PIC X(60).                      
001600*                                                                         
001700 77  PL-LOCATION-KEY              PIC 9(4).                               
001800 77  PL-LOCATION-FOUND-SW         PIC X(1).                               
001900     88  PL-LOCATION-FOUND             VALUE "Y".                         
002000     88  PL-LOCATION-NOT-FOUND         VALUE "N".                         
