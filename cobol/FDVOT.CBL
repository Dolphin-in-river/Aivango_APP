000100*                                                                         
000200*FDVOT.CBL                                                                
000300*                                                                         
000400*FILE SECTION RECORD FOR THE VOTE FILE.  ONE RECORD PER                   
000500*SYMPATHY VOTE -- ONE VOTE PER SPECTATOR PER TOURNAMENT.                  
000600*                                                                         
000700*    1994-09-10 RJL  ORIGINAL LAYOUT.                                     
000800*    1998-10-27 KMP  Y2K -- VOT-DATE WIDENED TO 14 DIGITS.                
000900*                                                                         
001000 FD  VOTE-FILE                                                            
001100     LABEL RECORDS ARE STANDARD                                           
001200     RECORD CONTAINS 45 CHARACTERS.                                       
001300 01  VOTE-RECORD.                                                         
001400     05  VOT-ID                      PIC 9(6).                            
001500     05  VOT-TOURNAMENT-ID           PIC 9(6).                            
001600     05  VOT-VOTER-ID                PIC 9(6).                            
001700     05  VOT-VOTED-FOR-ID            PIC 9(6).                            
001800     05  VOT-DATE                    PIC 9(14).                           
001900     05  FILLER                      PIC X(7).                            
