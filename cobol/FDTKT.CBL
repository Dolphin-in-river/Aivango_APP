000100*                                                                         
000200*FDTKT.CBL                                                                
000300*                                                                         
000400*FILE SECTION RECORD FOR THE TICKET FILE.  ONE RECORD PER                 
000500*SEAT BOOKING (1-4 SEATS PER BOOKING, ONE BOOKING PER                     
000600*SPECTATOR PER TOURNAMENT).                                               
000700*                                                                         
000800*    1994-08-15 RJL  ORIGINAL LAYOUT.                                     
000900*    1996-02-20 RJL  TKT-CODE WIDENED TO X(36) TO HOLD THE                
001000*                    GATE'S NEW BOOKING-CODE FORMAT.                      
001100*    1998-10-27 KMP  Y2K -- TKT-CREATED WIDENED TO 14 DIGITS.             
001200*                                                                         
001300 FD  TICKET-FILE                                                          
001400     LABEL RECORDS ARE STANDARD                                           
001500     RECORD CONTAINS 80 CHARACTERS.                                       
001600 01  TICKET-RECORD.                                                       
001700     05  TKT-ID                      PIC 9(6).                            
001800     05  TKT-TOURNAMENT-ID           PIC 9(6).                            
001900     05  TKT-USER-ID                 PIC 9(6).                            
002000     05  TKT-SEATS                   PIC 9(1).                            
002100         88  TKT-SEATS-VALID             VALUE 1 THROUGH 4.               
002200     05  TKT-CODE                    PIC X(36).                           
002300     05  TKT-CONFIRMED               PIC X(1).                            
002400         88  TKT-IS-CONFIRMED            VALUE "Y".                       
002500     05  TKT-CREATED                 PIC 9(14).                           
002600     05  FILLER                      PIC X(10).                           
002700*                                                                         
002800*ALTERNATE VIEW -- BOOKED TIMESTAMP BROKEN INTO ITS PIECES.               
002900*                                                                         
003000 01  TKT-DATE-VIEW REDEFINES TICKET-RECORD.                               
003100     05  FILLER                      PIC X(50).                           
003200     05  TKT-CREATED-X.                                                   
003300         10  TKT-CREATED-CCYY            PIC 9(4).                        
003400         10  TKT-CREATED-MM              PIC 9(2).                        
003500         10  TKT-CREATED-DD              PIC 9(2).                        
003600         10  TKT-CREATED-HHMMSS          PIC 9(6).                        
003700     05  FILLER                      PIC X(10).                           
