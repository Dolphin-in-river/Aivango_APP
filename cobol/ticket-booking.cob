000100*                                                                         
000200*TICKET-BOOKING.COB                                                       
000300*                                                                         
000400*BOOKS SPECTATOR SEATS AGAINST A TOURNAMENT'S TICKET-SALES                
000500*WINDOW.  ONE CONFIRMED BOOKING PER PATRON PER TOURNAMENT, ONE            
000600*TO FOUR SEATS A BOOKING.  THE MOMENT A BOOKING FILLS THE HALL            
000700*EXACTLY THE TOURNAMENT GOES ACTIVE AND SALES CLOSE.                      
000800*                                                                         
000900*    1994-08-15 RJL  ORIGINAL PROGRAM.                                    
001000*    1995-06-02 RJL  REJECT A PATRON WHO ALREADY HOLDS ANY ROLE           
001100*                    IN THE TOURNAMENT (SAME COMPLAINT AS THE             
001200*                    SPONSORSHIP FIX -- A KNIGHT BUYING A SEAT            
001300*                    TO HIS OWN FIGHT).                                   
001400*    1996-02-20 RJL  BOOKING CODE WIDENED TO X(36) TO CARRY THE           
001500*                    FULL TOURNAMENT/PATRON/TICKET/TIMESTAMP              
001600*                    STRING (GATE STAFF WANTED IT SELF-                   
001700*                    EXPLANATORY ON THE PRINTED STUB).                    
001800*    1998-10-27 KMP  Y2K -- TKT-CREATED AND THE STAMP PIECE OF            
001900*                    THE BOOKING CODE WIDENED TO 14 DIGITS.               
002000*    2001-03-08 RJL  MAXIMUM TOURNAMENT TABLE SIZE RAISED WITH            
002100*                    WSTRNTAB.CBL (GUILD CHAPTER GROWTH).                 
002200*    2004-02-11 RJL  DETERMINE-NEXT-TKT-ID MOVED AHEAD OF THE             
002300*                    EXTEND OPEN, AND THE SEAT-SUM RESCAN NOW             
002400*                    CLOSES AND REOPENS TICKET-FILE AROUND                
002500*                    ITSELF (SAME INVALID-OPEN FIX MADE TO                
002600*                    SPONSORSHIP-PROCESSING).                             
002700*                                                                         
002800 IDENTIFICATION DIVISION.                                                 
002900 PROGRAM-ID. TICKET-BOOKING.                                              
003000 AUTHOR. R J LOWELL.                                                      
003100 INSTALLATION. IVANHOE GUILD DATA PROCESSING.                             
003200 DATE-WRITTEN. 1994-08-15.                                                
003300 DATE-COMPILED.                                                           
003400 SECURITY. UNCLASSIFIED.                                                  
003500*                                                                         
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200*                                                                         
004300     COPY "SLTRN.CBL".                                                    
004400     COPY "SLROL.CBL".                                                    
004500     COPY "SLTKT.CBL".                                                    
004600     COPY "SLTKTTX.CBL".                                                  
004700*                                                                         
004800 DATA DIVISION.                                                           
004900 FILE SECTION.                                                            
005000*                                                                         
005100     COPY "FDTRN.CBL".                                                    
005200     COPY "FDROL.CBL".                                                    
005300     COPY "FDTKT.CBL".                                                    
005400     COPY "FDTKTTX.CBL".                                                  
005500*                                                                         
005600 WORKING-STORAGE SECTION.                                                 
005700*                                                                         
005800     COPY "WSTRNTAB.cbl".                                                 
005900     COPY "WSROLTAB.cbl".                                                 
006000*                                                                         
006100*ONE FILE-STATUS FIELD PER FILE THIS PROGRAM TOUCHES, CHECKED             
006200*AFTER EVERY OPEN AND WATCHED FOR "10" (END OF FILE) ON EVERY             
006300*READ.                                                                    
006400*                                                                         
006500 77  FS-TRN                     PIC X(2).                                 
006600 77  FS-ROL                     PIC X(2).                                 
006700 77  FS-TKT                     PIC X(2).                                 
006800 77  FS-TKX                     PIC X(2).                                 
006900*                                                                         
007000 01  W-END-OF-TRANS             PIC X(1).                                 
007100     88  END-OF-TRANS                    VALUE "Y".                       
007200*                                                                         
007300 01  W-EDIT-SWITCHES.                                                     
007400     05  W-BOOKING-VALID              PIC X(1).                           
007500         88  BOOKING-IS-VALID                VALUE "Y".                   
007600*                                                                         
007700 01  W-USER-BOOKED-SW             PIC X(1).                               
007800     88  W-USER-ALREADY-BOOKED             VALUE "Y".                     
007900*                                                                         
008000 01  W-CODE-BUILD.                                                        
008100     05  W-CODE-TRN                  PIC 9(6).                            
008200     05  FILLER                      PIC X(1) VALUE "-".                  
008300     05  W-CODE-USR                  PIC 9(6).                            
008400     05  FILLER                      PIC X(1) VALUE "-".                  
008500     05  W-CODE-TKT                  PIC 9(6).                            
008600     05  FILLER                      PIC X(1) VALUE "-".                  
008700     05  W-CODE-STAMP                PIC 9(14).                           
008800*                                                                         
008900 01  W-WORK-FIELDS.                                                       
009000     05  W-BOOKED-SEATS              PIC 9(5) COMP.                       
009100     05  W-TKT-NEXT-ID               PIC 9(6) COMP.                       
009200     05  W-RUN-DATE                  PIC 9(8).                            
009300     05  W-RUN-TIME                  PIC 9(8).                            
009400     05  W-RUN-STAMP.                                                     
009500         10  W-RUN-STAMP-DATE                PIC 9(8).                    
009600         10  W-RUN-STAMP-TIME                PIC 9(6).                    
009700*                                                                         
009800 01  W-RUN-TOTALS.                                                        
009900     05  W-RECORDS-READ               PIC 9(7) COMP.                      
010000     05  W-RECORDS-WRITTEN            PIC 9(7) COMP.                      
010100     05  W-RECORDS-REJECTED           PIC 9(7) COMP.                      
010200*                                                                         
010300 77  W-ABEND-REASON               PIC X(40).                              
010400*                                                                         
010500 PROCEDURE DIVISION.                                                      
010600*                                                                         
010700 0000-MAIN-LINE.                                                          
010800     PERFORM 1000-INITIALIZE.                                             
010900     PERFORM 2000-PROCESS-BOOKINGS.                                       
011000     PERFORM 3000-FINISH-UP.                                              
011100     EXIT PROGRAM.                                                        
011200     STOP RUN.                                                            
011300 0000-EXIT.                                                               
011400     EXIT.                                                                
011500*                                                                         
011600 1000-INITIALIZE.                                                         
011700     MOVE ZERO TO W-RECORDS-READ W-RECORDS-WRITTEN                        
011800         W-RECORDS-REJECTED.                                              
011900     MOVE "N" TO W-END-OF-TRANS.                                          
012000     PERFORM PL-LOAD-TOURNAMENT-TABLE.                                    
012100     PERFORM PL-LOAD-ROLE-TABLE.                                          
012200     PERFORM 1200-DETERMINE-NEXT-TKT-ID.                                  
012300     PERFORM 1100-OPEN-TICKET-FILES.                                      
012400     PERFORM 1250-GET-RUN-TIMESTAMP.                                      
012500 1000-EXIT.                                                               
012600     EXIT.                                                                
012700*                                                                         
012800 1100-OPEN-TICKET-FILES.                                                  
012900     OPEN INPUT TICKET-TRANS-FILE.                                        
013000     IF FS-TKX NOT = "00"                                                 
013100         MOVE "UNABLE TO OPEN TICKET TRANS FILE" TO W-ABEND-REASON        
013200         PERFORM 9900-ABEND-THE-RUN                                       
013300     END-IF.                                                              
013400     OPEN EXTEND TICKET-FILE.                                             
013500     IF FS-TKT NOT = "00"                                                 
013600         MOVE "UNABLE TO OPEN TICKET FILE" TO W-ABEND-REASON              
013700         PERFORM 9900-ABEND-THE-RUN                                       
013800     END-IF.                                                              
013900 1100-EXIT.                                                               
014000     EXIT.                                                                
014100*                                                                         
014200*TKT-ID IS ASSIGNED FROM THE HIGH-WATER MARK ALREADY ON THE               
014300*FILE, THE SAME SHOP STANDARD AS EVERY OTHER MASTER IN THIS               
014400*SYSTEM.                                                                  
014500*                                                                         
014600 1200-DETERMINE-NEXT-TKT-ID.                                              
014700     MOVE ZERO TO W-TKT-NEXT-ID.                                          
014800     OPEN INPUT TICKET-FILE.                                              
014900     PERFORM 1210-CHECK-ONE-HIGH-TKT-ID.                                  
015000     PERFORM 1210-CHECK-ONE-HIGH-TKT-ID                                   
015100         UNTIL FS-TKT = "10".                                             
015200     CLOSE TICKET-FILE.                                                   
015300     ADD 1 TO W-TKT-NEXT-ID.                                              
015400 1200-EXIT.                                                               
015500     EXIT.                                                                
015600*                                                                         
015700 1210-CHECK-ONE-HIGH-TKT-ID.                                              
015800     READ TICKET-FILE.                                                    
015900     IF FS-TKT = "00"                                                     
016000         IF TKT-ID GREATER THAN W-TKT-NEXT-ID                             
016100             MOVE TKT-ID TO W-TKT-NEXT-ID                                 
016200         END-IF                                                           
016300     END-IF.                                                              
016400 1210-EXIT.                                                               
016500     EXIT.                                                                
016600*                                                                         
016700 1250-GET-RUN-TIMESTAMP.                                                  
016800     ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.                                
016900     ACCEPT W-RUN-TIME FROM TIME.                                         
017000     MOVE W-RUN-DATE TO W-RUN-STAMP-DATE.                                 
017100     MOVE W-RUN-TIME (1:6) TO W-RUN-STAMP-TIME.                           
017200 1250-EXIT.                                                               
017300     EXIT.                                                                
017400*                                                                         
017500 2000-PROCESS-BOOKINGS.                                                   
017600     PERFORM 2100-READ-TICKET-TRANS.                                      
017700     PERFORM 2200-EDIT-AND-POST-ONE                                       
017800         UNTIL END-OF-TRANS.                                              
017900 2000-EXIT.                                                               
018000     EXIT.                                                                
018100*                                                                         
018200 2100-READ-TICKET-TRANS.                                                  
018300     READ TICKET-TRANS-FILE.                                              
018400     IF FS-TKX = "00"                                                     
018500         ADD 1 TO W-RECORDS-READ                                          
018600     ELSE                                                                 
018700         IF FS-TKX = "10"                                                 
018800             MOVE "Y" TO W-END-OF-TRANS                                   
018900         ELSE                                                             
019000             MOVE "ERROR READING TICKET TRANS FILE"                       
019100                 TO W-ABEND-REASON                                        
019200             PERFORM 9900-ABEND-THE-RUN                                   
019300         END-IF                                                           
019400     END-IF.                                                              
019500 2100-EXIT.                                                               
019600     EXIT.                                                                
019700*                                                                         
019800 2200-EDIT-AND-POST-ONE.                                                  
019900     MOVE "Y" TO W-BOOKING-VALID.                                         
020000     IF NOT TKX-SEATS-VALID                                               
020100         MOVE "N" TO W-BOOKING-VALID                                      
020200     END-IF.                                                              
020300     IF BOOKING-IS-VALID                                                  
020400         AND NOT TKX-RULES-AGREED                                         
020500             MOVE "N" TO W-BOOKING-VALID                                  
020600     END-IF.                                                              
020700     IF BOOKING-IS-VALID                                                  
020800         PERFORM 2300-VALIDATE-TOURNAMENT                                 
020900     END-IF.                                                              
021000     IF BOOKING-IS-VALID                                                  
021100         PERFORM 2400-VALIDATE-NO-EXISTING-ROLE                           
021200     END-IF.                                                              
021300     IF BOOKING-IS-VALID                                                  
021400         PERFORM 2500-VALIDATE-CAPACITY                                   
021500     END-IF.                                                              
021600     IF BOOKING-IS-VALID                                                  
021700         PERFORM 2600-POST-BOOKING                                        
021800         PERFORM 2700-POST-SPECTATOR-ROLE                                 
021900         PERFORM 2900-CHECK-SOLD-OUT                                      
022000         ADD 1 TO W-RECORDS-WRITTEN                                       
022100     ELSE                                                                 
022200         ADD 1 TO W-RECORDS-REJECTED                                      
022300     END-IF.                                                              
022400     PERFORM 2100-READ-TICKET-TRANS.                                      
022500 2200-EXIT.                                                               
022600     EXIT.                                                                
022700*                                                                         
022800*A BOOKING MAY ONLY BE TAKEN WHILE THE HALL IS SELLING SEATS.             
022900*                                                                         
023000 2300-VALIDATE-TOURNAMENT.                                                
023100     MOVE TKX-TOURNAMENT-ID TO PL-TOURNAMENT-KEY.                         
023200     PERFORM PL-LOOK-FOR-TOURNAMENT-RECORD.                               
023300     IF PL-TOURNAMENT-NOT-FOUND                                           
023400         MOVE "N" TO W-BOOKING-VALID                                      
023500     ELSE                                                                 
023600         IF NOT TICKET-SALES                                              
023700             MOVE "N" TO W-BOOKING-VALID                                  
023800         END-IF                                                           
023900     END-IF.                                                              
024000 2300-EXIT.                                                               
024100     EXIT.                                                                
024200*                                                                         
024300 2400-VALIDATE-NO-EXISTING-ROLE.                                          
024400     MOVE TKX-TOURNAMENT-ID TO PL-ROLE-TRN-KEY.                           
024500     MOVE TKX-USER-ID TO PL-ROLE-USR-KEY.                                 
024600     PERFORM PL-LOOK-FOR-ANY-ROLE-RECORD.                                 
024700     IF PL-ROLE-FOUND                                                     
024800         MOVE "N" TO W-BOOKING-VALID                                      
024900     END-IF.                                                              
025000 2400-EXIT.                                                               
025100     EXIT.                                                                
025200*                                                                         
025300*ONE PASS OVER THE TICKET FILE ANSWERS BOTH QUESTIONS AT                  
025400*ONCE -- HOW MANY SEATS ARE ALREADY CONFIRMED FOR THIS                    
025500*TOURNAMENT, AND WHETHER THIS PATRON ALREADY HOLDS A                      
025600*CONFIRMED BOOKING OF HIS OWN.                                            
025700*                                                                         
025800 2500-VALIDATE-CAPACITY.                                                  
025900     PERFORM 2510-SUM-BOOKED-SEATS.                                       
026000     IF W-USER-ALREADY-BOOKED                                             
026100         MOVE "N" TO W-BOOKING-VALID                                      
026200     ELSE                                                                 
026300         IF W-BOOKED-SEATS + TKX-SEATS                                    
026400             GREATER THAN TRN-TOTAL-SEATS                                 
026500             MOVE "N" TO W-BOOKING-VALID                                  
026600         END-IF                                                           
026700     END-IF.                                                              
026800 2500-EXIT.                                                               
026900     EXIT.                                                                
027000*                                                                         
027100*THE FILE IS HELD OPEN EXTEND FOR THE WHOLE RUN SO NEW                    
027200*BOOKINGS CAN BE APPENDED AS THEY ARE POSTED; IT IS CLOSED AND            
027300*REOPENED INPUT HERE JUST LONG ENOUGH TO RESCAN IT, THEN                  
027400*CLOSED AND REOPENED EXTEND AGAIN SO POSTING CAN CONTINUE.                
027500*                                                                         
027600 2510-SUM-BOOKED-SEATS.                                                   
027700     MOVE ZERO TO W-BOOKED-SEATS.                                         
027800     MOVE "N" TO W-USER-BOOKED-SW.                                        
027900     CLOSE TICKET-FILE.                                                   
028000     OPEN INPUT TICKET-FILE.                                              
028100     PERFORM 2520-SUM-ONE-BOOKING.                                        
028200     PERFORM 2520-SUM-ONE-BOOKING                                         
028300         UNTIL FS-TKT = "10".                                             
028400     CLOSE TICKET-FILE.                                                   
028500     OPEN EXTEND TICKET-FILE.                                             
028600 2510-EXIT.                                                               
028700     EXIT.                                                                
028800*                                                                         
028900 2520-SUM-ONE-BOOKING.                                                    
029000     READ TICKET-FILE.                                                    
029100     IF FS-TKT = "00"                                                     
029200         IF TKT-TOURNAMENT-ID = TKX-TOURNAMENT-ID                         
029300             AND TKT-IS-CONFIRMED                                         
029400                 ADD TKT-SEATS TO W-BOOKED-SEATS                          
029500         END-IF                                                           
029600         IF TKT-TOURNAMENT-ID = TKX-TOURNAMENT-ID                         
029700             AND TKT-IS-CONFIRMED                                         
029800             AND TKT-USER-ID = TKX-USER-ID                                
029900                 MOVE "Y" TO W-USER-BOOKED-SW                             
030000         END-IF                                                           
030100     END-IF.                                                              
030200 2520-EXIT.                                                               
030300     EXIT.                                                                
030400*                                                                         
030500 2600-POST-BOOKING.                                                       
030600     MOVE SPACES TO TICKET-RECORD.                                        
030700     MOVE W-TKT-NEXT-ID TO TKT-ID.                                        
030800     MOVE TKX-TOURNAMENT-ID TO TKT-TOURNAMENT-ID.                         
030900     MOVE TKX-USER-ID TO TKT-USER-ID.                                     
031000     MOVE TKX-SEATS TO TKT-SEATS.                                         
031100     MOVE TKX-TOURNAMENT-ID TO W-CODE-TRN.                                
031200     MOVE TKX-USER-ID TO W-CODE-USR.                                      
031300     MOVE W-TKT-NEXT-ID TO W-CODE-TKT.                                    
031400     MOVE W-RUN-STAMP TO W-CODE-STAMP.                                    
031500     MOVE W-CODE-BUILD TO TKT-CODE.                                       
031600     MOVE "Y" TO TKT-CONFIRMED.                                           
031700     MOVE W-RUN-STAMP TO TKT-CREATED.                                     
031800     WRITE TICKET-RECORD.                                                 
031900     ADD 1 TO W-TKT-NEXT-ID.                                              
032000 2600-EXIT.                                                               
032100     EXIT.                                                                
032200*                                                                         
032300 2700-POST-SPECTATOR-ROLE.                                                
032400     MOVE TKX-TOURNAMENT-ID TO ROL-TOURNAMENT-ID.                         
032500     MOVE TKX-USER-ID TO ROL-USER-ID.                                     
032600     MOVE "SP" TO ROL-ROLE.                                               
032700     PERFORM PL-ADD-ROLE-ENTRY.                                           
032800 2700-EXIT.                                                               
032900     EXIT.                                                                
033000*                                                                         
033100*IF THIS BOOKING FILLS THE HALL TO THE LAST SEAT, THE                     
033200*TOURNAMENT MOVES STRAIGHT TO ACTIVE AND THE GATE STOPS                   
033300*SELLING.                                                                 
033400*                                                                         
033500 2900-CHECK-SOLD-OUT.                                                     
033600     PERFORM 2510-SUM-BOOKED-SEATS.                                       
033700     IF W-BOOKED-SEATS = TRN-TOTAL-SEATS                                  
033800         MOVE TKX-TOURNAMENT-ID TO PL-TOURNAMENT-KEY                      
033900         PERFORM PL-LOOK-FOR-TOURNAMENT-RECORD                            
034000         MOVE "04" TO TRN-STATUS                                          
034100         MOVE TOURNAMENT-RECORD                                           
034200             TO TRN-TAB-RECORD (TRN-TABLE-NDX)                            
034300     END-IF.                                                              
034400 2900-EXIT.                                                               
034500     EXIT.                                                                
034600*                                                                         
034700 3000-FINISH-UP.                                                          
034800     CLOSE TICKET-TRANS-FILE.                                             
034900     CLOSE TICKET-FILE.                                                   
035000     PERFORM PL-REWRITE-TOURNAMENT-TABLE.                                 
035100     PERFORM PL-REWRITE-ROLE-TABLE.                                       
035200     PERFORM 9000-WRITE-RUN-TOTALS.                                       
035300 3000-EXIT.                                                               
035400     EXIT.                                                                
035500*                                                                         
035600     COPY "PLGENERAL.CBL".                                                
035700     COPY "PL-TOURNAMENT-TABLE.CBL".                                      
035800     COPY "PL-ROLE-TABLE.CBL".                                            
