000100*                                                                         
000200*WSTRNTAB.CBL                                                             
000300*                                                                         
000400*IN-MEMORY COPY OF THE TOURNAMENT FILE.  LOADED WHOLE BY                  
000500*PL-TOURNAMENT-TABLE.CBL AT THE START OF ANY STEP THAT MUST               
000600*UPDATE A TOURNAMENT'S STATUS OR RUNNING TOTAL -- A STATUS                
000700*CANNOT BE REWRITTEN IN PLACE ON A SEQUENTIAL FILE, SO THE                
000800*WHOLE FILE IS REWRITTEN FROM THIS TABLE AT END OF RUN.                   
000900*                                                                         
001000*    1994-02-11 RJL  ORIGINAL ENTRY.                                      
001100*    2001-03-08 RJL  MAXIMUM TOURNAMENTS RAISED FROM 500 TO               
001200*                    2000 -- GUILD CHAPTER GROWTH.                        
001300*                                                                         
001400 01  TRN-TABLE.                                                           
001500     05  TRN-TABLE-COUNT              PIC 9(4) COMP.                      
001600     05  TRN-TABLE-ENTRY OCCURS 2000 TIMES                                
001700         INDEXED BY TRN-TABLE-NDX.                                        
001800         10  TRN-TAB-RECORD               PIC X(100).                     
001900*                                                                         
002000 77  PL-TOURNAMENT-KEY            PIC 9(6).                               
002100 77  PL-TOURNAMENT-FOUND-SW       PIC X(1).                               
002200     88  PL-TOURNAMENT-FOUND           VALUE "Y".                         
002300     88  PL-TOURNAMENT-NOT-FOUND       VALUE "N".                         
