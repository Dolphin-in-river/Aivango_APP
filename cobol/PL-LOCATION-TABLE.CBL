000100*                                                                         
000200*PL-LOCATION-TABLE.CBL                                                    
000300*                                                                         
000400*LOADS THE ENTIRE LOCATION REFERENCE FILE INTO LOC-TABLE                  
000500*(WSLOCTAB.CBL) AND SEARCHES IT BY LOCATION ID -- USED                    
000600*WHEREVER A LOCATION NAME MUST BE PRINTED ON A REPORT.  IN                
000700*THE MANNER OF PL-LOOK-FOR-STATE-RECORD.CBL IN THE OLD                    
000800*PAYABLES SYSTEM.                                                         
000900*                                                                         
001000*    1994-02-11 RJL  ORIGINAL ENTRY.                                      
001100*                                                                         
001200 PL-LOAD-LOCATION-TABLE.                                                  
001300     MOVE ZERO TO LOC-TABLE-COUNT.                                        
001400     OPEN INPUT LOCATION-FILE.                                            
001500     IF FS-LOC NOT = "00"                                                 
001600         MOVE "UNABLE TO OPEN LOCATION FILE" TO W-ABEND-REASON            
001700         PERFORM 9900-ABEND-THE-RUN                                       
001800     END-IF.                                                              
001900     PERFORM PL-LOAD-LOCATION-TABLE-READ.                                 
002000     PERFORM PL-LOAD-LOCATION-TABLE-READ                                  
002100         UNTIL FS-LOC = "10".                                             
002200     CLOSE LOCATION-FILE.                                                 
002300 PL-LOAD-LOCATION-TABLE-EXIT.                                             
002400     EXIT.                                                                
002500*                                                                         
002600 PL-LOAD-LOCATION-TABLE-READ.                                             
002700     READ LOCATION-FILE.                                                  
002800     IF FS-LOC = "00"                                                     
002900         ADD 1 TO LOC-TABLE-COUNT                                         
003000         MOVE LOCATION-RECORD TO LOC-TAB-RECORD (LOC-TABLE-COUNT)         
003100     ELSE                                                                 
003200         IF FS-LOC NOT = "10"                                             
003300             MOVE "ERROR READING LOCATION FILE" TO W-ABEND-REASON         
003400             PERFORM 9900-ABEND-THE-RUN                                   
003500         END-IF                                                           
003600     END-IF.                                                              
003700 PL-LOAD-LOCATION-TABLE-READ-EXIT.                                        
003800     EXIT.                                                                
003900*                                                                         
004000 PL-LOOK-FOR-LOCATION-RECORD.                                             
004100     SET PL-LOCATION-NOT-FOUND TO TRUE.                                   
004200     SET LOC-TABLE-NDX TO 1.                                              
004300     PERFORM PL-LOOK-FOR-LOC-ONE-ENTRY                                    
004400         VARYING LOC-TABLE-NDX FROM 1 BY 1                                
004500         UNTIL LOC-TABLE-NDX GREATER THAN LOC-TABLE-COUNT                 
004600         OR PL-LOCATION-FOUND.                                            
004700 PL-LOOK-FOR-LOCATION-RECORD-EXIT.                                        
004800     EXIT.                                                                
004900*                                                                         
005000 PL-LOOK-FOR-LOC-ONE-ENTRY.                                               
005100     MOVE LOC-TAB-RECORD (LOC-TABLE-NDX) TO LOCATION-RECORD.              
005200     IF LOC-ID = PL-LOCATION-KEY                                          
005300         SET PL-LOCATION-FOUND TO TRUE                                    
005400     END-IF.                                                              
005500 PL-LOOK-FOR-LOC-ONE-ENTRY-EXIT.                                          
005600     EXIT.                                                                
