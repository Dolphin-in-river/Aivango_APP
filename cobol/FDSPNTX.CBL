000100*                                                                         
000200*FDSPNTX.CBL                                                              
000300*                                                                         
000400*ONE SPONSORSHIP PLEDGE PER RECORD -- TOURNAMENT, THE                     
000500*SPONSORING GUILD OR MERCHANT, PACKAGE TIER AND COMPANY NAME.             
000600*THE PLEDGED GOLD AMOUNT ITSELF IS NOT KEYED HERE -- IT IS                
000700*DERIVED FROM THE PACKAGE TIER, SEE 2610-DERIVE-PACKAGE-AMOUNT.           
000800*                                                                         
000900*    1994-11-01 RJL  ORIGINAL LAYOUT.                                     
001000*                                                                         
001100 FD  SPONSOR-TRANS-FILE                                                   
001200     LABEL RECORDS ARE STANDARD                                           
001300     RECORD CONTAINS 60 CHARACTERS.                                       
001400 01  SPONSOR-TRANS-RECORD.                                                
001500     05  SPT-TOURNAMENT-ID           PIC 9(6).                            
001600     05  SPT-SPONSOR-ID              PIC 9(6).                            
001700     05  SPT-PACKAGE                 PIC X(1).                            
001800         88  SPT-PACKAGE-BRONZE           VALUE "B".                      
001900         88  SPT-PACKAGE-SILVER           VALUE "S".                      
002000         88  SPT-PACKAGE-GOLD             VALUE "G".                      
002100         88  SPT-PACKAGE-PLATINUM         VALUE "P".                      
002200         88  SPT-PACKAGE-VALID           VALUE "B" "S" "G" "P".           
002300     05  SPT-COMPANY                 PIC X(30).                           
002400     05  FILLER                      PIC X(17).                           
