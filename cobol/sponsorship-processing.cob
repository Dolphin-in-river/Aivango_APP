000100*                                                                         
000200*SPONSORSHIP-PROCESSING.COB                                               
000300*                                                                         
000400*POSTS SPONSORSHIP PLEDGES AGAINST TOURNAMENTS STILL WAITING              
000500*ON THEIR DONATION TARGET.  EACH PLEDGE BUYS A PACKAGE TIER               
000600*(BRONZE/SILVER/GOLD/PLATINUM) AT A FIXED GOLD AMOUNT; WHEN A             
000700*TOURNAMENT'S CONFIRMED PLEDGES REACH ITS REQUIRED AMOUNT THE             
000800*TOURNAMENT MOVES TO KNIGHT-REGISTRATION AND THE GUILD OPENS              
000900*APPLICATIONS.                                                            
001000*                                                                         
001100*    1994-11-01 RJL  ORIGINAL PROGRAM.                                    
001200*    1995-06-02 RJL  REJECT A SPONSOR WHO ALREADY HOLDS A ROLE            
001300*                    IN THE TOURNAMENT (ORGANIZER COMPLAINT --            
001400*                    A KNIGHT WAS BUYING HIS OWN WAY IN).                 
001500*    1996-01-15 RJL  PACKAGE AMOUNTS RAISED TO CURRENT SCHEDULE           
001600*                    (PLATINUM WAS 40000.00, NOW 50000.00).               
001700*    1998-10-27 KMP  Y2K -- SPN-CREATED WIDENED TO 14 DIGITS.             
001800*    2001-03-08 RJL  MAXIMUM TOURNAMENT TABLE SIZE RAISED WITH            
001900*                    WSTRNTAB.CBL (GUILD CHAPTER GROWTH).                 
002000*    2003-05-19 RJL  ADDED FS-TRN CHECK ON REOPEN OF THE                  
002100*                    TOURNAMENT FILE (SHOP FILE-STATUS STANDARD).         
002200*    2004-02-11 RJL  DETERMINE-NEXT-SPN-ID MOVED AHEAD OF THE             
002300*                    EXTEND OPEN, AND THE PLEDGE RESCAN NOW               
002400*                    CLOSES AND REOPENS SPONSORSHIP-FILE AROUND           
002500*                    ITSELF -- THE OLD CODE TRIED TO OPEN THE             
002600*                    FILE A SECOND TIME WHILE IT WAS STILL OPEN           
002700*                    EXTEND AND BLEW UP WITH AN INVALID-OPEN              
002800*                    FILE STATUS.                                         
002900*    2005-08-22 KMP  SPONSOR COMPANY NAME NOW FOLDED TO UPPER             
003000*                    CASE ON INTAKE -- PRINTED REPORTS WERE               
003100*                    COMING OUT MIXED CASE WHEN A SPONSOR TYPED           
003200*                    IT THAT WAY.                                         
003300*                                                                         
003400 IDENTIFICATION DIVISION.                                                 
003500 PROGRAM-ID. SPONSORSHIP-PROCESSING.                                      
003600 AUTHOR. R J LOWELL.                                                      
003700 INSTALLATION. IVANHOE GUILD DATA PROCESSING.                             
003800 DATE-WRITTEN. 1994-11-01.                                                
003900 DATE-COMPILED.                                                           
004000 SECURITY. UNCLASSIFIED.                                                  
004100*                                                                         
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM.                                                  
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800*                                                                         
004900     COPY "SLTRN.CBL".                                                    
005000     COPY "SLROL.CBL".                                                    
005100     COPY "SLSPN.CBL".                                                    
005200     COPY "SLSPNTX.CBL".                                                  
005300*                                                                         
005400 DATA DIVISION.                                                           
005500 FILE SECTION.                                                            
005600*                                                                         
005700     COPY "FDTRN.CBL".                                                    
005800     COPY "FDROL.CBL".                                                    
005900     COPY "FDSPN.CBL".                                                    
006000     COPY "FDSPNTX.CBL".                                                  
006100*                                                                         
006200 WORKING-STORAGE SECTION.                                                 
006300*                                                                         
006400     COPY "WSTRNTAB.cbl".                                                 
006500     COPY "wscase01.cbl".                                                 
006600     COPY "WSROLTAB.cbl".                                                 
006700*                                                                         
006800*ONE FILE-STATUS FIELD PER FILE THIS PROGRAM TOUCHES, CHECKED             
006900*AFTER EVERY OPEN AND WATCHED FOR "10" (END OF FILE) ON EVERY             
007000*READ.                                                                    
007100*                                                                         
007200 77  FS-TRN                       PIC X(2).                               
007300 77  FS-ROL                       PIC X(2).                               
007400 77  FS-SPN                       PIC X(2).                               
007500 77  FS-SPT                       PIC X(2).                               
007600*                                                                         
007700 01  W-END-OF-TRANS               PIC X(1).                               
007800     88  END-OF-TRANS                  VALUE "Y".                         
007900*                                                                         
008000 01  W-EDIT-SWITCHES.                                                     
008100     05  W-SPONSORSHIP-VALID          PIC X(1).                           
008200         88  SPONSORSHIP-IS-VALID          VALUE "Y".                     
008300*                                                                         
008400 01  W-WORK-FIELDS.                                                       
008500     05  W-PACKAGE-AMOUNT             PIC 9(9)V99 COMP-3.                 
008600     05  W-CONFIRMED-TOTAL            PIC 9(9)V99 COMP-3.                 
008700     05  W-CONFIRMED-TOTAL-X          REDEFINES W-CONFIRMED-TOTAL         
008800         PIC 9(9)V99 COMP-3.                                              
008900     05  W-SPN-NEXT-ID                PIC 9(6) COMP.                      
009000     05  W-SPN-TABLE-NDX              PIC 9(4) COMP.                      
009100     05  W-RUN-DATE                   PIC 9(8).                           
009200     05  W-RUN-TIME                   PIC 9(8).                           
009300     05  W-RUN-STAMP.                                                     
009400         10  W-RUN-STAMP-DATE             PIC 9(8).                       
009500         10  W-RUN-STAMP-TIME             PIC 9(6).                       
009600*                                                                         
009700 01  W-RUN-TOTALS.                                                        
009800     05  W-RECORDS-READ               PIC 9(7) COMP.                      
009900     05  W-RECORDS-WRITTEN            PIC 9(7) COMP.                      
010000     05  W-RECORDS-REJECTED           PIC 9(7) COMP.                      
010100*                                                                         
010200 77  W-ABEND-REASON               PIC X(40).                              
010300*                                                                         
010400 PROCEDURE DIVISION.                                                      
010500*                                                                         
010600 0000-MAIN-LINE.                                                          
010700     PERFORM 1000-INITIALIZE.                                             
010800     PERFORM 2000-PROCESS-SPONSORSHIPS.                                   
010900     PERFORM 3000-FINISH-UP.                                              
011000     EXIT PROGRAM.                                                        
011100     STOP RUN.                                                            
011200 0000-EXIT.                                                               
011300     EXIT.                                                                
011400*                                                                         
011500 1000-INITIALIZE.                                                         
011600     MOVE ZERO TO W-RECORDS-READ W-RECORDS-WRITTEN                        
011700         W-RECORDS-REJECTED.                                              
011800     MOVE "N" TO W-END-OF-TRANS.                                          
011900     PERFORM PL-LOAD-TOURNAMENT-TABLE.                                    
012000     PERFORM PL-LOAD-ROLE-TABLE.                                          
012100     PERFORM 1200-DETERMINE-NEXT-SPN-ID.                                  
012200     PERFORM 1100-OPEN-SPONSOR-FILES.                                     
012300     PERFORM 1250-GET-RUN-TIMESTAMP.                                      
012400 1000-EXIT.                                                               
012500     EXIT.                                                                
012600*                                                                         
012700 1100-OPEN-SPONSOR-FILES.                                                 
012800     OPEN INPUT SPONSOR-TRANS-FILE.                                       
012900     IF FS-SPT NOT = "00"                                                 
013000         MOVE "UNABLE TO OPEN SPONSOR TRANS FILE"                         
013100         TO W-ABEND-REASON                                                
013200         PERFORM 9900-ABEND-THE-RUN                                       
013300     END-IF.                                                              
013400     OPEN EXTEND SPONSORSHIP-FILE.                                        
013500     IF FS-SPN NOT = "00"                                                 
013600         MOVE "UNABLE TO OPEN SPONSORSHIP FILE" TO W-ABEND-REASON         
013700         PERFORM 9900-ABEND-THE-RUN                                       
013800     END-IF.                                                              
013900 1100-EXIT.                                                               
014000     EXIT.                                                                
014100*                                                                         
014200*SPN-ID IS ASSIGNED FROM THE HIGH-WATER MARK ALREADY ON THE               
014300*FILE -- THE FILE HOLDS NO OTHER SEQUENCE SOURCE SINCE IT IS              
014400*PURE LINE SEQUENTIAL.                                                    
014500*                                                                         
014600 1200-DETERMINE-NEXT-SPN-ID.                                              
014700     MOVE ZERO TO W-SPN-NEXT-ID.                                          
014800     OPEN INPUT SPONSORSHIP-FILE.                                         
014900     PERFORM 1210-CHECK-ONE-HIGH-SPN-ID.                                  
015000     PERFORM 1210-CHECK-ONE-HIGH-SPN-ID                                   
015100         UNTIL FS-SPN = "10".                                             
015200     CLOSE SPONSORSHIP-FILE.                                              
015300     ADD 1 TO W-SPN-NEXT-ID.                                              
015400 1200-EXIT.                                                               
015500     EXIT.                                                                
015600*                                                                         
015700 1210-CHECK-ONE-HIGH-SPN-ID.                                              
015800     READ SPONSORSHIP-FILE.                                               
015900     IF FS-SPN = "00"                                                     
016000         IF SPN-ID GREATER THAN W-SPN-NEXT-ID                             
016100             MOVE SPN-ID TO W-SPN-NEXT-ID                                 
016200         END-IF                                                           
016300     END-IF.                                                              
016400 1210-EXIT.                                                               
016500     EXIT.                                                                
016600*                                                                         
016700*RUN-DATE-AND-TIME (NOT AN INTRINSIC FUNCTION -- THE OLD                  
016800*ACCEPT-FROM-SYSTEM VERBS) STAMP EVERY RECORD POSTED THIS                 
016900*RUN WITH ONE WALL-CLOCK VALUE, THE SHOP'S USUAL BATCH HABIT.             
017000*                                                                         
017100 1250-GET-RUN-TIMESTAMP.                                                  
017200     ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.                                
017300     ACCEPT W-RUN-TIME FROM TIME.                                         
017400     MOVE W-RUN-DATE TO W-RUN-STAMP-DATE.                                 
017500     MOVE W-RUN-TIME (1:6) TO W-RUN-STAMP-TIME.                           
017600 1250-EXIT.                                                               
017700     EXIT.                                                                
017800*                                                                         
017900 2000-PROCESS-SPONSORSHIPS.                                               
018000     PERFORM 2100-READ-SPONSOR-TRANS.                                     
018100     PERFORM 2200-EDIT-AND-POST-ONE                                       
018200         UNTIL END-OF-TRANS.                                              
018300 2000-EXIT.                                                               
018400     EXIT.                                                                
018500*                                                                         
018600 2100-READ-SPONSOR-TRANS.                                                 
018700     READ SPONSOR-TRANS-FILE.                                             
018800     IF FS-SPT = "00"                                                     
018900         ADD 1 TO W-RECORDS-READ                                          
019000     ELSE                                                                 
019100         IF FS-SPT = "10"                                                 
019200             MOVE "Y" TO W-END-OF-TRANS                                   
019300         ELSE                                                             
019400             MOVE "ERROR READING SPONSOR TRANS FILE"                      
019500             TO W-ABEND-REASON                                            
019600             PERFORM 9900-ABEND-THE-RUN                                   
019700         END-IF                                                           
019800     END-IF.                                                              
019900 2100-EXIT.                                                               
020000     EXIT.                                                                
020100*                                                                         
020200 2200-EDIT-AND-POST-ONE.                                                  
020300     MOVE "Y" TO W-SPONSORSHIP-VALID.                                     
020400     IF NOT SPT-PACKAGE-VALID                                             
020500         MOVE "N" TO W-SPONSORSHIP-VALID                                  
020600     END-IF.                                                              
020700     IF SPONSORSHIP-IS-VALID                                              
020800         PERFORM 2300-VALIDATE-TOURNAMENT                                 
020900     END-IF.                                                              
021000     IF SPONSORSHIP-IS-VALID                                              
021100         PERFORM 2400-VALIDATE-NO-EXISTING-ROLE                           
021200     END-IF.                                                              
021300     IF SPONSORSHIP-IS-VALID                                              
021400         PERFORM 2500-VALIDATE-FUND-NOT-MET                               
021500     END-IF.                                                              
021600     IF SPONSORSHIP-IS-VALID                                              
021700         PERFORM 2600-POST-SPONSORSHIP                                    
021800         PERFORM 2700-POST-SPONSOR-ROLE                                   
021900         PERFORM 2900-CHECK-FUND-TARGET                                   
022000         ADD 1 TO W-RECORDS-WRITTEN                                       
022100     ELSE                                                                 
022200         ADD 1 TO W-RECORDS-REJECTED                                      
022300     END-IF.                                                              
022400     PERFORM 2100-READ-SPONSOR-TRANS.                                     
022500 2200-EXIT.                                                               
022600     EXIT.                                                                
022700*                                                                         
022800*A SPONSORSHIP MAY ONLY BE POSTED WHILE THE TOURNAMENT IS                 
022900*STILL WAITING ON ITS DONATION TARGET.                                    
023000*                                                                         
023100 2300-VALIDATE-TOURNAMENT.                                                
023200     MOVE SPT-TOURNAMENT-ID TO PL-TOURNAMENT-KEY.                         
023300     PERFORM PL-LOOK-FOR-TOURNAMENT-RECORD.                               
023400     IF PL-TOURNAMENT-NOT-FOUND                                           
023500         MOVE "N" TO W-SPONSORSHIP-VALID                                  
023600     ELSE                                                                 
023700         IF NOT WAITING-DONATION                                          
023800             MOVE "N" TO W-SPONSORSHIP-VALID                              
023900         END-IF                                                           
024000     END-IF.                                                              
024100 2300-EXIT.                                                               
024200     EXIT.                                                                
024300*                                                                         
024400 2400-VALIDATE-NO-EXISTING-ROLE.                                          
024500     MOVE SPT-TOURNAMENT-ID TO PL-ROLE-TRN-KEY.                           
024600     MOVE SPT-SPONSOR-ID TO PL-ROLE-USR-KEY.                              
024700     PERFORM PL-LOOK-FOR-ANY-ROLE-RECORD.                                 
024800     IF PL-ROLE-FOUND                                                     
024900         MOVE "N" TO W-SPONSORSHIP-VALID                                  
025000     END-IF.                                                              
025100 2400-EXIT.                                                               
025200     EXIT.                                                                
025300*                                                                         
025400*REJECT IF THE TOURNAMENT HAS ALREADY MET ITS TARGET.  THE                
025500*RUNNING TOTAL IS RECOMPUTED FROM THE TABLE EVERY TIME SINCE              
025600*SEVERAL PLEDGES FOR THE SAME TOURNAMENT MAY ARRIVE IN ONE                
025700*RUN.                                                                     
025800*                                                                         
025900 2500-VALIDATE-FUND-NOT-MET.                                              
026000     PERFORM 2510-SUM-CONFIRMED-PLEDGES.                                  
026100     IF W-CONFIRMED-TOTAL NOT LESS THAN TRN-REQUIRED-AMOUNT               
026200         MOVE "N" TO W-SPONSORSHIP-VALID                                  
026300     END-IF.                                                              
026400 2500-EXIT.                                                               
026500     EXIT.                                                                
026600*                                                                         
026700*THE FILE IS HELD OPEN EXTEND FOR THE WHOLE RUN SO NEW                    
026800*PLEDGES CAN BE APPENDED AS THEY ARE POSTED; IT IS CLOSED AND             
026900*REOPENED INPUT HERE JUST LONG ENOUGH TO RESCAN IT, THEN                  
027000*CLOSED AND REOPENED EXTEND AGAIN SO POSTING CAN CONTINUE.                
027100*                                                                         
027200 2510-SUM-CONFIRMED-PLEDGES.                                              
027300     MOVE ZERO TO W-CONFIRMED-TOTAL.                                      
027400     CLOSE SPONSORSHIP-FILE.                                              
027500     OPEN INPUT SPONSORSHIP-FILE.                                         
027600     PERFORM 2520-SUM-ONE-PLEDGE.                                         
027700     PERFORM 2520-SUM-ONE-PLEDGE                                          
027800         UNTIL FS-SPN = "10".                                             
027900     CLOSE SPONSORSHIP-FILE.                                              
028000     OPEN EXTEND SPONSORSHIP-FILE.                                        
028100 2510-EXIT.                                                               
028200     EXIT.                                                                
028300*                                                                         
028400 2520-SUM-ONE-PLEDGE.                                                     
028500     READ SPONSORSHIP-FILE.                                               
028600     IF FS-SPN = "00"                                                     
028700         IF SPN-TOURNAMENT-ID = SPT-TOURNAMENT-ID                         
028800             AND SPN-CONFIRMED                                            
028900                 ADD SPN-AMOUNT TO W-CONFIRMED-TOTAL                      
029000         END-IF                                                           
029100     END-IF.                                                              
029200 2520-EXIT.                                                               
029300     EXIT.                                                                
029400*                                                                         
029500 2600-POST-SPONSORSHIP.                                                   
029600     MOVE SPACES TO SPONSORSHIP-RECORD.                                   
029700     MOVE W-SPN-NEXT-ID TO SPN-ID.                                        
029800     ADD 1 TO W-SPN-NEXT-ID.                                              
029900     MOVE SPT-TOURNAMENT-ID TO SPN-TOURNAMENT-ID.                         
030000     MOVE SPT-SPONSOR-ID TO SPN-SPONSOR-ID.                               
030100     MOVE SPT-PACKAGE TO SPN-PACKAGE.                                     
030200     MOVE SPT-COMPANY TO SPN-COMPANY.                                     
030300     INSPECT SPN-COMPANY CONVERTING W-LOWER-CASE-LETTERS                  
030400         TO W-UPPER-CASE-LETTERS.                                         
030500     PERFORM 2610-DERIVE-PACKAGE-AMOUNT.                                  
030600     MOVE W-PACKAGE-AMOUNT TO SPN-AMOUNT.                                 
030700     MOVE "C" TO SPN-STATUS.                                              
030800     MOVE W-RUN-STAMP TO SPN-CREATED.                                     
030900     WRITE SPONSORSHIP-RECORD.                                            
031000 2600-EXIT.                                                               
031100     EXIT.                                                                
031200*                                                                         
031300 2610-DERIVE-PACKAGE-AMOUNT.                                              
031400     IF SPT-PACKAGE-BRONZE                                                
031500         MOVE 5000.00 TO W-PACKAGE-AMOUNT                                 
031600     ELSE                                                                 
031700         IF SPT-PACKAGE-SILVER                                            
031800             MOVE 15000.00 TO W-PACKAGE-AMOUNT                            
031900         ELSE                                                             
032000             IF SPT-PACKAGE-GOLD                                          
032100                 MOVE 30000.00 TO W-PACKAGE-AMOUNT                        
032200             ELSE                                                         
032300                 MOVE 50000.00 TO W-PACKAGE-AMOUNT                        
032400             END-IF                                                       
032500         END-IF                                                           
032600     END-IF.                                                              
032700 2610-EXIT.                                                               
032800     EXIT.                                                                
032900*                                                                         
033000 2700-POST-SPONSOR-ROLE.                                                  
033100     MOVE SPT-TOURNAMENT-ID TO ROL-TOURNAMENT-ID.                         
033200     MOVE SPT-SPONSOR-ID TO ROL-USER-ID.                                  
033300     MOVE "SN" TO ROL-ROLE.                                               
033400     PERFORM PL-ADD-ROLE-ENTRY.                                           
033500 2700-EXIT.                                                               
033600     EXIT.                                                                
033700*                                                                         
033800 2900-CHECK-FUND-TARGET.                                                  
033900     PERFORM 2510-SUM-CONFIRMED-PLEDGES.                                  
034000     IF W-CONFIRMED-TOTAL NOT LESS THAN TRN-REQUIRED-AMOUNT               
034100         MOVE SPT-TOURNAMENT-ID TO PL-TOURNAMENT-KEY                      
034200         PERFORM PL-LOOK-FOR-TOURNAMENT-RECORD                            
034300         MOVE "02" TO TRN-STATUS                                          
034400         MOVE TOURNAMENT-RECORD                                           
034500             TO TRN-TAB-RECORD (TRN-TABLE-NDX)                            
034600     END-IF.                                                              
034700 2900-EXIT.                                                               
034800     EXIT.                                                                
034900*                                                                         
035000 3000-FINISH-UP.                                                          
035100     CLOSE SPONSOR-TRANS-FILE.                                            
035200     PERFORM PL-REWRITE-TOURNAMENT-TABLE.                                 
035300     PERFORM PL-REWRITE-ROLE-TABLE.                                       
035400     CLOSE SPONSORSHIP-FILE.                                              
035500     PERFORM 9000-WRITE-RUN-TOTALS.                                       
035600 3000-EXIT.                                                               
035700     EXIT.                                                                
035800*                                                                         
035900     COPY "PLGENERAL.CBL".                                                
036000     COPY "PL-TOURNAMENT-TABLE.CBL".                                      
036100     COPY "PL-ROLE-TABLE.CBL".                                            
