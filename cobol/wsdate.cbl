000100*                                                                         
000200*wsdate.cbl                                                               
000300*                                                                         
000400*WORKING-STORAGE USED BY PL-ADD-ONE-DAY.CBL, THE GUILD'S OLD              
000500*DATE-ARITHMETIC ROUTINE.  GIVEN A CCYYMMDD DATE IN GDTV-DATE             
000600*IT RETURNS THE FOLLOWING CALENDAR DAY IN THE SAME FIELD --               
000700*USED WHEN A RESCHEDULE TRANSACTION ASKS FOR "THE DAY AFTER."             
000800*                                                                         
000900*    1994-07-19 RJL  ORIGINAL ENTRY, LIFTED FROM THE OLD                  
001000*                    VOUCHER DUE-DATE ROUTINE.                            
001100*    1998-10-27 KMP  Y2K -- GDTV-DATE WIDENED FROM 6 TO 8                 
001200*                    DIGITS (CCYYMMDD, WAS YYMMDD).                       
001300*                                                                         
001400 01  GDTV-DATE-CCYY-MM-DD           PIC 9(8).                             
001500 01  FILLER REDEFINES GDTV-DATE-CCYY-MM-DD.                               
001600     05  GDTV-DATE-CCYY                PIC 9(4).                          
001700     05  GDTV-DATE-MM                  PIC 9(2).                          
001800         88  GDTV-MONTH-VALID               VALUE 1 THROUGH 12.           
001900     05  GDTV-DATE-DD                  PIC 9(2).                          
002000*                                                                         
002100 01  GDTV-MONTH-DAYS-DATA.                                                
002200     05  FILLER                       PIC 9(2)   VALUE 31.                
002300     05  FILLER                       PIC 9(2)   VALUE 28.                
002400     05  FILLER                       PIC 9(2)   VALUE 31.                
002500     05  FILLER                       PIC 9(2)   VALUE 30.                
002600     05  FILLER                       PIC 9(2)   VALUE 31.                
002700     05  FILLER                       PIC 9(2)   VALUE 30.                
002800     05  FILLER                       PIC 9(2)   VALUE 31.                
002900     05  FILLER                       PIC 9(2)   VALUE 31.                
003000     05  FILLER                       PIC 9(2)   VALUE 30.                
003100     05  FILLER                       PIC 9(2)   VALUE 31.                
003200     05  FILLER                       PIC 9(2)   VALUE 30.                
003300     05  FILLER                       PIC 9(2)   VALUE 31.                
003400 01  GDTV-MATRIX REDEFINES GDTV-MONTH-DAYS-DATA.                          
003500     05  GDTV-TABLE-DAYS-IN-MONTH     PIC 9(2) OCCURS 12 TIMES.           
003600*                                                                         
003700 77  GDTV-LEAP-YEAR-REMAINDER      PIC 9(3) COMP.                         
003800 77  GDTV-DAYS-THIS-MONTH          PIC 9(2) COMP.                         
003900 77  GDTV-DUMMY                    PIC X(1).                              
004000*                                                                         
004100*VALUE RETURNED TO THE CALLING PARAGRAPH -- CALLER MOVES A                
004200*CCYYMMDD DATE IN, PERFORMS PL-ADD-ONE-DAY THRU PL-ADD-ONE-               
004300*DAY-EXIT, AND MOVES GDTV-DATE BACK OUT.                                  
004400*                                                                         
004500 77  GDTV-DATE                     PIC 9(8).                              
