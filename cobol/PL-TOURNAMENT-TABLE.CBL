000100*                                                                         
000200*PL-TOURNAMENT-TABLE.CBL                                                  
000300*                                                                         
000400*LOADS THE ENTIRE TOURNAMENT FILE INTO TRN-TABLE (WSTRNTAB.               
000500*CBL) AND SEARCHES IT BY TOURNAMENT ID.  THE CALLING PROGRAM              
000600*MOVES THE KEY TO PL-TOURNAMENT-KEY AND PERFORMS PL-LOOK-FOR-             
000700*TOURNAMENT-RECORD THRU PL-LOOK-FOR-TOURNAMENT-RECORD-EXIT;               
000800*PL-TOURNAMENT-FOUND TELLS WHETHER THE MATCHING RECORD IS                 
000900*NOW SITTING IN TOURNAMENT-RECORD.                                        
001000*                                                                         
001100*    1994-02-11 RJL  ORIGINAL ENTRY, IN THE MANNER OF PL-LOOK-            
001200*                    FOR-VENDOR-RECORD.CBL IN THE OLD SYSTEM.             
001300*                                                                         
001400 PL-LOAD-TOURNAMENT-TABLE.                                                
001500     MOVE ZERO TO TRN-TABLE-COUNT.                                        
001600     OPEN INPUT TOURNAMENT-FILE.                                          
001700     IF FS-TRN NOT = "00"                                                 
001800         MOVE "UNABLE TO OPEN TOURNAMENT FILE" TO W-ABEND-REASON          
001900         PERFORM 9900-ABEND-THE-RUN                                       
002000     END-IF.                                                              
002100     PERFORM PL-LOAD-TOURNAMENT-TABLE-READ.                               
002200     PERFORM PL-LOAD-TOURNAMENT-TABLE-READ                                
002300         UNTIL FS-TRN = "10".                                             
002400     CLOSE TOURNAMENT-FILE.                                               
002500 PL-LOAD-TOURNAMENT-TABLE-EXIT.                                           
002600     EXIT.                                                                
002700*                                                                         
002800 PL-LOAD-TOURNAMENT-TABLE-READ.                                           
002900     READ TOURNAMENT-FILE.                                                
003000     IF FS-TRN = "00"                                                     
003100         ADD 1 TO TRN-TABLE-COUNT                                         
003200         MOVE TOURNAMENT-RECORD                                           
003300             TO TRN-TAB-RECORD (TRN-TABLE-COUNT)                          
003400     ELSE                                                                 
003500         IF FS-TRN NOT = "10"                                             
003600             MOVE "ERROR READING TOURNAMENT FILE"                         
003700             TO W-ABEND-REASON                                            
003800             PERFORM 9900-ABEND-THE-RUN                                   
003900         END-IF                                                           
004000     END-IF.                                                              
004100 PL-LOAD-TOURNAMENT-TABLE-READ-EXIT.                                      
004200     EXIT.                                                                
004300*                                                                         
004400 PL-LOOK-FOR-TOURNAMENT-RECORD.                                           
004500     SET PL-TOURNAMENT-NOT-FOUND TO TRUE.                                 
004600     SET TRN-TABLE-NDX TO 1.                                              
004700     PERFORM PL-LOOK-FOR-TRN-ONE-ENTRY                                    
004800         VARYING TRN-TABLE-NDX FROM 1 BY 1                                
004900         UNTIL TRN-TABLE-NDX GREATER THAN TRN-TABLE-COUNT                 
005000         OR PL-TOURNAMENT-FOUND.                                          
005100 PL-LOOK-FOR-TOURNAMENT-RECORD-EXIT.                                      
005200     EXIT.                                                                
005300*                                                                         
005400 PL-LOOK-FOR-TRN-ONE-ENTRY.                                               
005500     MOVE TRN-TAB-RECORD (TRN-TABLE-NDX) TO TOURNAMENT-RECORD.            
005600     IF TRN-ID = PL-TOURNAMENT-KEY                                        
005700         SET PL-TOURNAMENT-FOUND TO TRUE                                  
005800     END-IF.                                                              
005900 PL-LOOK-FOR-TRN-ONE-ENTRY-EXIT.                                          
006000     EXIT.                                                                
006100*                                                                         
006200 PL-REWRITE-TOURNAMENT-TABLE.                                             
006300     OPEN OUTPUT TOURNAMENT-FILE.                                         
006400     IF FS-TRN NOT = "00"                                                 
006500         MOVE "UNABLE TO REOPEN TOURNAMENT FILE" TO W-ABEND-REASON        
006600         PERFORM 9900-ABEND-THE-RUN                                       
006700     END-IF.                                                              
006800     SET TRN-TABLE-NDX TO 1.                                              
006900     PERFORM PL-REWRITE-TRN-ONE-ENTRY                                     
007000         VARYING TRN-TABLE-NDX FROM 1 BY 1                                
007100         UNTIL TRN-TABLE-NDX GREATER THAN TRN-TABLE-COUNT.                
007200     CLOSE TOURNAMENT-FILE.                                               
007300 PL-REWRITE-TOURNAMENT-TABLE-EXIT.                                        
007400     EXIT.                                                                
007500*                                                                         
007600 PL-REWRITE-TRN-ONE-ENTRY.                                                
007700     MOVE TRN-TAB-RECORD (TRN-TABLE-NDX) TO TOURNAMENT-RECORD.            
007800     WRITE TOURNAMENT-RECORD.                                             
007900 PL-REWRITE-TRN-ONE-ENTRY-EXIT.                                           
008000     EXIT.                                                                
