000100*                                                                         
000200*FDTKTTX.CBL                                                              
000300*                                                                         
000400*ONE SEAT-BOOKING REQUEST PER RECORD.  TKX-AGREE-FLAG MUST BE             
000500*"Y" -- THE PATRON'S ACCEPTANCE OF THE TOURNAMENT RULES OF                
000600*CONDUCT -- OR THE BOOKING IS REJECTED.                                   
000700*                                                                         
000800*    1994-08-15 RJL  ORIGINAL LAYOUT.                                     
000900*                                                                         
001000 FD  TICKET-TRANS-FILE                                                    
001100     LABEL RECORDS ARE STANDARD                                           
001200     RECORD CONTAINS 30 CHARACTERS.                                       
001300 01  TICKET-TRANS-RECORD.                                                 
001400     05  TKX-TOURNAMENT-ID           PIC 9(6).                            
001500     05  TKX-USER-ID                 PIC 9(6).                            
001600     05  TKX-SEATS                   PIC 9(1).                            
001700         88  TKX-SEATS-VALID                 VALUE 1 THROUGH 4.           
001800     05  TKX-AGREE-FLAG              PIC X(1).                            
001900         88  TKX-RULES-AGREED             VALUE "Y".                      
002000     05  FILLER                      PIC X(16).                           
