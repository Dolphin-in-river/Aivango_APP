000100*                                                                         
000200*FDAPP.CBL                                                                
000300*                                                                         
000400*FILE SECTION RECORD FOR THE APPLICATION FILE.  ONE RECORD PER            
000500*KNIGHT APPLICATION AGAINST A TOURNAMENT.  NEW APPLICATIONS               
000600*ARE STORED APPROVED IMMEDIATELY -- SEE APPLICATION-PROCESSING.           
000700*                                                                         
000800*    1994-04-06 RJL  ORIGINAL LAYOUT.                                     
000900*    1994-09-01 RJL  ADDED APP-COMMENT FOR ORGANIZER REMARKS.             
001000*    1998-10-27 KMP  Y2K -- APP-CREATED WIDENED FROM 6 TO 14              
001100*                    DIGITS (WAS YYMMDD, NOW CCYYMMDDHHMMSS).             
001200*                                                                         
001300 FD  APPLICATION-FILE                                                     
001400     LABEL RECORDS ARE STANDARD                                           
001500     RECORD CONTAINS 100 CHARACTERS.                                      
001600 01  APPLICATION-RECORD.                                                  
001700     05  APP-ID                      PIC 9(6).                            
001800     05  APP-TOURNAMENT-ID           PIC 9(6).                            
001900     05  APP-KNIGHT-ID               PIC 9(6).                            
002000     05  APP-STATUS                  PIC X(1).                            
002100         88  APP-PENDING                 VALUE "P".                       
002200         88  APP-APPROVED                VALUE "A".                       
002300         88  APP-REJECTED                VALUE "R".                       
002400         88  APP-EDITS-REQUESTED         VALUE "E".                       
002500     05  APP-CREATED                 PIC 9(14).                           
002600     05  APP-COMMENT                 PIC X(60).                           
002700     05  FILLER                      PIC X(7).                            
002800*                                                                         
002900*ALTERNATE VIEW -- CREATED TIMESTAMP BROKEN INTO ITS PIECES.              
003000*                                                                         
003100 01  APP-DATE-VIEW REDEFINES APPLICATION-RECORD.                          
003200     05  FILLER                      PIC X(19).                           
003300     05  APP-CREATED-X.                                                   
003400         10  APP-CREATED-CCYY            PIC 9(4).                        
003500         10  APP-CREATED-MM              PIC 9(2).                        
003600         10  APP-CREATED-DD              PIC 9(2).                        
003700         10  APP-CREATED-HH              PIC 9(2).                        
003800         10  APP-CREATED-MIN             PIC 9(2).                        
003900         10  APP-CREATED-SS              PIC 9(2).                        
004000     05  FILLER                      PIC X(67).                           
