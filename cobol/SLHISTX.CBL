000100*                                                                         
000200*SLHISTX.CBL                                                              
000300*                                                                         
000400*FILE-CONTROL ENTRY FOR THE INCOMING TOURNAMENT-HISTORY                   
000500*FILTER-REQUEST FILE READ BY TOURNAMENT-HISTORY-LISTING.                  
000600*                                                                         
000700*    1994-12-05 RJL  ORIGINAL ENTRY.                                      
000800*                                                                         
000900 SELECT HISTORY-REQUEST-FILE ASSIGN TO "HISTQTRN"                         
001000     ORGANIZATION IS LINE SEQUENTIAL                                      
001100     FILE STATUS IS FS-HQX.                                               
