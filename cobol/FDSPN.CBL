000100*                                                                         
000200*FDSPN.CBL                                                                
000300*                                                                         
000400*FILE SECTION RECORD FOR THE SPONSORSHIP FILE.  ONE RECORD PER            
000500*SPONSOR CONTRIBUTION.  ONLY SPN-STATUS = "C" (CONFIRMED)                 
000600*COUNTS TOWARD A TOURNAMENT'S COLLECTED TOTAL.                            
000700*                                                                         
000800*    1994-05-02 RJL  ORIGINAL LAYOUT.                                     
000900*    1995-01-09 RJL  ADDED SPN-COMPANY -- SPONSORS WANTED THEIR           
001000*                    COMPANY NAME ON THE PROGRAM, NOT JUST THEIR          
001100*                    USER-ID.                                             
001200*    1998-10-27 KMP  Y2K -- SPN-CREATED WIDENED TO 14 DIGITS.             
001300*                                                                         
001400 FD  SPONSORSHIP-FILE                                                     
001500     LABEL RECORDS ARE STANDARD                                           
001600     RECORD CONTAINS 90 CHARACTERS.                                       
001700 01  SPONSORSHIP-RECORD.                                                  
001800     05  SPN-ID                      PIC 9(6).                            
001900     05  SPN-TOURNAMENT-ID           PIC 9(6).                            
002000     05  SPN-SPONSOR-ID              PIC 9(6).                            
002100     05  SPN-PACKAGE                 PIC X(1).                            
002200         88  SPN-PACKAGE-BRONZE          VALUE "B".                       
002300         88  SPN-PACKAGE-SILVER          VALUE "S".                       
002400         88  SPN-PACKAGE-GOLD            VALUE "G".                       
002500         88  SPN-PACKAGE-PLATINUM        VALUE "P".                       
002600     05  SPN-AMOUNT                  PIC 9(9)V99.                         
002700     05  SPN-COMPANY                 PIC X(30).                           
002800     05  SPN-STATUS                  PIC X(1).                            
002900         88  SPN-CONFIRMED               VALUE "C".                       
003000     05  SPN-CREATED                 PIC 9(14).                           
003100     05  FILLER                      PIC X(15).                           
003200*                                                                         
003300*ALTERNATE VIEW -- CREATED TIMESTAMP BROKEN INTO ITS PIECES,              
003400*SAME SHAPE AS APP-DATE-VIEW IN FDAPP.CBL.                                
003500*                                                                         
003600 01  SPN-DATE-VIEW REDEFINES SPONSORSHIP-RECORD.                          
003700     05  FILLER                      PIC X(61).                           
003800     05  SPN-CREATED-X.                                                   
003900         10  SPN-CREATED-CCYY            PIC 9(4).                        
004000         10  SPN-CREATED-MM              PIC 9(2).                        
004100         10  SPN-CREATED-DD              PIC 9(2).                        
004200         10  SPN-CREATED-HH              PIC 9(2).                        
004300         10  SPN-CREATED-MIN             PIC 9(2).                        
004400         10  SPN-CREATED-SS              PIC 9(2).                        
004500     05  FILLER                      PIC X(15).                           
