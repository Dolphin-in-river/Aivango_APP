000100*                                                                         
000200*FDBRKTX.CBL                                                              
000300*                                                                         
000400*ONE BRACKET-DRAW REQUEST PER RECORD -- JUST THE TOURNAMENT               
000500*KEY.  BRACKET-GENERATION COLLECTS THE APPROVED KNIGHTS AND               
000600*THE REQUIRED COUNT ITSELF FROM THE TOURNAMENT/ROLE MASTERS.              
000700*                                                                         
000800*    1994-07-19 RJL  ORIGINAL LAYOUT.                                     
000900*                                                                         
001000 FD  BRACKET-REQUEST-FILE                                                 
001100     LABEL RECORDS ARE STANDARD                                           
001200     RECORD CONTAINS 10 CHARACTERS.                                       
001300 01  BRACKET-REQUEST-RECORD.                                              
001400     05  BKX-TOURNAMENT-ID           PIC 9(6).                            
001500     05  FILLER                      PIC X(4).                            
