000100*                                                                         
000200*SLAPP.CBL                                                                
000300*                                                                         
000400*FILE-CONTROL ENTRY FOR THE APPLICATION FILE (KNIGHT                      
000500*APPLICATIONS).  OPENED INPUT TO COUNT/CHECK EXISTING                     
000600*APPLICATIONS, THEN RE-OPENED OUTPUT TO WRITE THE UPDATED SET.            
000700*                                                                         
000800*    1994-04-06 RJL  ORIGINAL ENTRY.                                      
000900*                                                                         
001000 SELECT APPLICATION-FILE ASSIGN TO "APPLMST"                              
001100     ORGANIZATION IS LINE SEQUENTIAL                                      
001200     FILE STATUS IS FS-APP.                                               
