000100*                                                                         
000200*SLTKT.CBL                                                                
000300*                                                                         
000400*FILE-CONTROL ENTRY FOR THE TICKET FILE (SPECTATOR BOOKINGS).             
000500*                                                                         
000600*    1994-08-15 RJL  ORIGINAL ENTRY.                                      
000700*                                                                         
000800 SELECT TICKET-FILE ASSIGN TO "TICKMST"                                   
000900     ORGANIZATION IS LINE SEQUENTIAL                                      
001000     FILE STATUS IS FS-TKT.                                               
