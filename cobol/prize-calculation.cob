000100*                                                                         
000200*PRIZE-CALCULATION.COB                                                    
000300*                                                                         
000400*SETTLES A COMPLETED TOURNAMENT'S PURSE.  TAKES THE CONFIRMED             
000500*SPONSORSHIP TOTAL AND THE TOURNAMENT'S OWN PRIZE PERCENTAGE TO           
000600*FIND THE FUND, READS THE FINAL AND BRONZE MATCHES OFF THE                
000700*FIGHT FILE TO FIND THE PODIUM, AND ADDS THE SYMPATHY WINNER              
000800*CARRIED FORWARD FROM VOTE-PROCESSING'S TALLY (SUPPLIED ON THE            
000900*REQUEST RECORD -- THIS PROGRAM DOES NOT READ THE VOTE FILE               
001000*ITSELF).  RUNS ONCE PER TOURNAMENT -- A SECOND REQUEST FOR AN            
001100*ALREADY-SETTLED TOURNAMENT IS REJECTED.                                  
001200*                                                                         
001300*    1994-11-01 RJL  ORIGINAL PROGRAM.                                    
001400*    1998-10-27 KMP  Y2K -- PRZ-CALC-DATE ON THE DISTRIBUTION             
001500*                    RECORD CONFIRMED CCYYMMDDHHMMSS; NO OTHER            
001600*                    CHANGE NEEDED IN THIS PROGRAM.                       
001700*    2001-11-30 RJL  ADDED THE ALREADY-PAID CHECK AFTER A RERUN           
001800*                    OF A SETTLEMENT BATCH PAID ONE TOURNAMENT'S          
001900*                    PURSE TWICE (TICKET #3102).                          
002000*    2004-02-11 RJL  FS-XXX FILE STATUS FIELDS NOW DECLARED               
002100*                    LOCALLY IN EVERY PROGRAM RATHER THAN ASSUMED         
002200*                    (SAME SWEEP MADE ACROSS THE OTHER BATCH              
002300*                    STEPS THIS RELEASE).                                 
002400*                                                                         
002500 IDENTIFICATION DIVISION.                                                 
002600 PROGRAM-ID. PRIZE-CALCULATION.                                           
002700 AUTHOR. R J LOWELL.                                                      
002800 INSTALLATION. IVANHOE GUILD DATA PROCESSING.                             
002900 DATE-WRITTEN. 1994-11-01.                                                
003000 DATE-COMPILED.                                                           
003100 SECURITY. UNCLASSIFIED.                                                  
003200*                                                                         
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SPECIAL-NAMES.                                                           
003600     C01 IS TOP-OF-FORM.                                                  
003700 INPUT-OUTPUT SECTION.                                                    
003800 FILE-CONTROL.                                                            
003900*                                                                         
004000     COPY "SLTRN.CBL".                                                    
004100     COPY "SLFGT.CBL".                                                    
004200     COPY "SLSPN.CBL".                                                    
004300     COPY "SLUSR.CBL".                                                    
004400     COPY "SLPRZ.CBL".                                                    
004500     COPY "SLPRZTX.CBL".                                                  
004600*                                                                         
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900*                                                                         
005000     COPY "FDTRN.CBL".                                                    
005100     COPY "FDFGT.CBL".                                                    
005200     COPY "FDSPN.CBL".                                                    
005300     COPY "FDUSR.CBL".                                                    
005400     COPY "FDPRZ.CBL".                                                    
005500     COPY "FDPRZTX.CBL".                                                  
005600*                                                                         
005700 WORKING-STORAGE SECTION.                                                 
005800*                                                                         
005900     COPY "WSTRNTAB.cbl".                                                 
006000     COPY "WSFGTTAB.cbl".                                                 
006100     COPY "WSUSRTAB.cbl".                                                 
006200*                                                                         
006300*ONE FILE-STATUS FIELD PER FILE THIS PROGRAM TOUCHES, CHECKED             
006400*AFTER EVERY OPEN AND WATCHED FOR "10" (END OF FILE) ON EVERY             
006500*READ.                                                                    
006600*                                                                         
006700 77  FS-TRN                     PIC X(2).                                 
006800 77  FS-FGT                     PIC X(2).                                 
006900 77  FS-USR                     PIC X(2).                                 
007000 77  FS-SPN                     PIC X(2).                                 
007100 77  FS-PRZ                     PIC X(2).                                 
007200 77  FS-PZX                     PIC X(2).                                 
007300*                                                                         
007400 01  W-END-OF-TRANS             PIC X(1).                                 
007500     88  END-OF-TRANS                    VALUE "Y".                       
007600*                                                                         
007700 01  W-EDIT-SWITCHES.                                                     
007800     05  W-PRIZE-VALID                PIC X(1).                           
007900         88  PRIZE-IS-VALID                    VALUE "Y".                 
008000*                                                                         
008100 01  W-ALREADY-PAID-SW           PIC X(1).                                
008200     88  W-ALREADY-PAID                    VALUE "Y".                     
008300*                                                                         
008400 01  W-WORK-FIELDS.                                                       
008500     05  W-RUN-DATE                  PIC 9(8).                            
008600     05  W-RUN-TIME                  PIC 9(8).                            
008700     05  W-RUN-STAMP.                                                     
008800         10  W-RUN-STAMP-DATE                PIC 9(8).                    
008900         10  W-RUN-STAMP-TIME                PIC 9(6).                    
009000     05  W-CONFIRMED-TOTAL            PIC 9(9)V99.                        
009100     05  W-TOTAL-FUND                 PIC 9(9)V99.                        
009200*                                                                         
009300*THE PODIUM AS DETERMINED FROM THE FIGHT FILE.  THIRD PLACE               
009400*STAYS ZERO WHEN THE TOURNAMENT NEVER DECIDED A BRONZE MATCH.             
009500*                                                                         
009600 01  W-PLACE-FIELDS.                                                      
009700     05  W-FIRST-PLACE-ID             PIC 9(6).                           
009800     05  W-SECOND-PLACE-ID            PIC 9(6).                           
009900     05  W-THIRD-PLACE-ID             PIC 9(6).                           
010000     05  W-SYMPATHY-ID                PIC 9(6).                           
010100*                                                                         
010200*WORK FIELDS PASSED TO 5100-ADD-SHARE-TO-TABLE -- COBOL HAS NO            
010300*WAY TO PARAMETERIZE A PERFORM, SO THE CALLER LOADS THESE FIRST.          
010400*                                                                         
010500 01  W-ADD-SHARE-FIELDS.                                                  
010600     05  W-ADD-SHARE-KNIGHT-ID        PIC 9(6).                           
010700     05  W-ADD-SHARE-AMOUNT           PIC 9(9)V99.                        
010800     05  W-ADD-SHARE-LABEL            PIC X(15).                          
010900*                                                                         
011000 77  W-TEMP-LABEL                PIC X(40).                               
011100*                                                                         
011200*ONE ENTRY PER DISTINCT KNIGHT PAID -- A KNIGHT COULD BE                  
011300*CHAMPION AND SYMPATHY WINNER AT ONCE, SO THE SAME ENTRY                  
011400*COLLECTS BOTH SHARES AND BOTH LABELS.                                    
011500*                                                                         
011600 01  W-PRIZE-TABLE.                                                       
011700     05  W-PRIZE-COUNT                PIC 9(1) COMP.                      
011800     05  W-PRIZE-ENTRY OCCURS 4 TIMES                                     
011900         INDEXED BY W-PRIZE-NDX.                                          
012000         10  W-PRIZE-KNIGHT-ID                PIC 9(6).                   
012100         10  W-PRIZE-AMOUNT                   PIC 9(9)V99.                
012200         10  W-PRIZE-LABEL                    PIC X(40).                  
012300*                                                                         
012400 77  W-SCAN-NDX                  PIC 9(4) COMP.                           
012500 77  W-SCAN-FOUND-SW             PIC X(1).                                
012600     88  W-SCAN-FOUND                    VALUE "Y".                       
012700*                                                                         
012800 01  W-PRIZE-LINE.                                                        
012900     05  FILLER                       PIC X(15)                           
013000         VALUE "PRIZE AWARD -- ".                                         
013100     05  WPL-KNIGHT-NAME               PIC X(41).                         
013200     05  FILLER                       PIC X(1) VALUE SPACE.               
013300     05  WPL-PLACE                     PIC X(40).                         
013400     05  FILLER                       PIC X(1) VALUE SPACE.               
013500     05  WPL-AMOUNT                    PIC ZZZZZZ9.99.                    
013600*                                                                         
013700 01  W-FUND-LINE.                                                         
013800     05  FILLER                       PIC X(20)                           
013900         VALUE "TOTAL PRIZE FUND -- ".                                    
014000     05  WFL-TOURNAMENT-ID             PIC 9(6).                          
014100     05  FILLER                       PIC X(9) VALUE " AMOUNT ".          
014200     05  WFL-AMOUNT                    PIC ZZZZZZ9.99.                    
014300*                                                                         
014400 01  W-RUN-TOTALS.                                                        
014500     05  W-RECORDS-READ               PIC 9(7) COMP.                      
014600     05  W-RECORDS-WRITTEN            PIC 9(7) COMP.                      
014700     05  W-RECORDS-REJECTED           PIC 9(7) COMP.                      
014800*                                                                         
014900 77  W-ABEND-REASON               PIC X(40).                              
015000*                                                                         
015100 PROCEDURE DIVISION.                                                      
015200*                                                                         
015300 0000-MAIN-LINE.                                                          
015400     PERFORM 1000-INITIALIZE.                                             
015500     PERFORM 2000-PROCESS-PRIZE-REQUESTS.                                 
015600     PERFORM 3900-FINISH-UP.                                              
015700     EXIT PROGRAM.                                                        
015800     STOP RUN.                                                            
015900 0000-EXIT.                                                               
016000     EXIT.                                                                
016100*                                                                         
016200 1000-INITIALIZE.                                                         
016300     MOVE ZERO TO W-RECORDS-READ W-RECORDS-WRITTEN                        
016400         W-RECORDS-REJECTED.                                              
016500     MOVE "N" TO W-END-OF-TRANS.                                          
016600     PERFORM PL-LOAD-TOURNAMENT-TABLE.                                    
016700     PERFORM PL-LOAD-FIGHT-TABLE.                                         
016800     PERFORM PL-LOAD-USER-TABLE.                                          
016900     PERFORM 1100-OPEN-PRIZE-FILES.                                       
017000     PERFORM 1250-GET-RUN-TIMESTAMP.                                      
017100 1000-EXIT.                                                               
017200     EXIT.                                                                
017300*                                                                         
017400*THE PRIZE FILE IS APPEND-ONLY -- A DISTRIBUTION RECORD, ONCE             
017500*WRITTEN, IS NEVER CHANGED -- SO IT IS HELD OPEN EXTEND FOR THE           
017600*WHOLE RUN, THE SAME AS SPONSORSHIP, TICKET AND VOTE.                     
017700*                                                                         
017800 1100-OPEN-PRIZE-FILES.                                                   
017900     OPEN INPUT PRIZE-TRANS-FILE.                                         
018000     IF FS-PZX NOT = "00"                                                 
018100         MOVE "UNABLE TO OPEN PRIZE TRANS FILE" TO W-ABEND-REASON         
018200         PERFORM 9900-ABEND-THE-RUN                                       
018300     END-IF.                                                              
018400     OPEN EXTEND PRIZE-FILE.                                              
018500     IF FS-PRZ NOT = "00"                                                 
018600         MOVE "UNABLE TO OPEN PRIZE FILE" TO W-ABEND-REASON               
018700         PERFORM 9900-ABEND-THE-RUN                                       
018800     END-IF.                                                              
018900 1100-EXIT.                                                               
019000     EXIT.                                                                
019100*                                                                         
019200 1250-GET-RUN-TIMESTAMP.                                                  
019300     ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.                                
019400     ACCEPT W-RUN-TIME FROM TIME.                                         
019500     MOVE W-RUN-DATE TO W-RUN-STAMP-DATE.                                 
019600     MOVE W-RUN-TIME (1:6) TO W-RUN-STAMP-TIME.                           
019700 1250-EXIT.                                                               
019800     EXIT.                                                                
019900*                                                                         
020000 2000-PROCESS-PRIZE-REQUESTS.                                             
020100     PERFORM 2100-READ-PRIZE-TRANS.                                       
020200     PERFORM 2200-EDIT-AND-POST-ONE                                       
020300         UNTIL END-OF-TRANS.                                              
020400 2000-EXIT.                                                               
020500     EXIT.                                                                
020600*                                                                         
020700 2100-READ-PRIZE-TRANS.                                                   
020800     READ PRIZE-TRANS-FILE.                                               
020900     IF FS-PZX = "00"                                                     
021000         ADD 1 TO W-RECORDS-READ                                          
021100     ELSE                                                                 
021200         IF FS-PZX = "10"                                                 
021300             MOVE "Y" TO W-END-OF-TRANS                                   
021400         ELSE                                                             
021500             MOVE "ERROR READING PRIZE TRANS FILE"                        
021600             TO W-ABEND-REASON                                            
021700             PERFORM 9900-ABEND-THE-RUN                                   
021800         END-IF                                                           
021900     END-IF.                                                              
022000 2100-EXIT.                                                               
022100     EXIT.                                                                
022200*                                                                         
022300 2200-EDIT-AND-POST-ONE.                                                  
022400     MOVE "Y" TO W-PRIZE-VALID.                                           
022500     PERFORM 2300-VALIDATE-TOURNAMENT.                                    
022600     IF PRIZE-IS-VALID                                                    
022700         PERFORM 2500-VALIDATE-NOT-ALREADY-PAID                           
022800     END-IF.                                                              
022900     IF PRIZE-IS-VALID                                                    
023000         PERFORM 3000-COMPUTE-TOTAL-FUND                                  
023100     END-IF.                                                              
023200     IF PRIZE-IS-VALID                                                    
023300         PERFORM 4000-DETERMINE-PLACES                                    
023400     END-IF.                                                              
023500     IF PRIZE-IS-VALID                                                    
023600         PERFORM 5000-BUILD-DISTRIBUTIONS                                 
023700         PERFORM 6000-PRINT-DISTRIBUTION-LISTING                          
023800         ADD 1 TO W-RECORDS-WRITTEN                                       
023900     ELSE                                                                 
024000         ADD 1 TO W-RECORDS-REJECTED                                      
024100     END-IF.                                                              
024200     PERFORM 2100-READ-PRIZE-TRANS.                                       
024300 2200-EXIT.                                                               
024400     EXIT.                                                                
024500*                                                                         
024600*A PURSE MAY ONLY BE SETTLED ONCE, AND ONLY AFTER THE TOURNAMENT          
024700*IS DECLARED COMPLETED WITH A VALID PRIZE PERCENTAGE ON FILE.             
024800*                                                                         
024900 2300-VALIDATE-TOURNAMENT.                                                
025000     MOVE PZX-TOURNAMENT-ID TO PL-TOURNAMENT-KEY.                         
025100     PERFORM PL-LOOK-FOR-TOURNAMENT-RECORD.                               
025200     IF PL-TOURNAMENT-NOT-FOUND                                           
025300         MOVE "N" TO W-PRIZE-VALID                                        
025400     ELSE                                                                 
025500         IF NOT TRN-COMPLETED                                             
025600             MOVE "N" TO W-PRIZE-VALID                                    
025700         ELSE                                                             
025800             IF NOT TRN-PRIZE-PERCENT-VALID                               
025900                 MOVE "N" TO W-PRIZE-VALID                                
026000             END-IF                                                       
026100         END-IF                                                           
026200     END-IF.                                                              
026300 2300-EXIT.                                                               
026400     EXIT.                                                                
026500*                                                                         
026600*THE FILE IS HELD OPEN EXTEND FOR THE WHOLE RUN SO NEW                    
026700*DISTRIBUTIONS CAN BE APPENDED AS THEY ARE POSTED; IT IS CLOSED           
026800*AND REOPENED INPUT HERE JUST LONG ENOUGH TO RESCAN IT, THEN              
026900*CLOSED AND REOPENED EXTEND AGAIN SO POSTING CAN CONTINUE.                
027000*                                                                         
027100 2500-VALIDATE-NOT-ALREADY-PAID.                                          
027200     MOVE "N" TO W-ALREADY-PAID-SW.                                       
027300     CLOSE PRIZE-FILE.                                                    
027400     OPEN INPUT PRIZE-FILE.                                               
027500     PERFORM 2510-CHECK-ONE-PRIOR-DISTRIBUTION.                           
027600     PERFORM 2510-CHECK-ONE-PRIOR-DISTRIBUTION                            
027700         UNTIL FS-PRZ = "10".                                             
027800     CLOSE PRIZE-FILE.                                                    
027900     OPEN EXTEND PRIZE-FILE.                                              
028000     IF W-ALREADY-PAID                                                    
028100         MOVE "N" TO W-PRIZE-VALID                                        
028200     END-IF.                                                              
028300 2500-EXIT.                                                               
028400     EXIT.                                                                
028500*                                                                         
028600 2510-CHECK-ONE-PRIOR-DISTRIBUTION.                                       
028700     READ PRIZE-FILE.                                                     
028800     IF FS-PRZ = "00"                                                     
028900         IF PRZ-TOURNAMENT-ID = PZX-TOURNAMENT-ID                         
029000             MOVE "Y" TO W-ALREADY-PAID-SW                                
029100         END-IF                                                           
029200     END-IF.                                                              
029300 2510-EXIT.                                                               
029400     EXIT.                                                                
029500*                                                                         
029600 3000-COMPUTE-TOTAL-FUND.                                                 
029700     PERFORM 3100-SUM-CONFIRMED-SPONSORSHIPS.                             
029800     COMPUTE W-TOTAL-FUND ROUNDED =                                       
029900         (W-CONFIRMED-TOTAL * TRN-PRIZE-PERCENT) / 100.                   
030000     IF W-TOTAL-FUND NOT GREATER THAN ZERO                                
030100         MOVE "N" TO W-PRIZE-VALID                                        
030200     END-IF.                                                              
030300 3000-EXIT.                                                               
030400     EXIT.                                                                
030500*                                                                         
030600*THE SPONSORSHIP FILE IS OWNED BY SPONSORSHIP-PROCESSING, NOT             
030700*THIS PROGRAM, SO IT IS SIMPLY OPENED INPUT AND CLOSED -- NO              
030800*EXTEND STATE OF OURS TO PROTECT.                                         
030900*                                                                         
031000 3100-SUM-CONFIRMED-SPONSORSHIPS.                                         
031100     MOVE ZERO TO W-CONFIRMED-TOTAL.                                      
031200     OPEN INPUT SPONSORSHIP-FILE.                                         
031300     IF FS-SPN NOT = "00"                                                 
031400         MOVE "UNABLE TO OPEN SPONSORSHIP FILE" TO W-ABEND-REASON         
031500         PERFORM 9900-ABEND-THE-RUN                                       
031600     END-IF.                                                              
031700     PERFORM 3110-SUM-ONE-SPONSORSHIP.                                    
031800     PERFORM 3110-SUM-ONE-SPONSORSHIP                                     
031900         UNTIL FS-SPN = "10".                                             
032000     CLOSE SPONSORSHIP-FILE.                                              
032100 3100-EXIT.                                                               
032200     EXIT.                                                                
032300*                                                                         
032400 3110-SUM-ONE-SPONSORSHIP.                                                
032500     READ SPONSORSHIP-FILE.                                               
032600     IF FS-SPN = "00"                                                     
032700         IF SPN-TOURNAMENT-ID = PZX-TOURNAMENT-ID                         
032800             AND SPN-CONFIRMED                                            
032900                 ADD SPN-AMOUNT TO W-CONFIRMED-TOTAL                      
033000         END-IF                                                           
033100     END-IF.                                                              
033200 3110-EXIT.                                                               
033300     EXIT.                                                                
033400*                                                                         
033500*1ST = FINAL-MATCH WINNER, 2ND = FINAL-MATCH LOSER, 3RD = THE             
033600*BRONZE-MATCH WINNER WHEN A BRONZE MATCH WAS EVER DECIDED.                
033700*SYMPATHY WINNER ARRIVES ON THE REQUEST RECORD ITSELF.                    
033800*                                                                         
033900 4000-DETERMINE-PLACES.                                                   
034000     MOVE ZERO TO W-FIRST-PLACE-ID W-SECOND-PLACE-ID                      
034100         W-THIRD-PLACE-ID.                                                
034200     PERFORM 4100-FIND-FINAL-MATCH.                                       
034300     IF PRIZE-IS-VALID                                                    
034400         PERFORM 4200-FIND-BRONZE-MATCH                                   
034500     END-IF.                                                              
034600     MOVE PZX-SYMPATHY-WINNER-ID TO W-SYMPATHY-ID.                        
034700 4000-EXIT.                                                               
034800     EXIT.                                                                
034900*                                                                         
035000 4100-FIND-FINAL-MATCH.                                                   
035100     MOVE "N" TO W-SCAN-FOUND-SW.                                         
035200     SET FGT-TABLE-NDX TO 1.                                              
035300     PERFORM 4110-CHECK-ONE-FOR-FINAL                                     
035400         VARYING FGT-TABLE-NDX FROM 1 BY 1                                
035500         UNTIL FGT-TABLE-NDX GREATER THAN FGT-TABLE-COUNT                 
035600         OR W-SCAN-FOUND.                                                 
035700     IF NOT W-SCAN-FOUND                                                  
035800         MOVE "N" TO W-PRIZE-VALID                                        
035900     ELSE                                                                 
036000         IF FGT-WINNER-ID = ZERO                                          
036100             MOVE "N" TO W-PRIZE-VALID                                    
036200         ELSE                                                             
036300             MOVE FGT-WINNER-ID TO W-FIRST-PLACE-ID                       
036400             IF FGT-FIGHTER1-ID = FGT-WINNER-ID                           
036500                 MOVE FGT-FIGHTER2-ID TO W-SECOND-PLACE-ID                
036600             ELSE                                                         
036700                 MOVE FGT-FIGHTER1-ID TO W-SECOND-PLACE-ID                
036800             END-IF                                                       
036900         END-IF                                                           
037000     END-IF.                                                              
037100 4100-EXIT.                                                               
037200     EXIT.                                                                
037300*                                                                         
037400 4110-CHECK-ONE-FOR-FINAL.                                                
037500     MOVE FGT-TAB-RECORD (FGT-TABLE-NDX) TO FIGHT-RECORD.                 
037600     IF FGT-TOURNAMENT-ID = PZX-TOURNAMENT-ID                             
037700         AND FGT-FINAL                                                    
037800             SET W-SCAN-FOUND TO TRUE                                     
037900     END-IF.                                                              
038000 4110-EXIT.                                                               
038100     EXIT.                                                                
038200*                                                                         
038300*NO BRONZE MATCH, OR ONE STILL UNDECIDED, LEAVES THIRD PLACE              
038400*AT ZERO -- OMITTED FROM THE PURSE RATHER THAN AN ERROR.                  
038500*                                                                         
038600 4200-FIND-BRONZE-MATCH.                                                  
038700     MOVE "N" TO W-SCAN-FOUND-SW.                                         
038800     SET FGT-TABLE-NDX TO 1.                                              
038900     PERFORM 4210-CHECK-ONE-FOR-BRONZE                                    
039000         VARYING FGT-TABLE-NDX FROM 1 BY 1                                
039100         UNTIL FGT-TABLE-NDX GREATER THAN FGT-TABLE-COUNT                 
039200         OR W-SCAN-FOUND.                                                 
039300     IF W-SCAN-FOUND                                                      
039400         IF FGT-WINNER-ID NOT = ZERO                                      
039500             MOVE FGT-WINNER-ID TO W-THIRD-PLACE-ID                       
039600         END-IF                                                           
039700     END-IF.                                                              
039800 4200-EXIT.                                                               
039900     EXIT.                                                                
040000*                                                                         
040100 4210-CHECK-ONE-FOR-BRONZE.                                               
040200     MOVE FGT-TAB-RECORD (FGT-TABLE-NDX) TO FIGHT-RECORD.                 
040300     IF FGT-TOURNAMENT-ID = PZX-TOURNAMENT-ID                             
040400         AND FGT-BRONZE                                                   
040500             SET W-SCAN-FOUND TO TRUE                                     
040600     END-IF.                                                              
040700 4210-EXIT.                                                               
040800     EXIT.                                                                
040900*                                                                         
041000*SHARES OF THE FUND -- 1ST 50%, 2ND 25%, 3RD 10%, SYMPATHY 5%.            
041100*THE REMAINING 10% IS RETAINED AND NEVER DISTRIBUTED.  EACH               
041200*SHARE IS ROUNDED HALF-UP BEFORE IT GOES INTO THE TABLE, SO A             
041300*KNIGHT TAKING SEVERAL PLACES GETS THE SUM OF THE ROUNDED                 
041400*PIECES, NOT ONE PIECE ROUNDED AT THE END.                                
041500*                                                                         
041600 5000-BUILD-DISTRIBUTIONS.                                                
041700     MOVE ZERO TO W-PRIZE-COUNT.                                          
041800     COMPUTE W-ADD-SHARE-AMOUNT ROUNDED = W-TOTAL-FUND * 0.50.            
041900     MOVE W-FIRST-PLACE-ID TO W-ADD-SHARE-KNIGHT-ID.                      
042000     MOVE "1 place" TO W-ADD-SHARE-LABEL.                                 
042100     PERFORM 5100-ADD-SHARE-TO-TABLE.                                     
042200     COMPUTE W-ADD-SHARE-AMOUNT ROUNDED = W-TOTAL-FUND * 0.25.            
042300     MOVE W-SECOND-PLACE-ID TO W-ADD-SHARE-KNIGHT-ID.                     
042400     MOVE "2 place" TO W-ADD-SHARE-LABEL.                                 
042500     PERFORM 5100-ADD-SHARE-TO-TABLE.                                     
042600     IF W-THIRD-PLACE-ID NOT = ZERO                                       
042700         COMPUTE W-ADD-SHARE-AMOUNT ROUNDED = W-TOTAL-FUND * 0.10         
042800         MOVE W-THIRD-PLACE-ID TO W-ADD-SHARE-KNIGHT-ID                   
042900         MOVE "3 place" TO W-ADD-SHARE-LABEL                              
043000         PERFORM 5100-ADD-SHARE-TO-TABLE                                  
043100     END-IF.                                                              
043200     IF W-SYMPATHY-ID NOT = ZERO                                          
043300         COMPUTE W-ADD-SHARE-AMOUNT ROUNDED = W-TOTAL-FUND * 0.05         
043400         MOVE W-SYMPATHY-ID TO W-ADD-SHARE-KNIGHT-ID                      
043500         MOVE "sympathy prize" TO W-ADD-SHARE-LABEL                       
043600         PERFORM 5100-ADD-SHARE-TO-TABLE                                  
043700     END-IF.                                                              
043800     SET W-PRIZE-NDX TO 1.                                                
043900     PERFORM 5200-WRITE-ONE-DISTRIBUTION                                  
044000         VARYING W-PRIZE-NDX FROM 1 BY 1                                  
044100         UNTIL W-PRIZE-NDX GREATER THAN W-PRIZE-COUNT.                    
044200 5000-EXIT.                                                               
044300     EXIT.                                                                
044400*                                                                         
044500 5100-ADD-SHARE-TO-TABLE.                                                 
044600     MOVE "N" TO W-SCAN-FOUND-SW.                                         
044700     SET W-SCAN-NDX TO 1.                                                 
044800     PERFORM 5110-CHECK-ONE-PRIZE-ENTRY                                   
044900         VARYING W-SCAN-NDX FROM 1 BY 1                                   
045000         UNTIL W-SCAN-NDX GREATER THAN W-PRIZE-COUNT                      
045100         OR W-SCAN-FOUND.                                                 
045200     IF NOT W-SCAN-FOUND                                                  
045300         ADD 1 TO W-PRIZE-COUNT                                           
045400         MOVE W-ADD-SHARE-KNIGHT-ID                                       
045500             TO W-PRIZE-KNIGHT-ID (W-PRIZE-COUNT)                         
045600         MOVE W-ADD-SHARE-AMOUNT TO W-PRIZE-AMOUNT (W-PRIZE-COUNT)        
045700         MOVE W-ADD-SHARE-LABEL TO W-PRIZE-LABEL (W-PRIZE-COUNT)          
045800     END-IF.                                                              
045900 5100-EXIT.                                                               
046000     EXIT.                                                                
046100*                                                                         
046200 5110-CHECK-ONE-PRIZE-ENTRY.                                              
046300     IF W-PRIZE-KNIGHT-ID (W-SCAN-NDX) = W-ADD-SHARE-KNIGHT-ID            
046400         ADD W-ADD-SHARE-AMOUNT TO W-PRIZE-AMOUNT (W-SCAN-NDX)            
046500         MOVE W-PRIZE-LABEL (W-SCAN-NDX) TO W-TEMP-LABEL                  
046600         STRING W-TEMP-LABEL DELIMITED BY SPACE                           
046700             ", " DELIMITED BY SIZE                                       
046800             W-ADD-SHARE-LABEL DELIMITED BY SPACE                         
046900             INTO W-PRIZE-LABEL (W-SCAN-NDX)                              
047000         SET W-SCAN-FOUND TO TRUE                                         
047100     END-IF.                                                              
047200 5110-EXIT.                                                               
047300     EXIT.                                                                
047400*                                                                         
047500 5200-WRITE-ONE-DISTRIBUTION.                                             
047600     MOVE SPACES TO PRIZE-RECORD.                                         
047700     MOVE PZX-TOURNAMENT-ID TO PRZ-TOURNAMENT-ID.                         
047800     MOVE W-PRIZE-KNIGHT-ID (W-PRIZE-NDX) TO PRZ-KNIGHT-ID.               
047900     MOVE W-PRIZE-AMOUNT (W-PRIZE-NDX) TO PRZ-AMOUNT.                     
048000     MOVE W-PRIZE-LABEL (W-PRIZE-NDX) TO PRZ-PLACE.                       
048100     MOVE W-RUN-STAMP TO PRZ-CALC-DATE.                                   
048200     WRITE PRIZE-RECORD.                                                  
048300 5200-EXIT.                                                               
048400     EXIT.                                                                
048500*                                                                         
048600 6000-PRINT-DISTRIBUTION-LISTING.                                         
048700     SET W-PRIZE-NDX TO 1.                                                
048800     PERFORM 6100-PRINT-ONE-AWARD                                         
048900         VARYING W-PRIZE-NDX FROM 1 BY 1                                  
049000         UNTIL W-PRIZE-NDX GREATER THAN W-PRIZE-COUNT.                    
049100     MOVE PZX-TOURNAMENT-ID TO WFL-TOURNAMENT-ID.                         
049200     MOVE W-TOTAL-FUND TO WFL-AMOUNT.                                     
049300     DISPLAY W-FUND-LINE.                                                 
049400 6000-EXIT.                                                               
049500     EXIT.                                                                
049600*                                                                         
049700 6100-PRINT-ONE-AWARD.                                                    
049800     MOVE W-PRIZE-KNIGHT-ID (W-PRIZE-NDX) TO PL-USER-KEY.                 
049900     PERFORM PL-LOOK-FOR-USER-RECORD.                                     
050000     IF PL-USER-FOUND                                                     
050100         STRING USR-NAME DELIMITED BY SPACE                               
050200             " " DELIMITED BY SIZE                                        
050300             USR-SECOND-NAME DELIMITED BY SPACE                           
050400             INTO WPL-KNIGHT-NAME                                         
050500     ELSE                                                                 
050600         MOVE "UNDETERMINED" TO WPL-KNIGHT-NAME                           
050700     END-IF.                                                              
050800     MOVE W-PRIZE-LABEL (W-PRIZE-NDX) TO WPL-PLACE.                       
050900     MOVE W-PRIZE-AMOUNT (W-PRIZE-NDX) TO WPL-AMOUNT.                     
051000     DISPLAY W-PRIZE-LINE.                                                
051100 6100-EXIT.                                                               
051200     EXIT.                                                                
051300*                                                                         
051400 3900-FINISH-UP.                                                          
051500     CLOSE PRIZE-TRANS-FILE.                                              
051600     CLOSE PRIZE-FILE.                                                    
051700     PERFORM 9000-WRITE-RUN-TOTALS.                                       
051800 3900-EXIT.                                                               
051900     EXIT.                                                                
052000*                                                                         
052100     COPY "PLGENERAL.CBL".                                                
052200     COPY "PL-TOURNAMENT-TABLE.CBL".                                      
052300     COPY "PL-FIGHT-TABLE.CBL".                                           
052400     COPY "PL-USER-TABLE.CBL".                                            
