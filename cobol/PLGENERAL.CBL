000100*                                                                         
000200*PLGENERAL.CBL                                                            
000300*                                                                         
000400*GENERAL-PURPOSE PARAGRAPHS COPIED INTO EVERY BATCH PROGRAM               
000500*IN THIS SYSTEM -- THE RUN-TOTALS PRINT LINE AND THE ABEND                
000600*EXIT, BOTH LIFTED FROM THE OLD PAYABLES RUN.                             
000700*                                                                         
000800*    1994-02-11 RJL  ORIGINAL ENTRY.                                      
000900*    1997-05-30 RJL  ADDED W-ABEND-REASON TO THE ABEND LINE               
001000*                    SO THE OPERATOR KNOWS WHY WE STOPPED.                
001100*                                                                         
001200 9000-WRITE-RUN-TOTALS.                                                   
001300     DISPLAY "***********************************************".           
001400     DISPLAY "RUN TOTALS FOLLOW".                                         
001500     DISPLAY "RECORDS READ .......... " W-RECORDS-READ.                   
001600     DISPLAY "RECORDS WRITTEN ....... " W-RECORDS-WRITTEN.                
001700     DISPLAY "RECORDS REJECTED ...... " W-RECORDS-REJECTED.               
001800     DISPLAY "***********************************************".           
001900 9000-EXIT.                                                               
002000     EXIT.                                                                
002100*                                                                         
002200 9900-ABEND-THE-RUN.                                                      
002300     DISPLAY "*** RUN TERMINATED ABNORMALLY ***".                         
002400     DISPLAY "REASON -- " W-ABEND-REASON.                                 
002500     MOVE 16 TO RETURN-CODE.                                              
002600     STOP RUN.                                                            
002700 9900-EXIT.                                                               
002800     EXIT.                                                                
