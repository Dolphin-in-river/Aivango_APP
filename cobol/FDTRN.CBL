000100*                                                                         
000200*FDTRN.CBL                                                                
000300*                                                                         
000400*FILE SECTION RECORD FOR THE TOURNAMENT MASTER FILE.                      
000500*ONE RECORD PER TOURNAMENT.  FILE IS SEQUENTIAL, LOADED WHOLE             
000600*INTO TRN-TABLE (WSTRNTAB.CBL) BY EACH STEP THAT NEEDS TO LOOK            
000700*A TOURNAMENT UP BY TRN-ID, AND RE-WRITTEN WHOLE BY ANY STEP              
000800*THAT CHANGES A TOURNAMENT'S STATUS.                                      
000900*                                                                         
001000*    1994-02-11 RJL  ORIGINAL LAYOUT FOR THE TOURNAMENT PROJECT.          
001100*    1994-06-30 RJL  ADDED TRN-PRIZE-PERCENT PER SPONSOR MODULE.          
001200*    1998-11-02 KMP  Y2K -- TRN-EVENT-DATE CONFIRMED CCYYMMDD,            
001300*                    NO 2-DIGIT YEAR FIELDS REMAIN IN THIS RECORD.        
001400*    2003-05-19 RJL  ADDED FILLER RESERVE BLOCK FOR FUTURE                
001500*                    TOURNAMENT-LEVEL FLAGS (TICKET #4471).               
001600*                                                                         
001700 FD  TOURNAMENT-FILE                                                      
001800     LABEL RECORDS ARE STANDARD                                           
001900     RECORD CONTAINS 100 CHARACTERS.                                      
002000 01  TOURNAMENT-RECORD.                                                   
002100     05  TRN-ID                      PIC 9(6).                            
002200     05  TRN-NAME                    PIC X(40).                           
002300     05  TRN-STATUS                  PIC X(02).                           
002400         88  WAITING-DONATION            VALUE "01".                      
002500         88  KNIGHT-REGISTRATION         VALUE "02".                      
002600         88  TICKET-SALES                VALUE "03".                      
002700         88  TRN-ACTIVE                  VALUE "04".                      
002800         88  TRN-COMPLETED               VALUE "05".                      
002900         88  TRN-STATUS-VALID            VALUE "01" "02" "03" "04"        
003000                                                    "05".                 
003100     05  TRN-REQUIRED-AMOUNT         PIC 9(9)V99.                         
003200     05  TRN-PRIZE-PERCENT           PIC 9(3).                            
003300         88  TRN-PRIZE-PERCENT-VALID     VALUE 0 THROUGH 100.             
003400     05  TRN-TOTAL-SEATS             PIC 9(5).                            
003500     05  TRN-REQUIRED-KNIGHTS        PIC 9(2).                            
003600         88  TRN-COUNT-VALID             VALUE 1 2 4 8 16.                
003700     05  TRN-EVENT-DATE              PIC 9(8).                            
003800     05  TRN-ORGANIZER-ID            PIC 9(6).                            
003900     05  TRN-LOCATION-ID             PIC 9(4).                            
004000     05  FILLER                      PIC X(13).                           
004100*                                                                         
004200*ALTERNATE VIEW -- BREAKS THE EVENT DATE INTO ITS CCYY/MM/DD              
004300*PIECES FOR THE REPORT AND HISTORY-LISTING HEADINGS.                      
004400*                                                                         
004500 01  TRN-DATE-VIEW REDEFINES TOURNAMENT-RECORD.                           
004600     05  FILLER                      PIC X(69).                           
004700     05  TRN-EVENT-DATE-X.                                                
004800         10  TRN-EVENT-CCYY              PIC 9(4).                        
004900         10  TRN-EVENT-MM                PIC 9(2).                        
005000         10  TRN-EVENT-DD                PIC 9(2).                        
005100     05  FILLER                      PIC X(23).                           
005200*                                                                         
005300*ALTERNATE VIEW -- ORGANIZER/LOCATION KEYS ALONE, USED WHEN               
005400*ONLY THE OWNERSHIP OF A TOURNAMENT NEEDS CHECKING.                       
005500*                                                                         
005600 01  TRN-OWNER-VIEW REDEFINES TOURNAMENT-RECORD.                          
005700     05  FILLER                      PIC X(77).                           
005800     05  TRN-OWNER-ORGANIZER-ID      PIC 9(6).                            
005900     05  TRN-OWNER-LOCATION-ID       PIC 9(4).                            
006000     05  FILLER                      PIC X(13).                           
