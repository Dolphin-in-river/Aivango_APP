000100*                                                                         
000200*FDPRZ.CBL                                                                
000300*                                                                         
000400*FILE SECTION RECORD FOR THE PRIZE-DISTRIBUTION FILE.  ONE                
000500*RECORD PER PRIZE SHARE (CHAMPION, RUNNER-UP, SEMI-FINAL                  
000600*LOSERS SHARING THIRD, BRONZE-MATCH LOSER FOURTH).                        
000700*                                                                         
000800*    1994-11-01 RJL  ORIGINAL LAYOUT.                                     
000900*    1998-10-27 KMP  Y2K -- PRZ-CALC-DATE WIDENED TO 14 DIGITS.           
001000*                                                                         
001100 FD  PRIZE-FILE                                                           
001200     LABEL RECORDS ARE STANDARD                                           
001300     RECORD CONTAINS 80 CHARACTERS.                                       
001400 01  PRIZE-RECORD.                                                        
001500     05  PRZ-TOURNAMENT-ID           PIC 9(6).                            
001600     05  PRZ-KNIGHT-ID               PIC 9(6).                            
001700     05  PRZ-AMOUNT                  PIC 9(9)V99.                         
001800     05  PRZ-PLACE                   PIC X(40).                           
001900     05  PRZ-CALC-DATE               PIC 9(14).                           
002000     05  FILLER                      PIC X(3).                            
002100*                                                                         
002200*ALTERNATE VIEW -- CALC TIMESTAMP BROKEN INTO ITS PIECES.                 
002300*                                                                         
002400 01  PRZ-DATE-VIEW REDEFINES PRIZE-RECORD.                                
002500     05  FILLER                      PIC X(63).                           
002600     05  PRZ-CALC-DATE-X.                                                 
002700         10  PRZ-CALC-CCYY                PIC 9(4).                       
002800         10  PRZ-CALC-MM                  PIC 9(2).                       
002900         10  PRZ-CALC-DD                  PIC 9(2).                       
003000         10  PRZ-CALC-HHMMSS              PIC 9(6).                       
003100     05  FILLER                      PIC X(3).                            
