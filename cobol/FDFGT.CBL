000100*                                                                         
000200*FDFGT.CBL                                                                
000300*                                                                         
000400*FILE SECTION RECORD FOR THE FIGHT FILE.  ONE RECORD PER                  
000500*BRACKET SLOT.  BRACKET-GENERATION WRITES THE EMPTY SLOTS,                
000600*FIGHT-RESULT-PROCESSING FILLS IN THE WINNER AND CHASES THE               
000700*FGT-NEXT-MATCH-ID CHAIN.                                                 
000800*                                                                         
000900*    1994-07-19 RJL  ORIGINAL LAYOUT.                                     
001000*    1994-07-22 RJL  ADDED FGT-NEXT-MATCH-ID SO A WINNER CAN BE           
001100*                    PROMOTED WITHOUT A SEPARATE BRACKET TABLE.           
001200*    1998-10-27 KMP  Y2K -- FGT-DATE WIDENED TO 14 DIGITS.                
001300*                                                                         
001400 FD  FIGHT-FILE                                                           
001500     LABEL RECORDS ARE STANDARD                                           
001600     RECORD CONTAINS 120 CHARACTERS.                                      
001700 01  FIGHT-RECORD.                                                        
001800     05  FGT-ID                      PIC 9(6).                            
001900     05  FGT-TOURNAMENT-ID           PIC 9(6).                            
002000     05  FGT-ROUND                   PIC X(2).                            
002100         88  FGT-ROUND-OF-8              VALUE "R8".                      
002200         88  FGT-QUARTERFINAL            VALUE "QF".                      
002300         88  FGT-SEMIFINAL               VALUE "SF".                      
002400         88  FGT-BRONZE                  VALUE "BR".                      
002500         88  FGT-FINAL                   VALUE "FI".                      
002600     05  FGT-FIGHTER1-ID             PIC 9(6).                            
002700     05  FGT-FIGHTER2-ID              PIC 9(6).                           
002800     05  FGT-WINNER-ID               PIC 9(6).                            
002900     05  FGT-NEXT-MATCH-ID           PIC 9(6).                            
003000     05  FGT-DATE                    PIC 9(14).                           
003100     05  FGT-COMMENT                 PIC X(60).                           
003200     05  FILLER                      PIC X(8).                            
003300*                                                                         
003400*ALTERNATE VIEW -- FIGHT DATE BROKEN INTO ITS PIECES, USED                
003500*BY PL-ADD-ONE-DAY.CBL WHEN SCHEDULING THE NEXT ROUND.                    
003600*                                                                         
003700 01  FGT-DATE-VIEW REDEFINES FIGHT-RECORD.                                
003800     05  FILLER                      PIC X(32).                           
003900     05  FGT-DATE-X.                                                      
004000         10  FGT-DATE-CCYY               PIC 9(4).                        
004100         10  FGT-DATE-MM                 PIC 9(2).                        
004200         10  FGT-DATE-DD                 PIC 9(2).                        
004300         10  FGT-DATE-HHMMSS             PIC 9(6).                        
004400     05  FILLER                      PIC X(74).                           
