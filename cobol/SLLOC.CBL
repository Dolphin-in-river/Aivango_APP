000100*                                                                         
000200*SLLOC.CBL                                                                
000300*                                                                         
000400*FILE-CONTROL ENTRY FOR THE LOCATION REFERENCE FILE (THE                  
000500*LISTS AND CASTLES THE GUILD HOLDS TOURNAMENTS AT).  LOADED               
000600*WHOLE INTO LOC-TABLE (WSLOCTAB.CBL) WHEREVER A LOCATION NAME             
000700*MUST BE PRINTED ON A REPORT -- SEE PL-LOOK-FOR-LOCATION-                 
000800*RECORD.CBL, WRITTEN IN THE MANNER OF THE OLD VENDOR AND                  
000900*STATE LOOKUP ROUTINES.                                                   
001000*                                                                         
001100*    1994-02-11 RJL  ORIGINAL ENTRY.                                      
001200*                                                                         
001300 SELECT LOCATION-FILE ASSIGN TO "LOCATREF"                                
001400     ORGANIZATION IS LINE SEQUENTIAL                                      
001500     FILE STATUS IS FS-LOC.                                               
