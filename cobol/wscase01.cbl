000100*                                                                         
000200*wscase01.cbl                                                             
000300*                                                                         
000400*WORKING-STORAGE USED TO FOLD A KNIGHT'S OR SPECTATOR'S                   
000500*SURNAME TO UPPER CASE BEFORE IT IS COMPARED OR PRINTED --                
000600*THE OLD "TR" TABLE TRICK, KEPT FROM THE VENDOR-NAME ROUTINE.             
000700*                                                                         
000800*    1994-02-11 RJL  ORIGINAL ENTRY.                                      
000900*                                                                         
001000 01  W-LOWER-CASE-LETTERS         PIC X(26)                               
001100     VALUE "abcdefghijklmnopqrstuvwxyz".                                  
001200 01  W-UPPER-CASE-LETTERS         PIC X(26)                               
001300     VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                  
