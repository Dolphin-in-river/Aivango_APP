000100*                                                                         
000200*SLPRZ.CBL                                                                
000300*                                                                         
000400*FILE-CONTROL ENTRY FOR THE PRIZE-DISTRIBUTION FILE.  WRITTEN             
000500*ONCE PER TOURNAMENT BY PRIZE-CALCULATION -- FOUR RECORDS,                
000600*CHAMPION THROUGH FOURTH PLACE, IN THAT ORDER.                            
000700*                                                                         
000800*    1994-11-01 RJL  ORIGINAL ENTRY.                                      
000900*                                                                         
001000 SELECT PRIZE-FILE ASSIGN TO "PRIZEMST"                                   
001100     ORGANIZATION IS LINE SEQUENTIAL                                      
001200     FILE STATUS IS FS-PRZ.                                               
