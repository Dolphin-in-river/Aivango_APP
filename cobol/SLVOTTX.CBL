000100*                                                                         
000200*SLVOTTX.CBL                                                              
000300*                                                                         
000400*FILE-CONTROL ENTRY FOR THE INCOMING SYMPATHY-VOTE                        
000500*TRANSACTION FILE READ BY VOTE-PROCESSING.                                
000600*                                                                         
000700*    1994-09-10 RJL  ORIGINAL ENTRY.                                      
000800*                                                                         
000900 SELECT VOTE-TRANS-FILE ASSIGN TO "VOTETRAN"                              
001000     ORGANIZATION IS LINE SEQUENTIAL                                      
001100     FILE STATUS IS FS-VTX.                                               
