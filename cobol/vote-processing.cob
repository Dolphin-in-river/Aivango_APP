000100*                                                                         
000200*VOTE-PROCESSING.COB                                                      
000300*                                                                         
000400*POSTS SYMPATHY VOTES DURING A TOURNAMENT'S ACTIVE ROUND AND, AT          
000500*END OF RUN, TALLIES EVERY TOURNAMENT TOUCHED BY THIS BATCH TO            
000600*SHOW THE GATE OFFICE WHO IS CURRENTLY AHEAD.  THE STANDING               
000700*SHOWN HERE IS FOR INFORMATION ONLY -- PRIZE-CALCULATION TAKES            
000800*THE SYMPATHY WINNER AS A SEPARATE INPUT AND DOES NOT READ THIS           
000900*PROGRAM'S OUTPUT.                                                        
001000*                                                                         
001100*    1994-09-02 RJL  ORIGINAL PROGRAM.                                    
001200*    1997-11-14 RJL  REJECT A VOTE FOR A USER WHO NO LONGER               
001300*                    HOLDS THE KNIGHT ROLE (WITHDRAWN ENTRANTS).          
001400*    1998-10-27 KMP  Y2K -- VOT-DATE WIDENED TO 14 DIGITS.                
001500*    2002-05-30 RJL  TIE-BREAK ON THE SYMPATHY TALLY CORRECTED            
001600*                    TO FAVOR THE FIRST KNIGHT VOTED FOR RATHER           
001700*                    THAN THE LAST (TICKET #2977).                        
001800*                                                                         
001900 IDENTIFICATION DIVISION.                                                 
002000 PROGRAM-ID. VOTE-PROCESSING.                                             
002100 AUTHOR. R J LOWELL.                                                      
002200 INSTALLATION. IVANHOE GUILD DATA PROCESSING.                             
002300 DATE-WRITTEN. 1994-09-02.                                                
002400 DATE-COMPILED.                                                           
002500 SECURITY. UNCLASSIFIED.                                                  
002600*                                                                         
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SPECIAL-NAMES.                                                           
003000     C01 IS TOP-OF-FORM.                                                  
003100 INPUT-OUTPUT SECTION.                                                    
003200 FILE-CONTROL.                                                            
003300*                                                                         
003400     COPY "SLTRN.CBL".                                                    
003500     COPY "SLROL.CBL".                                                    
003600     COPY "SLVOT.CBL".                                                    
003700     COPY "SLVOTTX.CBL".                                                  
003800*                                                                         
003900 DATA DIVISION.                                                           
004000 FILE SECTION.                                                            
004100*                                                                         
004200     COPY "FDTRN.CBL".                                                    
004300     COPY "FDROL.CBL".                                                    
004400     COPY "FDVOT.CBL".                                                    
004500     COPY "FDVOTTX.CBL".                                                  
004600*                                                                         
004700 WORKING-STORAGE SECTION.                                                 
004800*                                                                         
004900     COPY "WSTRNTAB.cbl".                                                 
005000     COPY "WSROLTAB.cbl".                                                 
005100*                                                                         
005200*ONE FILE-STATUS FIELD PER FILE THIS PROGRAM TOUCHES, CHECKED             
005300*AFTER EVERY OPEN AND WATCHED FOR "10" (END OF FILE) ON EVERY             
005400*READ.                                                                    
005500*                                                                         
005600 77  FS-TRN                     PIC X(2).                                 
005700 77  FS-ROL                     PIC X(2).                                 
005800 77  FS-VOT                     PIC X(2).                                 
005900 77  FS-VTX                     PIC X(2).                                 
006000*                                                                         
006100 01  W-END-OF-TRANS             PIC X(1).                                 
006200     88  END-OF-TRANS                    VALUE "Y".                       
006300*                                                                         
006400 01  W-EDIT-SWITCHES.                                                     
006500     05  W-VOTE-VALID                 PIC X(1).                           
006600         88  VOTE-IS-VALID                    VALUE "Y".                  
006700*                                                                         
006800 01  W-VOTER-ALREADY-VOTED-SW    PIC X(1).                                
006900     88  W-VOTER-ALREADY-VOTED           VALUE "Y".                       
007000*                                                                         
007100 01  W-WORK-FIELDS.                                                       
007200     05  W-VOT-NEXT-ID               PIC 9(6) COMP.                       
007300     05  W-RUN-DATE                  PIC 9(8).                            
007400     05  W-RUN-TIME                  PIC 9(8).                            
007500     05  W-RUN-STAMP.                                                     
007600         10  W-RUN-STAMP-DATE                PIC 9(8).                    
007700         10  W-RUN-STAMP-TIME                PIC 9(6).                    
007800*                                                                         
007900*BROKEN OUT THE SAME WAY THE SHOP'S OWN DATE COPYBOOK BREAKS A            
008000*CCYYMMDD FIELD, IN CASE A FUTURE CENTURY-WINDOW CHECK IS EVER            
008100*NEEDED ON A VOTE'S POSTING DATE.                                         
008200*                                                                         
008300     05  W-RUN-STAMP-DATE-X REDEFINES W-RUN-STAMP-DATE.                   
008400         10  W-RUN-STAMP-CCYY                PIC 9(4).                    
008500         10  W-RUN-STAMP-MM                  PIC 9(2).                    
008600         10  W-RUN-STAMP-DD                  PIC 9(2).                    
008700*                                                                         
008800*TOURNAMENT IDS TOUCHED BY THIS RUN'S VOTES ARE KEPT HERE SO              
008900*THE STANDINGS AT 3000-REPORT-STANDINGS NEED ONLY BE FIGURED              
009000*ONCE PER TOURNAMENT NO MATTER HOW MANY VOTES IT RECEIVED.                
009100*                                                                         
009200 01  W-TOUCHED-TABLE.                                                     
009300     05  W-TOUCHED-COUNT              PIC 9(4) COMP.                      
009400     05  W-TOUCHED-ENTRY OCCURS 200 TIMES                                 
009500         INDEXED BY W-TOUCHED-NDX.                                        
009600         10  W-TOUCHED-TRN-ID                PIC 9(6).                    
009700*                                                                         
009800*THE KNIGHT TALLY IS REBUILT FRESH FOR EACH TOURNAMENT AS IT              
009900*IS REPORTED, IN THE ORDER EACH KNIGHT'S FIRST VOTE WAS READ              
010000*OFF THE VOTE FILE, SO A TIE GOES TO WHOEVER APPEARED FIRST.              
010100*                                                                         
010200 01  W-TALLY-TABLE.                                                       
010300     05  W-TALLY-COUNT                PIC 9(4) COMP.                      
010400     05  W-TALLY-ENTRY OCCURS 8000 TIMES                                  
010500         INDEXED BY W-TALLY-NDX.                                          
010600         10  W-TALLY-KNIGHT-ID               PIC 9(6).                    
010700         10  W-TALLY-VOTES                   PIC 9(5) COMP.               
010800*                                                                         
010900 01  W-BEST-FIELDS.                                                       
011000     05  W-BEST-NDX                   PIC 9(4) COMP.                      
011100     05  W-BEST-KNIGHT-ID             PIC 9(6).                           
011200     05  W-BEST-VOTES                 PIC 9(5) COMP.                      
011300*                                                                         
011400 77  W-SCAN-NDX                   PIC 9(4) COMP.                          
011500 77  W-SCAN-FOUND-SW              PIC X(1).                               
011600     88  W-SCAN-FOUND                     VALUE "Y".                      
011700*                                                                         
011800 01  W-STANDING-LINE.                                                     
011900     05  FILLER                       PIC X(20)                           
012000         VALUE "SYMPATHY STANDING - ".                                    
012100     05  WSL-TOURNAMENT-ID            PIC 9(6).                           
012200     05  FILLER                       PIC X(11)                           
012300         VALUE " NO VOTES  ".                                             
012400*                                                                         
012500 01  W-STANDING-WINNER-LINE.                                              
012600     05  FILLER                       PIC X(20)                           
012700         VALUE "SYMPATHY STANDING - ".                                    
012800     05  WSW-TOURNAMENT-ID            PIC 9(6).                           
012900     05  FILLER                       PIC X(9)                            
013000         VALUE " KNIGHT ".                                                
013100     05  WSW-KNIGHT-ID                PIC 9(6).                           
013200     05  FILLER                       PIC X(8)                            
013300         VALUE " VOTES ".                                                 
013400     05  WSW-VOTE-COUNT               PIC ZZZZ9.                          
013500*                                                                         
013600 01  W-RUN-TOTALS.                                                        
013700     05  W-RECORDS-READ               PIC 9(7) COMP.                      
013800     05  W-RECORDS-WRITTEN            PIC 9(7) COMP.                      
013900     05  W-RECORDS-REJECTED           PIC 9(7) COMP.                      
014000*                                                                         
014100 77  W-ABEND-REASON               PIC X(40).                              
014200*                                                                         
014300 PROCEDURE DIVISION.                                                      
014400*                                                                         
014500 0000-MAIN-LINE.                                                          
014600     PERFORM 1000-INITIALIZE.                                             
014700     PERFORM 2000-PROCESS-VOTES.                                          
014800     PERFORM 3000-REPORT-STANDINGS.                                       
014900     PERFORM 3900-FINISH-UP.                                              
015000     EXIT PROGRAM.                                                        
015100     STOP RUN.                                                            
015200 0000-EXIT.                                                               
015300     EXIT.                                                                
015400*                                                                         
015500 1000-INITIALIZE.                                                         
015600     MOVE ZERO TO W-RECORDS-READ W-RECORDS-WRITTEN                        
015700         W-RECORDS-REJECTED.                                              
015800     MOVE ZERO TO W-TOUCHED-COUNT.                                        
015900     MOVE "N" TO W-END-OF-TRANS.                                          
016000     PERFORM PL-LOAD-TOURNAMENT-TABLE.                                    
016100     PERFORM PL-LOAD-ROLE-TABLE.                                          
016200     PERFORM 1200-DETERMINE-NEXT-VOT-ID.                                  
016300     PERFORM 1100-OPEN-VOTE-FILES.                                        
016400     PERFORM 1250-GET-RUN-TIMESTAMP.                                      
016500 1000-EXIT.                                                               
016600     EXIT.                                                                
016700*                                                                         
016800 1100-OPEN-VOTE-FILES.                                                    
016900     OPEN INPUT VOTE-TRANS-FILE.                                          
017000     IF FS-VTX NOT = "00"                                                 
017100         MOVE "UNABLE TO OPEN VOTE TRANS FILE" TO W-ABEND-REASON          
017200         PERFORM 9900-ABEND-THE-RUN                                       
017300     END-IF.                                                              
017400     OPEN EXTEND VOTE-FILE.                                               
017500     IF FS-VOT NOT = "00"                                                 
017600         MOVE "UNABLE TO OPEN VOTE FILE" TO W-ABEND-REASON                
017700         PERFORM 9900-ABEND-THE-RUN                                       
017800     END-IF.                                                              
017900 1100-EXIT.                                                               
018000     EXIT.                                                                
018100*                                                                         
018200*VOT-ID IS ASSIGNED FROM THE HIGH-WATER MARK ALREADY ON THE               
018300*FILE, THE SAME SHOP STANDARD AS EVERY OTHER MASTER IN THIS               
018400*SYSTEM.                                                                  
018500*                                                                         
018600 1200-DETERMINE-NEXT-VOT-ID.                                              
018700     MOVE ZERO TO W-VOT-NEXT-ID.                                          
018800     OPEN INPUT VOTE-FILE.                                                
018900     PERFORM 1210-CHECK-ONE-HIGH-VOT-ID.                                  
019000     PERFORM 1210-CHECK-ONE-HIGH-VOT-ID                                   
019100         UNTIL FS-VOT = "10".                                             
019200     CLOSE VOTE-FILE.                                                     
019300     ADD 1 TO W-VOT-NEXT-ID.                                              
019400 1200-EXIT.                                                               
019500     EXIT.                                                                
019600*                                                                         
019700 1210-CHECK-ONE-HIGH-VOT-ID.                                              
019800     READ VOTE-FILE.                                                      
019900     IF FS-VOT = "00"                                                     
020000         IF VOT-ID GREATER THAN W-VOT-NEXT-ID                             
020100             MOVE VOT-ID TO W-VOT-NEXT-ID                                 
020200         END-IF                                                           
020300     END-IF.                                                              
020400 1210-EXIT.                                                               
020500     EXIT.                                                                
020600*                                                                         
020700 1250-GET-RUN-TIMESTAMP.                                                  
020800     ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.                                
020900     ACCEPT W-RUN-TIME FROM TIME.                                         
021000     MOVE W-RUN-DATE TO W-RUN-STAMP-DATE.                                 
021100     MOVE W-RUN-TIME (1:6) TO W-RUN-STAMP-TIME.                           
021200 1250-EXIT.                                                               
021300     EXIT.                                                                
021400*                                                                         
021500 2000-PROCESS-VOTES.                                                      
021600     PERFORM 2100-READ-VOTE-TRANS.                                        
021700     PERFORM 2200-EDIT-AND-POST-ONE                                       
021800         UNTIL END-OF-TRANS.                                              
021900 2000-EXIT.                                                               
022000     EXIT.                                                                
022100*                                                                         
022200 2100-READ-VOTE-TRANS.                                                    
022300     READ VOTE-TRANS-FILE.                                                
022400     IF FS-VTX = "00"                                                     
022500         ADD 1 TO W-RECORDS-READ                                          
022600     ELSE                                                                 
022700         IF FS-VTX = "10"                                                 
022800             MOVE "Y" TO W-END-OF-TRANS                                   
022900         ELSE                                                             
023000             MOVE "ERROR READING VOTE TRANS FILE"                         
023100                 TO W-ABEND-REASON                                        
023200             PERFORM 9900-ABEND-THE-RUN                                   
023300         END-IF                                                           
023400     END-IF.                                                              
023500 2100-EXIT.                                                               
023600     EXIT.                                                                
023700*                                                                         
023800 2200-EDIT-AND-POST-ONE.                                                  
023900     MOVE "Y" TO W-VOTE-VALID.                                            
024000     PERFORM 2300-VALIDATE-TOURNAMENT.                                    
024100     IF VOTE-IS-VALID                                                     
024200         PERFORM 2400-VALIDATE-VOTER                                      
024300     END-IF.                                                              
024400     IF VOTE-IS-VALID                                                     
024500         PERFORM 2500-VALIDATE-CANDIDATE                                  
024600     END-IF.                                                              
024700     IF VOTE-IS-VALID                                                     
024800         PERFORM 2600-VALIDATE-NOT-ALREADY-VOTED                          
024900     END-IF.                                                              
025000     IF VOTE-IS-VALID                                                     
025100         PERFORM 2700-POST-VOTE                                           
025200         PERFORM 2800-REMEMBER-TOUCHED-TOURN                              
025300         ADD 1 TO W-RECORDS-WRITTEN                                       
025400     ELSE                                                                 
025500         ADD 1 TO W-RECORDS-REJECTED                                      
025600     END-IF.                                                              
025700     PERFORM 2100-READ-VOTE-TRANS.                                        
025800 2200-EXIT.                                                               
025900     EXIT.                                                                
026000*                                                                         
026100*VOTING ONLY RUNS WHILE THE TOURNAMENT IS IN ITS ACTIVE ROUND,            
026200*BETWEEN THE FIRST BLOW STRUCK AND THE LAST.                              
026300*                                                                         
026400 2300-VALIDATE-TOURNAMENT.                                                
026500     MOVE VTX-TOURNAMENT-ID TO PL-TOURNAMENT-KEY.                         
026600     PERFORM PL-LOOK-FOR-TOURNAMENT-RECORD.                               
026700     IF PL-TOURNAMENT-NOT-FOUND                                           
026800         MOVE "N" TO W-VOTE-VALID                                         
026900     ELSE                                                                 
027000         IF NOT TRN-ACTIVE                                                
027100             MOVE "N" TO W-VOTE-VALID                                     
027200         END-IF                                                           
027300     END-IF.                                                              
027400 2300-EXIT.                                                               
027500     EXIT.                                                                
027600*                                                                         
027700*A VOTER MUST HOLD A CONFIRMED SEAT -- THE SPECTATOR ROLE --              
027800*IN THE TOURNAMENT HE IS VOTING IN.                                       
027900*                                                                         
028000 2400-VALIDATE-VOTER.                                                     
028100     MOVE VTX-TOURNAMENT-ID TO PL-ROLE-TRN-KEY.                           
028200     MOVE VTX-VOTER-ID TO PL-ROLE-USR-KEY.                                
028300     PERFORM PL-LOOK-FOR-ANY-ROLE-RECORD.                                 
028400     IF PL-ROLE-NOT-FOUND                                                 
028500         MOVE "N" TO W-VOTE-VALID                                         
028600     ELSE                                                                 
028700         IF NOT ROL-IS-SPECTATOR                                          
028800             MOVE "N" TO W-VOTE-VALID                                     
028900         END-IF                                                           
029000     END-IF.                                                              
029100 2400-EXIT.                                                               
029200     EXIT.                                                                
029300*                                                                         
029400*A VOTE MAY ONLY BE CAST FOR A KNIGHT STILL CARRYING THE                  
029500*KNIGHT ROLE IN THIS TOURNAMENT -- A WITHDRAWN OR REJECTED                
029600*ENTRANT MAY NOT COLLECT SYMPATHY VOTES.                                  
029700*                                                                         
029800 2500-VALIDATE-CANDIDATE.                                                 
029900     MOVE VTX-TOURNAMENT-ID TO PL-ROLE-TRN-KEY.                           
030000     MOVE VTX-VOTED-FOR-ID TO PL-ROLE-USR-KEY.                            
030100     PERFORM PL-LOOK-FOR-ANY-ROLE-RECORD.                                 
030200     IF PL-ROLE-NOT-FOUND                                                 
030300         MOVE "N" TO W-VOTE-VALID                                         
030400     ELSE                                                                 
030500         IF NOT ROL-IS-KNIGHT                                             
030600             MOVE "N" TO W-VOTE-VALID                                     
030700         END-IF                                                           
030800     END-IF.                                                              
030900 2500-EXIT.                                                               
031000     EXIT.                                                                
031100*                                                                         
031200*THE FILE IS HELD OPEN EXTEND FOR THE WHOLE RUN SO NEW VOTES              
031300*CAN BE APPENDED AS THEY ARE POSTED; IT IS CLOSED AND REOPENED            
031400*INPUT HERE JUST LONG ENOUGH TO RESCAN IT, THEN CLOSED AND                
031500*REOPENED EXTEND AGAIN SO POSTING CAN CONTINUE.                           
031600*                                                                         
031700 2600-VALIDATE-NOT-ALREADY-VOTED.                                         
031800     MOVE "N" TO W-VOTER-ALREADY-VOTED-SW.                                
031900     CLOSE VOTE-FILE.                                                     
032000     OPEN INPUT VOTE-FILE.                                                
032100     PERFORM 2610-CHECK-ONE-PRIOR-VOTE.                                   
032200     PERFORM 2610-CHECK-ONE-PRIOR-VOTE                                    
032300         UNTIL FS-VOT = "10".                                             
032400     CLOSE VOTE-FILE.                                                     
032500     OPEN EXTEND VOTE-FILE.                                               
032600     IF W-VOTER-ALREADY-VOTED                                             
032700         MOVE "N" TO W-VOTE-VALID                                         
032800     END-IF.                                                              
032900 2600-EXIT.                                                               
033000     EXIT.                                                                
033100*                                                                         
033200 2610-CHECK-ONE-PRIOR-VOTE.                                               
033300     READ VOTE-FILE.                                                      
033400     IF FS-VOT = "00"                                                     
033500         IF VOT-TOURNAMENT-ID = VTX-TOURNAMENT-ID                         
033600             AND VOT-VOTER-ID = VTX-VOTER-ID                              
033700                 MOVE "Y" TO W-VOTER-ALREADY-VOTED-SW                     
033800         END-IF                                                           
033900     END-IF.                                                              
034000 2610-EXIT.                                                               
034100     EXIT.                                                                
034200*                                                                         
034300 2700-POST-VOTE.                                                          
034400     MOVE SPACES TO VOTE-RECORD.                                          
034500     MOVE W-VOT-NEXT-ID TO VOT-ID.                                        
034600     MOVE VTX-TOURNAMENT-ID TO VOT-TOURNAMENT-ID.                         
034700     MOVE VTX-VOTER-ID TO VOT-VOTER-ID.                                   
034800     MOVE VTX-VOTED-FOR-ID TO VOT-VOTED-FOR-ID.                           
034900     MOVE W-RUN-STAMP TO VOT-DATE.                                        
035000     WRITE VOTE-RECORD.                                                   
035100     ADD 1 TO W-VOT-NEXT-ID.                                              
035200 2700-EXIT.                                                               
035300     EXIT.                                                                
035400*                                                                         
035500*KEEPS ONE ENTRY PER DISTINCT TOURNAMENT SEEN BY THIS RUN, SO             
035600*3000-REPORT-STANDINGS TALLIES EACH ONE EXACTLY ONCE.                     
035700*                                                                         
035800 2800-REMEMBER-TOUCHED-TOURN.                                             
035900     MOVE "N" TO W-SCAN-FOUND-SW.                                         
036000     SET W-TOUCHED-NDX TO 1.                                              
036100     PERFORM 2810-CHECK-ONE-TOUCHED                                       
036200         VARYING W-TOUCHED-NDX FROM 1 BY 1                                
036300         UNTIL W-TOUCHED-NDX GREATER THAN W-TOUCHED-COUNT                 
036400         OR W-SCAN-FOUND.                                                 
036500     IF NOT W-SCAN-FOUND                                                  
036600         ADD 1 TO W-TOUCHED-COUNT                                         
036700         MOVE VTX-TOURNAMENT-ID                                           
036800             TO W-TOUCHED-TRN-ID (W-TOUCHED-COUNT)                        
036900     END-IF.                                                              
037000 2800-EXIT.                                                               
037100     EXIT.                                                                
037200*                                                                         
037300 2810-CHECK-ONE-TOUCHED.                                                  
037400     IF W-TOUCHED-TRN-ID (W-TOUCHED-NDX) = VTX-TOURNAMENT-ID              
037500         SET W-SCAN-FOUND TO TRUE                                         
037600     END-IF.                                                              
037700 2810-EXIT.                                                               
037800     EXIT.                                                                
037900*                                                                         
038000*FOR EVERY TOURNAMENT THIS RUN CAST A VOTE IN, RETALLY THE                
038100*WHOLE VOTE FILE AND PRINT WHO IS CURRENTLY AHEAD.                        
038200*                                                                         
038300 3000-REPORT-STANDINGS.                                                   
038400     IF W-TOUCHED-COUNT GREATER THAN ZERO                                 
038500         SET W-TOUCHED-NDX TO 1                                           
038600         PERFORM 3100-STAND-ONE-TOURNAMENT                                
038700             VARYING W-TOUCHED-NDX FROM 1 BY 1                            
038800             UNTIL W-TOUCHED-NDX GREATER THAN W-TOUCHED-COUNT             
038900     END-IF.                                                              
039000 3000-EXIT.                                                               
039100     EXIT.                                                                
039200*                                                                         
039300*EACH TOURNAMENT GETS ITS OWN FULL PASS OVER THE VOTE FILE,               
039400*CLOSED AND REOPENED EXTEND AGAIN AFTERWARD SO THE FILE IS                
039500*LEFT IN ITS USUAL RUN-LONG-OPEN STATE FOR 3900-FINISH-UP.                
039600*                                                                         
039700 3100-STAND-ONE-TOURNAMENT.                                               
039800     MOVE ZERO TO W-TALLY-COUNT.                                          
039900     MOVE ZERO TO W-BEST-NDX W-BEST-KNIGHT-ID W-BEST-VOTES.               
040000     CLOSE VOTE-FILE.                                                     
040100     OPEN INPUT VOTE-FILE.                                                
040200     PERFORM 3200-TALLY-ONE-VOTE.                                         
040300     PERFORM 3200-TALLY-ONE-VOTE                                          
040400         UNTIL FS-VOT = "10".                                             
040500     CLOSE VOTE-FILE.                                                     
040600     OPEN EXTEND VOTE-FILE.                                               
040700     PERFORM 3300-PICK-BEST-KNIGHT                                        
040800         VARYING W-TALLY-NDX FROM 1 BY 1                                  
040900         UNTIL W-TALLY-NDX GREATER THAN W-TALLY-COUNT.                    
041000     IF W-BEST-NDX GREATER THAN ZERO                                      
041100         MOVE W-TOUCHED-TRN-ID (W-TOUCHED-NDX)                            
041200             TO WSW-TOURNAMENT-ID                                         
041300         MOVE W-BEST-KNIGHT-ID TO WSW-KNIGHT-ID                           
041400         MOVE W-BEST-VOTES TO WSW-VOTE-COUNT                              
041500         DISPLAY W-STANDING-WINNER-LINE                                   
041600     ELSE                                                                 
041700         MOVE W-TOUCHED-TRN-ID (W-TOUCHED-NDX)                            
041800             TO WSL-TOURNAMENT-ID                                         
041900         DISPLAY W-STANDING-LINE                                          
042000     END-IF.                                                              
042100 3100-EXIT.                                                               
042200     EXIT.                                                                
042300*                                                                         
042400 3200-TALLY-ONE-VOTE.                                                     
042500     READ VOTE-FILE.                                                      
042600     IF FS-VOT = "00"                                                     
042700         IF VOT-TOURNAMENT-ID = W-TOUCHED-TRN-ID (W-TOUCHED-NDX)          
042800             PERFORM 3210-ADD-VOTE-TO-TALLY                               
042900         END-IF                                                           
043000     END-IF.                                                              
043100 3200-EXIT.                                                               
043200     EXIT.                                                                
043300*                                                                         
043400 3210-ADD-VOTE-TO-TALLY.                                                  
043500     MOVE "N" TO W-SCAN-FOUND-SW.                                         
043600     SET W-SCAN-NDX TO 1.                                                 
043700     PERFORM 3220-CHECK-ONE-KNIGHT-SEEN                                   
043800         VARYING W-SCAN-NDX FROM 1 BY 1                                   
043900         UNTIL W-SCAN-NDX GREATER THAN W-TALLY-COUNT                      
044000         OR W-SCAN-FOUND.                                                 
044100     IF NOT W-SCAN-FOUND                                                  
044200         ADD 1 TO W-TALLY-COUNT                                           
044300         MOVE VOT-VOTED-FOR-ID                                            
044400             TO W-TALLY-KNIGHT-ID (W-TALLY-COUNT)                         
044500         MOVE 1 TO W-TALLY-VOTES (W-TALLY-COUNT)                          
044600     END-IF.                                                              
044700 3210-EXIT.                                                               
044800     EXIT.                                                                
044900*                                                                         
045000 3220-CHECK-ONE-KNIGHT-SEEN.                                              
045100     IF W-TALLY-KNIGHT-ID (W-SCAN-NDX) = VOT-VOTED-FOR-ID                 
045200         ADD 1 TO W-TALLY-VOTES (W-SCAN-NDX)                              
045300         SET W-SCAN-FOUND TO TRUE                                         
045400     END-IF.                                                              
045500 3220-EXIT.                                                               
045600     EXIT.                                                                
045700*                                                                         
045800*A STRICT GREATER-THAN COMPARISON LEAVES THE FIRST KNIGHT TO              
045900*REACH A GIVEN COUNT SITTING AS BEST -- A LATER KNIGHT TYING              
046000*HIS TOTAL DOES NOT DISPLACE HIM.                                         
046100*                                                                         
046200 3300-PICK-BEST-KNIGHT.                                                   
046300     IF W-TALLY-VOTES (W-TALLY-NDX) GREATER THAN W-BEST-VOTES             
046400         MOVE W-TALLY-NDX TO W-BEST-NDX                                   
046500         MOVE W-TALLY-KNIGHT-ID (W-TALLY-NDX) TO W-BEST-KNIGHT-ID         
046600         MOVE W-TALLY-VOTES (W-TALLY-NDX) TO W-BEST-VOTES                 
046700     END-IF.                                                              
046800 3300-EXIT.                                                               
046900     EXIT.                                                                
047000*                                                                         
047100 3900-FINISH-UP.                                                          
047200     CLOSE VOTE-TRANS-FILE.                                               
047300     CLOSE VOTE-FILE.                                                     
047400     PERFORM 9000-WRITE-RUN-TOTALS.                                       
047500 3900-EXIT.                                                               
047600     EXIT.                                                                
047700*                                                                         
047800     COPY "PLGENERAL.CBL".                                                
047900     COPY "PL-TOURNAMENT-TABLE.CBL".                                      
048000     COPY "PL-ROLE-TABLE.CBL".                                            
