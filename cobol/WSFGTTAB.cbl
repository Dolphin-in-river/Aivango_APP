000100*                                                                         
000200*WSFGTTAB.CBL                                                             
000300*                                                                         
000400*IN-MEMORY COPY OF THE FIGHT FILE.  SHARED BY BRACKET-                    
000500*GENERATION (WHICH CLEARS A TOURNAMENT'S OLD MATCHES AND                  
000600*BUILDS THE NEW ROUNDS) AND FIGHT-RESULT-PROCESSING (WHICH                
000700*POSTS WINNERS AND RESCHEDULES).  BOTH REWRITE THE WHOLE                  
000800*FILE FROM THIS TABLE AT END OF RUN.                                      
000900*                                                                         
001000*    1994-07-19 RJL  ORIGINAL ENTRY.                                      
001100*                                                                         
001200 01  FGT-TABLE.                                                           
001300     05  FGT-TABLE-COUNT              PIC 9(4) COMP.                      
001400     05  FGT-TABLE-ENTRY OCCURS 4000 TIMES                                
001500         INDEXED BY FGT-TABLE-NDX.                                        
001600         10  FGT-TAB-RECORD               PIC X(120).                     
001700*                                                                         
001800 77  PL-FIGHT-KEY                 PIC 9(6).                               
001900 77  PL-FIGHT-TRN-KEY             PIC 9(6).                               
002000 77  PL-FIGHT-KEEP-COUNT          PIC 9(4) COMP.                          
002100 77  PL-FIGHT-FOUND-SW            PIC X(1).                               
002200     88  PL-FIGHT-FOUND                VALUE "Y".                         
002300     88  PL-FIGHT-NOT-FOUND            VALUE "N".                         
