000100*                                                                         
000200*SLAPPTX.CBL                                                              
000300*                                                                         
000400*FILE-CONTROL ENTRY FOR THE INCOMING APPLICATION TRANSACTION              
000500*FILE READ BY APPLICATION-PROCESSING.  CARRIES BOTH THE                   
000600*CREATE TRANSACTION AND THE STATUS-UPDATE TRANSACTION, TOLD               
000700*APART BY APT-TRANS-TYPE.                                                 
000800*                                                                         
000900*    1994-06-14 RJL  ORIGINAL ENTRY.                                      
001000*                                                                         
001100 SELECT APPLICATION-TRANS-FILE ASSIGN TO "APPLTRAN"                       
001200     ORGANIZATION IS LINE SEQUENTIAL                                      
001300     FILE STATUS IS FS-APT.                                               
