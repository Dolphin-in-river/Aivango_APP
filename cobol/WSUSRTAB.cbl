000100*                                                                         
000200*WSUSRTAB.CBL                                                             
000300*                                                                         
000400*IN-MEMORY COPY OF THE USER FILE.  LOADED WHOLE BY                        
000500*PL-USER-TABLE.CBL WHEREVER A KNIGHT'S OR SPECTATOR'S NAME                
000600*MUST BE LOOKED UP BY ID -- SEE PL-LOOK-FOR-VENDOR-RECORD.CBL             
000700*IN THE OLD PAYABLES SYSTEM, WHICH THIS IS BUILT ON.                      
000800*                                                                         
000900*    1994-02-11 RJL  ORIGINAL ENTRY.                                      
001000*                                                                         
001100 01  USR-TABLE.                                                           
001200     05  USR-TABLE-COUNT              PIC 9(5) COMP.                      
001300     05  USR-TABLE-ENTRY OCCURS 5000 TIMES                                
001400         INDEXED BY USR-TABLE-NDX.                                        
001500         10  USR-TAB-RECORD               PIC X(87).                      
001600*                                                                         
001700 77  PL-USER-KEY                  PIC 9(6).                               
001800 77  PL-USER-FOUND-SW             PIC X(1).                               
001900     88  PL-USER-FOUND                 VALUE "Y".                         
002000     88  PL-USER-NOT-FOUND             VALUE "N".                         
