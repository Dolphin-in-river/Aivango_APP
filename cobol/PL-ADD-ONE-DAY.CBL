000100*                                                                         
000200*PL-ADD-ONE-DAY.CBL                                                       
000300*                                                                         
000400*GIVEN A CCYYMMDD DATE IN GDTV-DATE, RETURNS THE FOLLOWING                
000500*CALENDAR DAY IN THE SAME FIELD.  USED BY FIGHT-RESULT-                   
000600*PROCESSING'S RESCHEDULE TRANSACTION.                                     
000700*                                                                         
000800*    1994-07-19 RJL  ORIGINAL ENTRY.                                      
000900*    1998-10-27 KMP  Y2K -- LEAP-YEAR TEST NOW USES THE FULL              
001000*                    FOUR-DIGIT CENTURY-YEAR, NOT A 2-DIGIT               
001100*                    WINDOW.                                              
001200*                                                                         
001300 PL-ADD-ONE-DAY.                                                          
001400     MOVE GDTV-DATE TO GDTV-DATE-CCYY-MM-DD.                              
001500     DIVIDE GDTV-DATE-CCYY BY 4 GIVING GDTV-DUMMY                         
001600         REMAINDER GDTV-LEAP-YEAR-REMAINDER.                              
001700     MOVE 28 TO GDTV-TABLE-DAYS-IN-MONTH (2).                             
001800     IF GDTV-LEAP-YEAR-REMAINDER = ZERO                                   
001900         MOVE 29 TO GDTV-TABLE-DAYS-IN-MONTH (2)                          
002000     END-IF.                                                              
002100     MOVE GDTV-TABLE-DAYS-IN-MONTH (GDTV-DATE-MM)                         
002200         TO GDTV-DAYS-THIS-MONTH.                                         
002300     IF GDTV-DATE-DD LESS THAN GDTV-DAYS-THIS-MONTH                       
002400         ADD 1 TO GDTV-DATE-DD                                            
002500     ELSE                                                                 
002600         MOVE 1 TO GDTV-DATE-DD                                           
002700         IF GDTV-DATE-MM LESS THAN 12                                     
002800             ADD 1 TO GDTV-DATE-MM                                        
002900         ELSE                                                             
003000             MOVE 1 TO GDTV-DATE-MM                                       
003100             ADD 1 TO GDTV-DATE-CCYY                                      
003200         END-IF                                                           
003300     END-IF.                                                              
003400     MOVE GDTV-DATE-CCYY-MM-DD TO GDTV-DATE.                              
003500 PL-ADD-ONE-DAY-EXIT.                                                     
003600     EXIT.                                                                
