000100*                                                                         
000200*WSROLTAB.CBL                                                             
000300*                                                                         
000400*IN-MEMORY COPY OF THE ROLE FILE.  A ROLE IS ADDED (KNIGHT,               
000500*SPONSOR, SPECTATOR) OR DROPPED (A REJECTED APPLICANT LOSES               
000600*HIS KNIGHT ROLE) FAR MORE OFTEN THAN THE FILE IS READ FROM               
000700*END TO END, SO EVERY ROLE-BEARING STEP LOADS IT WHOLE,                   
000800*CHANGES THE TABLE, AND REWRITES THE FILE AT END OF RUN.                  
000900*                                                                         
001000*    1994-04-06 RJL  ORIGINAL ENTRY.                                      
001100*                                                                         
001200 01  ROL-TABLE.                                                           
001300     05  ROL-TABLE-COUNT              PIC 9(5) COMP.                      
001400     05  ROL-TABLE-ENTRY OCCURS 8000 TIMES                                
001500         INDEXED BY ROL-TABLE-NDX.                                        
001600         10  ROL-TAB-RECORD               PIC X(20).                      
001700*                                                                         
001800 77  PL-ROLE-TRN-KEY              PIC 9(6).                               
001900 77  PL-ROLE-USR-KEY              PIC 9(6).                               
002000 77  PL-ROLE-FOUND-SW             PIC X(1).                               
002100     88  PL-ROLE-FOUND                 VALUE "Y".                         
002200     88  PL-ROLE-NOT-FOUND             VALUE "N".                         
