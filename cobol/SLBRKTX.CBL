000100*                                                                         
000200*SLBRKTX.CBL                                                              
000300*                                                                         
000400*FILE-CONTROL ENTRY FOR THE BRACKET REQUEST FILE READ BY                  
000500*BRACKET-GENERATION.  APPLICATION-PROCESSING WRITES ONE                   
000600*RECORD HERE EVERY TIME A TOURNAMENT REACHES ITS REQUIRED                 
000700*KNIGHT COUNT, THEN CALLS BRACKET-GENERATION TO DRAW IT.                  
000800*                                                                         
000900*    1994-07-19 RJL  ORIGINAL ENTRY.                                      
001000*                                                                         
001100 SELECT BRACKET-REQUEST-FILE ASSIGN TO "BRKTTRAN"                         
001200     ORGANIZATION IS LINE SEQUENTIAL                                      
001300     FILE STATUS IS FS-BKX.                                               
