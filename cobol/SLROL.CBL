000100*                                                                         
000200*SLROL.CBL                                                                
000300*                                                                         
000400*FILE-CONTROL ENTRY FOR THE ROLE FILE (WHO IS WHAT, IN WHICH              
000500*TOURNAMENT).  LOADED WHOLE INTO ROL-TABLE (WSROLTAB.CBL) AT              
000600*THE START OF EVERY STEP THAT ADDS, DROPS OR CHECKS A ROLE,               
000700*AND RE-WRITTEN WHOLE FROM THE TABLE AT END OF RUN -- A ROLE              
000800*CANNOT BE "DELETED IN PLACE" ON A SEQUENTIAL FILE.                       
000900*                                                                         
001000*    1994-04-06 RJL  ORIGINAL ENTRY.                                      
001100*                                                                         
001200 SELECT ROLE-FILE ASSIGN TO "ROLEMST"                                     
001300     ORGANIZATION IS LINE SEQUENTIAL                                      
001400     FILE STATUS IS FS-ROL.                                               
