000100*                                                                         
000200*FDPRZTX.CBL                                                              
000300*                                                                         
000400*ONE PRIZE-CALCULATION REQUEST PER RECORD -- THE TOURNAMENT               
000500*TO SETTLE AND THE SYMPATHY-VOTE WINNER CARRIED FORWARD FROM              
000600*VOTE-PROCESSING'S TALLY (ZERO IF THE VOTE HAD NO WINNER).                
000700*                                                                         
000800*    1994-11-01 RJL  ORIGINAL LAYOUT.                                     
000900*                                                                         
001000 FD  PRIZE-TRANS-FILE                                                     
001100     LABEL RECORDS ARE STANDARD                                           
001200     RECORD CONTAINS 15 CHARACTERS.                                       
001300 01  PRIZE-TRANS-RECORD.                                                  
001400     05  PZX-TOURNAMENT-ID           PIC 9(6).                            
001500     05  PZX-SYMPATHY-WINNER-ID      PIC 9(6).                            
001600     05  FILLER                      PIC X(3).                            
