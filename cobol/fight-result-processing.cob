000100*                                                                         
000200*FIGHT-RESULT-PROCESSING.COB                                              
000300*                                                                         
000400*POSTS THE WINNER OF A DRAWN MATCH AND PROMOTES THAT KNIGHT INTO          
000500*THE MATCH IT FEEDS.  A SEMIFINAL LOSER IS ALSO ROUTED INTO THE           
000600*BRONZE MATCH SO THE THIRD-PLACE PLAYOFF FILLS ITSELF IN AS THE           
000700*BRACKET IS FOUGHT.  A SECOND TRANSACTION LETS THE ORGANIZER              
000800*RESCHEDULE A MATCH THAT HAS NOT YET BEEN FOUGHT.                         
000900*                                                                         
001000*    1994-07-19 RJL  ORIGINAL PROGRAM.                                    
001100*    1994-09-30 RJL  BRONZE-LOSER ROUTING ADDED.                          
001200*    1995-03-11 RJL  RESCHEDULE TRANSACTION ADDED (GUILD MASTER           
001300*                    WANTED WEATHER DELAYS HANDLED WITHOUT A              
001400*                    FULL RE-DRAW).                                       
001500*    1998-10-27 KMP  Y2K -- FGT-DATE AND FGX-NEW-DATE WIDENED             
001600*                    TO 14 DIGITS.                                        
001700*    2003-01-14 RJL  REJECT RESCHEDULE WHEN NEW DATE MATCHES              
001800*                    THE OLD ONE, TICKET #3512.                           
001900*                                                                         
002000 IDENTIFICATION DIVISION.                                                 
002100 PROGRAM-ID. FIGHT-RESULT-PROCESSING.                                     
002200 AUTHOR. R J LOWELL.                                                      
002300 INSTALLATION. IVANHOE GUILD DATA PROCESSING.                             
002400 DATE-WRITTEN. 1994-07-19.                                                
002500 DATE-COMPILED.                                                           
002600 SECURITY. UNCLASSIFIED.                                                  
002700*                                                                         
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SPECIAL-NAMES.                                                           
003100     C01 IS TOP-OF-FORM.                                                  
003200 INPUT-OUTPUT SECTION.                                                    
003300 FILE-CONTROL.                                                            
003400*                                                                         
003500     COPY "SLTRN.CBL".                                                    
003600     COPY "SLFGT.CBL".                                                    
003700     COPY "SLFGTTX.CBL".                                                  
003800*                                                                         
003900 DATA DIVISION.                                                           
004000 FILE SECTION.                                                            
004100*                                                                         
004200     COPY "FDTRN.CBL".                                                    
004300     COPY "FDFGT.CBL".                                                    
004400     COPY "FDFGTTX.CBL".                                                  
004500*                                                                         
004600 WORKING-STORAGE SECTION.                                                 
004700*                                                                         
004800     COPY "WSTRNTAB.cbl".                                                 
004900     COPY "WSFGTTAB.cbl".                                                 
005000*                                                                         
005100*ONE FILE-STATUS FIELD PER FILE THIS PROGRAM TOUCHES, CHECKED             
005200*AFTER EVERY OPEN AND WATCHED FOR "10" (END OF FILE) ON EVERY             
005300*READ.                                                                    
005400*                                                                         
005500 77  FS-TRN                     PIC X(2).                                 
005600 77  FS-FGT                     PIC X(2).                                 
005700 77  FS-FGX                     PIC X(2).                                 
005800*                                                                         
005900 01  W-END-OF-TRANS           PIC X(1).                                   
006000     88  END-OF-TRANS                   VALUE "Y".                        
006100*                                                                         
006200 01  W-EDIT-SWITCHES.                                                     
006300     05  W-TRANS-VALID               PIC X(1).                            
006400         88  TRANS-IS-VALID                 VALUE "Y".                    
006500*                                                                         
006600 01  W-FIGHT-WORK.                                                        
006700     05  W-LOSER-ID                  PIC 9(6).                            
006800     05  W-BRONZE-KEY                PIC 9(6).                            
006900     05  W-BRONZE-FOUND-SW           PIC X(1).                            
007000         88  W-BRONZE-FOUND                  VALUE "Y".                   
007100         88  W-BRONZE-NOT-FOUND              VALUE "N".                   
007200     05  W-NEXT-MATCH-NDX            PIC 9(4) COMP.                       
007300     05  W-WAS-SEMIFINAL-SW          PIC X(1).                            
007400         88  W-WAS-SEMIFINAL                 VALUE "Y".                   
007500*                                                                         
007600 01  W-RUN-TOTALS.                                                        
007700     05  W-RECORDS-READ              PIC 9(7) COMP.                       
007800     05  W-RECORDS-WRITTEN           PIC 9(7) COMP.                       
007900     05  W-RECORDS-REJECTED          PIC 9(7) COMP.                       
008000*                                                                         
008100 77  W-ABEND-REASON              PIC X(40).                               
008200*                                                                         
008300 PROCEDURE DIVISION.                                                      
008400*                                                                         
008500 0000-MAIN-LINE.                                                          
008600     PERFORM 1000-INITIALIZE.                                             
008700     PERFORM 2000-PROCESS-TRANSACTIONS.                                   
008800     PERFORM 3900-FINISH-UP.                                              
008900     EXIT PROGRAM.                                                        
009000     STOP RUN.                                                            
009100 0000-EXIT.                                                               
009200     EXIT.                                                                
009300*                                                                         
009400 1000-INITIALIZE.                                                         
009500     MOVE ZERO TO W-RECORDS-READ W-RECORDS-WRITTEN                        
009600         W-RECORDS-REJECTED.                                              
009700     MOVE "N" TO W-END-OF-TRANS.                                          
009800     PERFORM PL-LOAD-TOURNAMENT-TABLE.                                    
009900     PERFORM PL-LOAD-FIGHT-TABLE.                                         
010000     PERFORM 1200-OPEN-TRANS-FILE.                                        
010100 1000-EXIT.                                                               
010200     EXIT.                                                                
010300*                                                                         
010400 1200-OPEN-TRANS-FILE.                                                    
010500     OPEN INPUT FIGHT-TRANS-FILE.                                         
010600     IF FS-FGX NOT = "00"                                                 
010700         MOVE "UNABLE TO OPEN FIGHT TRANS FILE" TO W-ABEND-REASON         
010800         PERFORM 9900-ABEND-THE-RUN                                       
010900     END-IF.                                                              
011000 1200-EXIT.                                                               
011100     EXIT.                                                                
011200*                                                                         
011300 2000-PROCESS-TRANSACTIONS.                                               
011400     PERFORM 2100-READ-FIGHT-TRANS.                                       
011500     PERFORM 2200-EDIT-AND-POST-ONE                                       
011600         UNTIL END-OF-TRANS.                                              
011700 2000-EXIT.                                                               
011800     EXIT.                                                                
011900*                                                                         
012000 2100-READ-FIGHT-TRANS.                                                   
012100     READ FIGHT-TRANS-FILE.                                               
012200     IF FS-FGX = "00"                                                     
012300         ADD 1 TO W-RECORDS-READ                                          
012400     ELSE                                                                 
012500         IF FS-FGX = "10"                                                 
012600             MOVE "Y" TO W-END-OF-TRANS                                   
012700         ELSE                                                             
012800             MOVE "ERROR READING FIGHT TRANS FILE"                        
012900                 TO W-ABEND-REASON                                        
013000             PERFORM 9900-ABEND-THE-RUN                                   
013100         END-IF                                                           
013200     END-IF.                                                              
013300 2100-EXIT.                                                               
013400     EXIT.                                                                
013500*                                                                         
013600 2200-EDIT-AND-POST-ONE.                                                  
013700     MOVE "Y" TO W-TRANS-VALID.                                           
013800     IF FGX-IS-RESULT                                                     
013900         PERFORM 2300-EDIT-RESULT                                         
014000         IF TRANS-IS-VALID                                                
014100             PERFORM 2400-POST-RESULT                                     
014200         END-IF                                                           
014300     ELSE                                                                 
014400         PERFORM 2600-EDIT-RESCHEDULE                                     
014500         IF TRANS-IS-VALID                                                
014600             PERFORM 2800-POST-RESCHEDULE                                 
014700         END-IF                                                           
014800     END-IF.                                                              
014900     IF TRANS-IS-VALID                                                    
015000         ADD 1 TO W-RECORDS-WRITTEN                                       
015100     ELSE                                                                 
015200         ADD 1 TO W-RECORDS-REJECTED                                      
015300     END-IF.                                                              
015400     PERFORM 2100-READ-FIGHT-TRANS.                                       
015500 2200-EXIT.                                                               
015600     EXIT.                                                                
015700*                                                                         
015800*THE WINNER MUST BE FOUGHT INTO ONE OF THE MATCH'S OWN TWO                
015900*CORNERS -- A KNIGHT CANNOT WIN A FIGHT HE WAS NEVER DRAWN                
016000*INTO.                                                                    
016100*                                                                         
016200 2300-EDIT-RESULT.                                                        
016300     MOVE FGX-MATCH-ID TO PL-FIGHT-KEY.                                   
016400     PERFORM PL-LOOK-FOR-FIGHT-RECORD.                                    
016500     IF PL-FIGHT-NOT-FOUND                                                
016600         MOVE "N" TO W-TRANS-VALID                                        
016700     ELSE                                                                 
016800         IF FGX-WINNER-ID NOT = FGT-FIGHTER1-ID                           
016900             AND FGX-WINNER-ID NOT = FGT-FIGHTER2-ID                      
017000                 MOVE "N" TO W-TRANS-VALID                                
017100         END-IF                                                           
017200     END-IF.                                                              
017300 2300-EXIT.                                                               
017400     EXIT.                                                                
017500*                                                                         
017600*FGT-SEMIFINAL AND FGT-TOURNAMENT-ID ARE READ OFF OF FIGHT-RECORD         
017700*HERE AND SAVED, BECAUSE 2500-PROMOTE-WINNER LOOKS UP A SECOND            
017800*MATCH BY KEY AND LEAVES FIGHT-RECORD HOLDING THAT ONE INSTEAD --         
017900*CHECKING THE ROUND OR TOURNAMENT AFTER THAT CALL WOULD BE                
018000*LOOKING AT THE WRONG MATCH.                                              
018100*                                                                         
018200 2400-POST-RESULT.                                                        
018300     MOVE FGT-TAB-RECORD (FGT-TABLE-NDX) TO FIGHT-RECORD.                 
018400     MOVE FGX-WINNER-ID TO FGT-WINNER-ID.                                 
018500     MOVE FGX-COMMENT TO FGT-COMMENT.                                     
018600     IF FGX-WINNER-ID = FGT-FIGHTER1-ID                                   
018700         MOVE FGT-FIGHTER2-ID TO W-LOSER-ID                               
018800     ELSE                                                                 
018900         MOVE FGT-FIGHTER1-ID TO W-LOSER-ID                               
019000     END-IF.                                                              
019100     MOVE FGT-TOURNAMENT-ID TO W-BRONZE-KEY.                              
019200     MOVE "N" TO W-WAS-SEMIFINAL-SW.                                      
019300     IF FGT-SEMIFINAL                                                     
019400         MOVE "Y" TO W-WAS-SEMIFINAL-SW                                   
019500     END-IF.                                                              
019600     PERFORM PL-UPDATE-FIGHT-ENTRY.                                       
019700     IF FGT-NEXT-MATCH-ID NOT = ZERO                                      
019800         PERFORM 2500-PROMOTE-WINNER                                      
019900     END-IF.                                                              
020000     IF TRANS-IS-VALID                                                    
020100         AND W-WAS-SEMIFINAL                                              
020200             PERFORM 2700-ROUTE-BRONZE-LOSER                              
020300     END-IF.                                                              
020400 2400-EXIT.                                                               
020500     EXIT.                                                                
020600*                                                                         
020700*A MATCH RECORD HOLDS ITS OWN TOURNAMENT AND ROUND, SO THE                
020800*WINNER'S FIGHT-RECORD ALREADY TELLS US WHICH MATCH IT FEEDS --           
020900*NO SEPARATE LOOKUP TABLE IS NEEDED FOR THE HAND-OFF.                     
021000*                                                                         
021100 2500-PROMOTE-WINNER.                                                     
021200     MOVE FGT-NEXT-MATCH-ID TO PL-FIGHT-KEY.                              
021300     PERFORM PL-LOOK-FOR-FIGHT-RECORD.                                    
021400     IF PL-FIGHT-NOT-FOUND                                                
021500         MOVE "N" TO W-TRANS-VALID                                        
021600     ELSE                                                                 
021700         MOVE FGT-TABLE-NDX TO W-NEXT-MATCH-NDX                           
021800         IF FGT-FIGHTER1-ID = ZERO                                        
021900             MOVE FGX-WINNER-ID TO FGT-FIGHTER1-ID                        
022000         ELSE                                                             
022100             IF FGT-FIGHTER2-ID = ZERO                                    
022200                 MOVE FGX-WINNER-ID TO FGT-FIGHTER2-ID                    
022300             ELSE                                                         
022400                 MOVE "N" TO W-TRANS-VALID                                
022500             END-IF                                                       
022600         END-IF                                                           
022700         IF TRANS-IS-VALID                                                
022800             MOVE FIGHT-RECORD                                            
022900                 TO FGT-TAB-RECORD (W-NEXT-MATCH-NDX)                     
023000         END-IF                                                           
023100     END-IF.                                                              
023200 2500-EXIT.                                                               
023300     EXIT.                                                                
023400*                                                                         
023500*THE BRONZE MATCH IS NOT LINKED BY A NEXT-MATCH-ID -- IT IS               
023600*FOUND THE SAME WAY BRACKET-GENERATION FINDS EVERY OTHER MATCH            
023700*OF A TOURNAMENT, BY SCANNING FOR THE TOURNAMENT KEY AND THE              
023800*BRONZE ROUND CODE.                                                       
023900*                                                                         
024000 2700-ROUTE-BRONZE-LOSER.                                                 
024100     SET W-BRONZE-NOT-FOUND TO TRUE.                                      
024200     SET FGT-TABLE-NDX TO 1.                                              
024300     PERFORM 2710-CHECK-ONE-FOR-BRONZE                                    
024400         VARYING FGT-TABLE-NDX FROM 1 BY 1                                
024500         UNTIL FGT-TABLE-NDX GREATER THAN FGT-TABLE-COUNT                 
024600         OR W-BRONZE-FOUND.                                               
024700     IF W-BRONZE-FOUND                                                    
024800         IF FGT-FIGHTER1-ID = ZERO                                        
024900             MOVE W-LOSER-ID TO FGT-FIGHTER1-ID                           
025000         ELSE                                                             
025100             IF FGT-FIGHTER2-ID = ZERO                                    
025200                 MOVE W-LOSER-ID TO FGT-FIGHTER2-ID                       
025300             END-IF                                                       
025400         END-IF                                                           
025500         MOVE FIGHT-RECORD TO FGT-TAB-RECORD (FGT-TABLE-NDX)              
025600     END-IF.                                                              
025700 2700-EXIT.                                                               
025800     EXIT.                                                                
025900*                                                                         
026000 2710-CHECK-ONE-FOR-BRONZE.                                               
026100     MOVE FGT-TAB-RECORD (FGT-TABLE-NDX) TO FIGHT-RECORD.                 
026200     IF FGT-TOURNAMENT-ID = W-BRONZE-KEY                                  
026300         AND FGT-BRONZE                                                   
026400             SET W-BRONZE-FOUND TO TRUE                                   
026500     END-IF.                                                              
026600 2710-EXIT.                                                               
026700     EXIT.                                                                
026800*                                                                         
026900*ONLY THE TOURNAMENT'S OWN ORGANIZER MAY MOVE A FIGHT DATE --             
027000*UNLIKE AN APPLICATION STATUS UPDATE THERE IS NO GLOBAL-                  
027100*ORGANIZER OVERRIDE HERE, SINCE A DATE CHANGE TOUCHES THE                 
027200*VENUE AND ONLY THE OWNING ORGANIZER DEALS WITH THE HALL.                 
027300*                                                                         
027400 2600-EDIT-RESCHEDULE.                                                    
027500     MOVE FGX-MATCH-ID TO PL-FIGHT-KEY.                                   
027600     PERFORM PL-LOOK-FOR-FIGHT-RECORD.                                    
027700     IF PL-FIGHT-NOT-FOUND                                                
027800         MOVE "N" TO W-TRANS-VALID                                        
027900     ELSE                                                                 
028000         MOVE FGT-TOURNAMENT-ID TO PL-TOURNAMENT-KEY                      
028100         PERFORM PL-LOOK-FOR-TOURNAMENT-RECORD                            
028200         IF PL-TOURNAMENT-NOT-FOUND                                       
028300             MOVE "N" TO W-TRANS-VALID                                    
028400         ELSE                                                             
028500             IF FGX-REQUESTOR-ID NOT = TRN-ORGANIZER-ID                   
028600                 MOVE "N" TO W-TRANS-VALID                                
028700             END-IF                                                       
028800         END-IF                                                           
028900         IF TRANS-IS-VALID                                                
029000             AND FGX-NEW-DATE = FGT-DATE                                  
029100                 MOVE "N" TO W-TRANS-VALID                                
029200         END-IF                                                           
029300     END-IF.                                                              
029400 2600-EXIT.                                                               
029500     EXIT.                                                                
029600*                                                                         
029700 2800-POST-RESCHEDULE.                                                    
029800     MOVE FGT-TAB-RECORD (FGT-TABLE-NDX) TO FIGHT-RECORD.                 
029900     MOVE FGX-NEW-DATE TO FGT-DATE.                                       
030000     PERFORM PL-UPDATE-FIGHT-ENTRY.                                       
030100 2800-EXIT.                                                               
030200     EXIT.                                                                
030300*                                                                         
030400 3900-FINISH-UP.                                                          
030500     CLOSE FIGHT-TRANS-FILE.                                              
030600     PERFORM PL-REWRITE-FIGHT-TABLE.                                      
030700     PERFORM 9000-WRITE-RUN-TOTALS.                                       
030800 3900-EXIT.                                                               
030900     EXIT.                                                                
031000*                                                                         
031100     COPY "PLGENERAL.CBL".                                                
031200     COPY "PL-TOURNAMENT-TABLE.CBL".                                      
031300     COPY "PL-FIGHT-TABLE.CBL".                                           
