000100*                                                                         
000200*SLFGT.CBL                                                                
000300*                                                                         
000400*FILE-CONTROL ENTRY FOR THE FIGHT FILE (BRACKET SLOTS AND                 
000500*FIGHT HISTORY -- THE SAME RECORD SERVES BOTH JOBS).                      
000600*                                                                         
000700*    1994-07-19 RJL  ORIGINAL ENTRY.                                      
000800*                                                                         
000900 SELECT FIGHT-FILE ASSIGN TO "FIGHTMST"                                   
001000     ORGANIZATION IS LINE SEQUENTIAL                                      
001100     FILE STATUS IS FS-FGT.                                               
