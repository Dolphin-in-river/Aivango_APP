000100*                                                                         
000200*SLSPNTX.CBL                                                              
000300*                                                                         
000400*FILE-CONTROL ENTRY FOR THE INCOMING SPONSORSHIP-PLEDGE                   
000500*TRANSACTION FILE READ BY SPONSORSHIP-PROCESSING.                         
000600*                                                                         
000700*    1994-11-01 RJL  ORIGINAL ENTRY.                                      
000800*                                                                         
000900 SELECT SPONSOR-TRANS-FILE ASSIGN TO "SPONTRAN"                           
001000     ORGANIZATION IS LINE SEQUENTIAL                                      
001100     FILE STATUS IS FS-SPT.                                               
