000100*                                                                         
000200*APPLICATION-PROCESSING.COB                                               
000300*                                                                         
000400*POSTS KNIGHT APPLICATIONS AGAINST A TOURNAMENT THAT IS OPEN              
000500*FOR REGISTRATION, AND HANDLES THE ORGANIZER'S STATUS UPDATES             
000600*ON APPLICATIONS ALREADY FILED.  A NEW APPLICATION IS APPROVED            
000700*ON THE SPOT (THE GUILD DOES NOT QUEUE THEM) AND THE APPLICANT            
000800*IS GIVEN A KNIGHT ROLE IMMEDIATELY.  WHEN ENOUGH KNIGHTS ARE             
000900*APPROVED THE BRACKET IS DRAWN AUTOMATICALLY.                             
001000*                                                                         
001100*    1994-06-14 RJL  ORIGINAL PROGRAM.                                    
001200*    1994-09-01 RJL  ADDED APP-COMMENT SO THE ORGANIZER CAN               
001300*                    EXPLAIN A REJECTION OR EDITS-REQUESTED.              
001400*    1996-02-20 RJL  A REJECTED KNIGHT'S ROLE RECORD IS NOW               
001500*                    DROPPED -- ORGANIZERS WERE SEEING REJECTED           
001600*                    KNIGHTS STILL LISTED AS ENTRANTS.                    
001700*    1998-10-27 KMP  Y2K -- APP-CREATED WIDENED TO 14 DIGITS.             
001800*    2002-07-11 RJL  BRACKET IS NOW DRAWN BY THIS PROGRAM AS              
001900*                    SOON AS THE REQUIRED KNIGHT COUNT IS MET,            
002000*                    RATHER THAN WAITING FOR A SEPARATE RUN.              
002100*                                                                         
002200 IDENTIFICATION DIVISION.                                                 
002300 PROGRAM-ID. APPLICATION-PROCESSING.                                      
002400 AUTHOR. R J LOWELL.                                                      
002500 INSTALLATION. IVANHOE GUILD DATA PROCESSING.                             
002600 DATE-WRITTEN. 1994-06-14.                                                
002700 DATE-COMPILED.                                                           
002800 SECURITY. UNCLASSIFIED.                                                  
002900*                                                                         
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200 SPECIAL-NAMES.                                                           
003300     C01 IS TOP-OF-FORM.                                                  
003400 INPUT-OUTPUT SECTION.                                                    
003500 FILE-CONTROL.                                                            
003600*                                                                         
003700     COPY "SLTRN.CBL".                                                    
003800     COPY "SLROL.CBL".                                                    
003900     COPY "SLAPP.CBL".                                                    
004000     COPY "SLAPPTX.CBL".                                                  
004100     COPY "SLBRKTX.CBL".                                                  
004200*                                                                         
004300 DATA DIVISION.                                                           
004400 FILE SECTION.                                                            
004500*                                                                         
004600     COPY "FDTRN.CBL".                                                    
004700     COPY "FDROL.CBL".                                                    
004800     COPY "FDAPP.CBL".                                                    
004900     COPY "FDAPPTX.CBL".                                                  
005000     COPY "FDBRKTX.CBL".                                                  
005100*                                                                         
005200 WORKING-STORAGE SECTION.                                                 
005300*                                                                         
005400     COPY "WSTRNTAB.cbl".                                                 
005500     COPY "WSROLTAB.cbl".                                                 
005600*                                                                         
005700*THE APPLICATION FILE IS OWNED BY THIS PROGRAM ALONE, SO ITS              
005800*TABLE IS DECLARED HERE RATHER THAN IN A SHARED COPYBOOK.                 
005900*                                                                         
006000 01  APP-TABLE.                                                           
006100     05  APP-TABLE-COUNT             PIC 9(5) COMP.                       
006200     05  APP-TABLE-ENTRY OCCURS 5000 TIMES                                
006300         INDEXED BY APP-TABLE-NDX.                                        
006400         10  APP-TAB-RECORD              PIC X(100).                      
006500*                                                                         
006600*ONE FILE-STATUS FIELD PER FILE THIS PROGRAM TOUCHES, CHECKED             
006700*AFTER EVERY OPEN AND WATCHED FOR "10" (END OF FILE) ON EVERY             
006800*READ.                                                                    
006900*                                                                         
007000 77  FS-TRN                       PIC X(2).                               
007100 77  FS-ROL                       PIC X(2).                               
007200 77  FS-USR                       PIC X(2).                               
007300 77  FS-APP                       PIC X(2).                               
007400 77  FS-APT                       PIC X(2).                               
007500 77  FS-BKX                       PIC X(2).                               
007600*                                                                         
007700 01  W-END-OF-TRANS               PIC X(1).                               
007800     88  END-OF-TRANS                    VALUE "Y".                       
007900*                                                                         
008000 01  W-EDIT-SWITCHES.                                                     
008100     05  W-APPLICATION-VALID          PIC X(1).                           
008200         88  APPLICATION-IS-VALID             VALUE "Y".                  
008300*                                                                         
008400 01  W-APP-SEARCH-FIELDS.                                                 
008500     05  W-APP-KEY                    PIC 9(6) COMP.                      
008600     05  W-APP-FOUND-SW               PIC X(1).                           
008700         88  W-APP-FOUND                     VALUE "Y".                   
008800         88  W-APP-NOT-FOUND                 VALUE "N".                   
008900*                                                                         
009000 01  W-WORK-FIELDS.                                                       
009100     05  W-APP-NEXT-ID                PIC 9(6) COMP.                      
009200     05  W-APP-TABLE-NDX              PIC 9(5) COMP.                      
009300     05  W-APPROVED-COUNT             PIC 9(5) COMP.                      
009400     05  W-RUN-DATE                   PIC 9(8).                           
009500     05  W-RUN-TIME                   PIC 9(8).                           
009600     05  W-RUN-STAMP.                                                     
009700         10  W-RUN-STAMP-DATE                 PIC 9(8).                   
009800         10  W-RUN-STAMP-TIME                 PIC 9(6).                   
009900*                                                                         
010000 01  W-RUN-TOTALS.                                                        
010100     05  W-RECORDS-READ               PIC 9(7) COMP.                      
010200     05  W-RECORDS-WRITTEN            PIC 9(7) COMP.                      
010300     05  W-RECORDS-REJECTED           PIC 9(7) COMP.                      
010400*                                                                         
010500 77  W-ABEND-REASON               PIC X(40).                              
010600*                                                                         
010700 PROCEDURE DIVISION.                                                      
010800*                                                                         
010900 0000-MAIN-LINE.                                                          
011000     PERFORM 1000-INITIALIZE.                                             
011100     PERFORM 2000-PROCESS-APPLICATIONS.                                   
011200     PERFORM 3000-FINISH-UP.                                              
011300     EXIT PROGRAM.                                                        
011400     STOP RUN.                                                            
011500 0000-EXIT.                                                               
011600     EXIT.                                                                
011700*                                                                         
011800 1000-INITIALIZE.                                                         
011900     MOVE ZERO TO W-RECORDS-READ W-RECORDS-WRITTEN                        
012000         W-RECORDS-REJECTED.                                              
012100     MOVE "N" TO W-END-OF-TRANS.                                          
012200     PERFORM PL-LOAD-TOURNAMENT-TABLE.                                    
012300     PERFORM PL-LOAD-ROLE-TABLE.                                          
012400     PERFORM 1100-LOAD-APPLICATION-TABLE.                                 
012500     PERFORM 1200-OPEN-TRANS-FILE.                                        
012600     PERFORM 1300-DETERMINE-NEXT-APP-ID.                                  
012700     PERFORM 1400-GET-RUN-TIMESTAMP.                                      
012800 1000-EXIT.                                                               
012900     EXIT.                                                                
013000*                                                                         
013100*THE APPLICATION MASTER IS LOADED WHOLE, THE SAME AS                      
013200*TOURNAMENT AND ROLE, SO IT CAN BE SEARCHED AND REWRITTEN IN              
013300*PLACE WITHOUT A SECOND PASS OVER THE TRANSACTION FILE.                   
013400*                                                                         
013500 1100-LOAD-APPLICATION-TABLE.                                             
013600     MOVE ZERO TO APP-TABLE-COUNT.                                        
013700     OPEN INPUT APPLICATION-FILE.                                         
013800     IF FS-APP NOT = "00"                                                 
013900         MOVE "UNABLE TO OPEN APPLICATION FILE"                           
014000         TO W-ABEND-REASON                                                
014100         PERFORM 9900-ABEND-THE-RUN                                       
014200     END-IF.                                                              
014300     PERFORM 1110-LOAD-ONE-APPLICATION.                                   
014400     PERFORM 1110-LOAD-ONE-APPLICATION                                    
014500         UNTIL FS-APP = "10".                                             
014600     CLOSE APPLICATION-FILE.                                              
014700 1100-EXIT.                                                               
014800     EXIT.                                                                
014900*                                                                         
015000 1110-LOAD-ONE-APPLICATION.                                               
015100     READ APPLICATION-FILE.                                               
015200     IF FS-APP = "00"                                                     
015300         ADD 1 TO APP-TABLE-COUNT                                         
015400         MOVE APPLICATION-RECORD                                          
015500         TO APP-TAB-RECORD (APP-TABLE-COUNT)                              
015600     ELSE                                                                 
015700         IF FS-APP NOT = "10"                                             
015800             MOVE "ERROR READING APPLICATION FILE"                        
015900             TO W-ABEND-REASON                                            
016000             PERFORM 9900-ABEND-THE-RUN                                   
016100         END-IF                                                           
016200     END-IF.                                                              
016300 1110-EXIT.                                                               
016400     EXIT.                                                                
016500*                                                                         
016600 1200-OPEN-TRANS-FILE.                                                    
016700     OPEN INPUT APPLICATION-TRANS-FILE.                                   
016800     IF FS-APT NOT = "00"                                                 
016900         MOVE "UNABLE TO OPEN APPLICATION TRANS FILE"                     
017000         TO W-ABEND-REASON                                                
017100         PERFORM 9900-ABEND-THE-RUN                                       
017200     END-IF.                                                              
017300 1200-EXIT.                                                               
017400     EXIT.                                                                
017500*                                                                         
017600*APP-ID IS ASSIGNED FROM THE HIGH-WATER MARK ALREADY ON THE               
017700*TABLE -- SAME SHOP STANDARD AS SPONSORSHIP-PROCESSING.                   
017800*                                                                         
017900 1300-DETERMINE-NEXT-APP-ID.                                              
018000     MOVE ZERO TO W-APP-NEXT-ID.                                          
018100     PERFORM 1310-CHECK-ONE-HIGH-APP-ID                                   
018200         VARYING W-APP-TABLE-NDX FROM 1 BY 1                              
018300         UNTIL W-APP-TABLE-NDX GREATER THAN APP-TABLE-COUNT.              
018400     ADD 1 TO W-APP-NEXT-ID.                                              
018500 1300-EXIT.                                                               
018600     EXIT.                                                                
018700*                                                                         
018800 1310-CHECK-ONE-HIGH-APP-ID.                                              
018900     MOVE APP-TAB-RECORD (W-APP-TABLE-NDX) TO APPLICATION-RECORD.         
019000     IF APP-ID GREATER THAN W-APP-NEXT-ID                                 
019100         MOVE APP-ID TO W-APP-NEXT-ID                                     
019200     END-IF.                                                              
019300 1310-EXIT.                                                               
019400     EXIT.                                                                
019500*                                                                         
019600 1400-GET-RUN-TIMESTAMP.                                                  
019700     ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.                                
019800     ACCEPT W-RUN-TIME FROM TIME.                                         
019900     MOVE W-RUN-DATE TO W-RUN-STAMP-DATE.                                 
020000     MOVE W-RUN-TIME (1:6) TO W-RUN-STAMP-TIME.                           
020100 1400-EXIT.                                                               
020200     EXIT.                                                                
020300*                                                                         
020400 2000-PROCESS-APPLICATIONS.                                               
020500     PERFORM 2100-READ-APPLICATION-TRANS.                                 
020600     PERFORM 2200-EDIT-AND-POST-ONE                                       
020700         UNTIL END-OF-TRANS.                                              
020800 2000-EXIT.                                                               
020900     EXIT.                                                                
021000*                                                                         
021100 2100-READ-APPLICATION-TRANS.                                             
021200     READ APPLICATION-TRANS-FILE.                                         
021300     IF FS-APT = "00"                                                     
021400         ADD 1 TO W-RECORDS-READ                                          
021500     ELSE                                                                 
021600         IF FS-APT = "10"                                                 
021700             MOVE "Y" TO W-END-OF-TRANS                                   
021800         ELSE                                                             
021900             MOVE "ERROR READING APPLICATION TRANS FILE"                  
022000             TO W-ABEND-REASON                                            
022100             PERFORM 9900-ABEND-THE-RUN                                   
022200         END-IF                                                           
022300     END-IF.                                                              
022400 2100-EXIT.                                                               
022500     EXIT.                                                                
022600*                                                                         
022700 2200-EDIT-AND-POST-ONE.                                                  
022800     MOVE "Y" TO W-APPLICATION-VALID.                                     
022900     IF APT-IS-CREATE                                                     
023000         PERFORM 2300-EDIT-CREATE                                         
023100             IF APPLICATION-IS-VALID                                      
023200                 PERFORM 2400-POST-CREATE                                 
023300                 ADD 1 TO W-RECORDS-WRITTEN                               
023400             ELSE                                                         
023500                 ADD 1 TO W-RECORDS-REJECTED                              
023600             END-IF                                                       
023700     ELSE                                                                 
023800         IF APT-IS-UPDATE                                                 
023900             PERFORM 2500-EDIT-STATUS-UPDATE                              
024000             IF APPLICATION-IS-VALID                                      
024100                 PERFORM 2600-POST-STATUS-UPDATE                          
024200                 ADD 1 TO W-RECORDS-WRITTEN                               
024300             ELSE                                                         
024400                 ADD 1 TO W-RECORDS-REJECTED                              
024500             END-IF                                                       
024600         ELSE                                                             
024700             ADD 1 TO W-RECORDS-REJECTED                                  
024800         END-IF                                                           
024900     END-IF.                                                              
025000     PERFORM 2100-READ-APPLICATION-TRANS.                                 
025100 2200-EXIT.                                                               
025200     EXIT.                                                                
025300*                                                                         
025400*A NEW APPLICATION MAY ONLY BE FILED WHILE THE TOURNAMENT IS              
025500*OPEN FOR KNIGHT REGISTRATION, AND ONLY IF THE APPLICANT HOLDS            
025600*NO ROLE IN THE TOURNAMENT YET.                                           
025700*                                                                         
025800 2300-EDIT-CREATE.                                                        
025900     MOVE APT-TOURNAMENT-ID TO PL-TOURNAMENT-KEY.                         
026000     PERFORM PL-LOOK-FOR-TOURNAMENT-RECORD.                               
026100     IF PL-TOURNAMENT-NOT-FOUND                                           
026200         MOVE "N" TO W-APPLICATION-VALID                                  
026300     ELSE                                                                 
026400         IF NOT KNIGHT-REGISTRATION                                       
026500             MOVE "N" TO W-APPLICATION-VALID                              
026600         END-IF                                                           
026700     END-IF.                                                              
026800     IF APPLICATION-IS-VALID                                              
026900         MOVE APT-TOURNAMENT-ID TO PL-ROLE-TRN-KEY                        
027000         MOVE APT-KNIGHT-ID TO PL-ROLE-USR-KEY                            
027100         PERFORM PL-LOOK-FOR-ANY-ROLE-RECORD                              
027200         IF PL-ROLE-FOUND                                                 
027300             MOVE "N" TO W-APPLICATION-VALID                              
027400         END-IF                                                           
027500     END-IF.                                                              
027600 2300-EXIT.                                                               
027700     EXIT.                                                                
027800*                                                                         
027900*A NEW APPLICATION GOES STRAIGHT TO APPROVED -- THE GUILD                 
028000*STOPPED HOLDING APPLICATIONS FOR REVIEW YEARS AGO -- AND THE             
028100*APPLICANT IS GIVEN A KNIGHT ROLE ON THE SPOT.                            
028200*                                                                         
028300 2400-POST-CREATE.                                                        
028400     ADD 1 TO APP-TABLE-COUNT.                                            
028500     MOVE SPACES TO APPLICATION-RECORD.                                   
028600     MOVE W-APP-NEXT-ID TO APP-ID.                                        
028700     ADD 1 TO W-APP-NEXT-ID.                                              
028800     MOVE APT-TOURNAMENT-ID TO APP-TOURNAMENT-ID.                         
028900     MOVE APT-KNIGHT-ID TO APP-KNIGHT-ID.                                 
029000     MOVE "A" TO APP-STATUS.                                              
029100     MOVE W-RUN-STAMP TO APP-CREATED.                                     
029200     MOVE SPACES TO APP-COMMENT.                                          
029300     MOVE APPLICATION-RECORD TO APP-TAB-RECORD (APP-TABLE-COUNT).         
029400     MOVE APT-TOURNAMENT-ID TO ROL-TOURNAMENT-ID.                         
029500     MOVE APT-KNIGHT-ID TO ROL-USER-ID.                                   
029600     MOVE "KN" TO ROL-ROLE.                                               
029700     PERFORM PL-ADD-ROLE-ENTRY.                                           
029800     PERFORM 2800-CHECK-BRACKET-TRIGGER.                                  
029900 2400-EXIT.                                                               
030000     EXIT.                                                                
030100*                                                                         
030200*A STATUS UPDATE MAY ONLY BE MADE BY THE TOURNAMENT'S OWN                 
030300*ORGANIZER OR BY A GLOBAL ORGANIZER, AND MUST NAME AN                     
030400*APPLICATION THAT ACTUALLY EXISTS.                                        
030500*                                                                         
030600 2500-EDIT-STATUS-UPDATE.                                                 
030700     IF NOT APT-STATUS-VALID                                              
030800         MOVE "N" TO W-APPLICATION-VALID                                  
030900     END-IF.                                                              
031000     IF APPLICATION-IS-VALID                                              
031100         MOVE APT-APPLICATION-ID TO W-APP-KEY                             
031200         PERFORM 2510-LOOK-FOR-APPLICATION                                
031300         IF W-APP-NOT-FOUND                                               
031400             MOVE "N" TO W-APPLICATION-VALID                              
031500         END-IF                                                           
031600     END-IF.                                                              
031700     IF APPLICATION-IS-VALID                                              
031800         PERFORM 2520-VALIDATE-REQUESTOR-IS-ORGANIZER                     
031900     END-IF.                                                              
032000 2500-EXIT.                                                               
032100     EXIT.                                                                
032200*                                                                         
032300 2510-LOOK-FOR-APPLICATION.                                               
032400     MOVE "N" TO W-APP-FOUND-SW.                                          
032500     MOVE 1 TO W-APP-TABLE-NDX.                                           
032600     PERFORM 2511-CHECK-ONE-APPLICATION                                   
032700         UNTIL W-APP-TABLE-NDX GREATER THAN APP-TABLE-COUNT               
032800         OR W-APP-FOUND.                                                  
032900 2510-EXIT.                                                               
033000     EXIT.                                                                
033100*                                                                         
033200 2511-CHECK-ONE-APPLICATION.                                              
033300     MOVE APP-TAB-RECORD (W-APP-TABLE-NDX) TO APPLICATION-RECORD.         
033400     IF APP-ID = W-APP-KEY                                                
033500         MOVE "Y" TO W-APP-FOUND-SW                                       
033600     ELSE                                                                 
033700         ADD 1 TO W-APP-TABLE-NDX                                         
033800     END-IF.                                                              
033900 2511-EXIT.                                                               
034000     EXIT.                                                                
034100*                                                                         
034200 2520-VALIDATE-REQUESTOR-IS-ORGANIZER.                                    
034300     MOVE APP-TOURNAMENT-ID TO PL-TOURNAMENT-KEY.                         
034400     PERFORM PL-LOOK-FOR-TOURNAMENT-RECORD.                               
034500     MOVE APT-REQUESTOR-ID TO PL-USER-KEY.                                
034600     PERFORM PL-LOOK-FOR-USER-RECORD.                                     
034700     IF APT-REQUESTOR-ID NOT = TRN-OWNER-ORGANIZER-ID                     
034800         IF PL-USER-NOT-FOUND                                             
034900             MOVE "N" TO W-APPLICATION-VALID                              
035000         ELSE                                                             
035100             IF NOT USR-IS-GLOBAL-ORGANIZER                               
035200                 MOVE "N" TO W-APPLICATION-VALID                          
035300             END-IF                                                       
035400         END-IF                                                           
035500     END-IF.                                                              
035600 2520-EXIT.                                                               
035700     EXIT.                                                                
035800*                                                                         
035900*POSTS THE NEW STATUS AND COMMENT, THEN HANDLES THE TWO                   
036000*SIDE-EFFECTS THE ORGANIZER'S DECISION CAN TRIGGER: A REJECTED            
036100*KNIGHT LOSES HIS ROLE, AN APPROVAL MAY FILL THE BRACKET.                 
036200*                                                                         
036300 2600-POST-STATUS-UPDATE.                                                 
036400     MOVE APT-STATUS TO APP-STATUS.                                       
036500     MOVE APT-COMMENT TO APP-COMMENT.                                     
036600     MOVE APPLICATION-RECORD TO APP-TAB-RECORD (W-APP-TABLE-NDX).         
036700     IF APP-REJECTED                                                      
036800         MOVE APP-TOURNAMENT-ID TO PL-ROLE-TRN-KEY                        
036900         MOVE APP-KNIGHT-ID TO PL-ROLE-USR-KEY                            
037000         PERFORM PL-DROP-ROLE-ENTRY                                       
037100     END-IF.                                                              
037200     IF APP-APPROVED                                                      
037300         PERFORM 2800-CHECK-BRACKET-TRIGGER                               
037400     END-IF.                                                              
037500 2600-EXIT.                                                               
037600     EXIT.                                                                
037700*                                                                         
037800*COUNTS THE TOURNAMENT'S APPROVED APPLICATIONS AND DRAWS THE              
037900*BRACKET AS SOON AS THE REQUIRED KNIGHT COUNT IS ON THE BOARD.            
038000*THE TOURNAMENT MASTER IS REWRITTEN FIRST SO BRACKET-GENERATION           
038100*SEES THE CURRENT TOURNAMENT ROW WHEN IT LOADS ITS OWN TABLE.             
038200*                                                                         
038300 2800-CHECK-BRACKET-TRIGGER.                                              
038400     MOVE ZERO TO W-APPROVED-COUNT.                                       
038500     PERFORM 2810-COUNT-ONE-APPROVED                                      
038600         VARYING W-APP-TABLE-NDX FROM 1 BY 1                              
038700         UNTIL W-APP-TABLE-NDX GREATER THAN APP-TABLE-COUNT.              
038800     MOVE APP-TOURNAMENT-ID TO PL-TOURNAMENT-KEY.                         
038900     PERFORM PL-LOOK-FOR-TOURNAMENT-RECORD.                               
039000     IF W-APPROVED-COUNT NOT LESS THAN TRN-REQUIRED-KNIGHTS               
039100         PERFORM PL-REWRITE-TOURNAMENT-TABLE                              
039200         PERFORM PL-REWRITE-ROLE-TABLE                                    
039300         PERFORM 2820-WRITE-BRACKET-REQUEST                               
039400         CALL "bracket-generation"                                        
039500         PERFORM PL-LOAD-TOURNAMENT-TABLE                                 
039600         PERFORM PL-LOAD-ROLE-TABLE                                       
039700     END-IF.                                                              
039800 2800-EXIT.                                                               
039900     EXIT.                                                                
040000*                                                                         
040100 2820-WRITE-BRACKET-REQUEST.                                              
040200     OPEN OUTPUT BRACKET-REQUEST-FILE.                                    
040300     IF FS-BKX NOT = "00"                                                 
040400         MOVE "UNABLE TO OPEN BRACKET REQUEST FILE"                       
040500         TO W-ABEND-REASON                                                
040600         PERFORM 9900-ABEND-THE-RUN                                       
040700     END-IF.                                                              
040800     MOVE SPACES TO BRACKET-REQUEST-RECORD.                               
040900     MOVE APP-TOURNAMENT-ID TO BKX-TOURNAMENT-ID.                         
041000     WRITE BRACKET-REQUEST-RECORD.                                        
041100     CLOSE BRACKET-REQUEST-FILE.                                          
041200 2820-EXIT.                                                               
041300     EXIT.                                                                
041400*                                                                         
041500 2810-COUNT-ONE-APPROVED.                                                 
041600     MOVE APP-TAB-RECORD (W-APP-TABLE-NDX) TO APPLICATION-RECORD.         
041700     IF APP-TOURNAMENT-ID = PL-TOURNAMENT-KEY                             
041800         AND APP-APPROVED                                                 
041900             ADD 1 TO W-APPROVED-COUNT                                    
042000     END-IF.                                                              
042100 2810-EXIT.                                                               
042200     EXIT.                                                                
042300*                                                                         
042400 3000-FINISH-UP.                                                          
042500     CLOSE APPLICATION-TRANS-FILE.                                        
042600     PERFORM 3100-REWRITE-APPLICATION-TABLE.                              
042700     PERFORM 9000-WRITE-RUN-TOTALS.                                       
042800 3000-EXIT.                                                               
042900     EXIT.                                                                
043000*                                                                         
043100 3100-REWRITE-APPLICATION-TABLE.                                          
043200     OPEN OUTPUT APPLICATION-FILE.                                        
043300     IF FS-APP NOT = "00"                                                 
043400         MOVE "UNABLE TO REOPEN APPLICATION FILE"                         
043500         TO W-ABEND-REASON                                                
043600         PERFORM 9900-ABEND-THE-RUN                                       
043700     END-IF.                                                              
043800     PERFORM 3110-REWRITE-ONE-APPLICATION                                 
043900         VARYING W-APP-TABLE-NDX FROM 1 BY 1                              
044000         UNTIL W-APP-TABLE-NDX GREATER THAN APP-TABLE-COUNT.              
044100     CLOSE APPLICATION-FILE.                                              
044200 3100-EXIT.                                                               
044300     EXIT.                                                                
044400*                                                                         
044500 3110-REWRITE-ONE-APPLICATION.                                            
044600     MOVE APP-TAB-RECORD (W-APP-TABLE-NDX) TO APPLICATION-RECORD.         
044700     WRITE APPLICATION-RECORD.                                            
044800 3110-EXIT.                                                               
044900     EXIT.                                                                
045000*                                                                         
045100     COPY "PLGENERAL.CBL".                                                
045200     COPY "PL-TOURNAMENT-TABLE.CBL".                                      
045300     COPY "PL-ROLE-TABLE.CBL".                                            
045400     COPY "PL-USER-TABLE.CBL".                                            
