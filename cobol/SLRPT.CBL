000100*                                                                         
000200*SLRPT.CBL                                                                
000300*                                                                         
000400*FILE-CONTROL ENTRY FOR THE PRINTED TOURNAMENT-REPORT OUTPUT.             
000500*ONE REPORT PER REQUEST ON REPORT-REQUEST-FILE, APPENDED TO               
000600*THE SAME PRINT FILE ONE AFTER THE OTHER.                                 
000700*                                                                         
000800*    1994-11-15 RJL  ORIGINAL ENTRY.                                      
000900*                                                                         
001000 SELECT REPORT-FILE ASSIGN TO "TRNRPT"                                    
001100     ORGANIZATION IS LINE SEQUENTIAL                                      
001200     FILE STATUS IS FS-RPT.                                               
