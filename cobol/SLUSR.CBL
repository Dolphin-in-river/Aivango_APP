000100*                                                                         
000200*SLUSR.CBL                                                                
000300*                                                                         
000400*FILE-CONTROL ENTRY FOR THE USER MASTER FILE.  INPUT ONLY --              
000500*ACCOUNT CREATION AND E-MAIL VERIFICATION ARE FRONT-END WORK              
000600*AND ARE NOT PART OF THIS BATCH SUITE; THE USER FILE ARRIVES              
000700*ALREADY POPULATED.                                                       
000800*                                                                         
000900*    1994-03-02 RJL  ORIGINAL ENTRY.                                      
001000*                                                                         
001100 SELECT USER-FILE ASSIGN TO "USERMST"                                     
001200     ORGANIZATION IS LINE SEQUENTIAL                                      
001300     FILE STATUS IS FS-USR.                                               
