000100*                                                                         
000200*SLRPTTX.CBL                                                              
000300*                                                                         
000400*FILE-CONTROL ENTRY FOR THE INCOMING TOURNAMENT-REPORT                    
000500*REQUEST FILE READ BY TOURNAMENT-REPORT.                                  
000600*                                                                         
000700*    1994-11-15 RJL  ORIGINAL ENTRY.                                      
000800*                                                                         
000900 SELECT REPORT-REQUEST-FILE ASSIGN TO "RPTQTRAN"                          
001000     ORGANIZATION IS LINE SEQUENTIAL                                      
001100     FILE STATUS IS FS-RQX.                                               
