000100*                                                                         
000200*FDRPT.CBL                                                                
000300*                                                                         
000400*FILE SECTION RECORD FOR THE PRINTED TOURNAMENT-REPORT OUTPUT.            
000500*ONE 132-COLUMN PRINT LINE PER RECORD -- HEADINGS, WINNERS,               
000600*FINANCIAL AND ATTENDANCE SECTIONS AND FIGHT STATISTICS ARE ALL           
000700*BUILT INTO THIS SAME LINE BY THE REPORTING PROGRAM BEFORE EACH           
000800*WRITE.                                                                   
000900*                                                                         
001000*    1994-11-15 RJL  ORIGINAL LAYOUT.                                     
001100*                                                                         
001200 FD  REPORT-FILE                                                          
001300     LABEL RECORDS ARE OMITTED.                                           
001400 01  REPORT-LINE                    PIC X(132).                           
