000100*                                                                         
000200*FDLOC.CBL                                                                
000300*                                                                         
000400*FILE SECTION RECORD FOR THE LOCATION REFERENCE FILE.                     
000500*                                                                         
000600*    1994-02-11 RJL  ORIGINAL LAYOUT.                                     
000700*                                                                         
000800 FD  LOCATION-FILE                                                        
000900     LABEL RECORDS ARE STANDARD                                           
001000     RECORD CONTAINS 60 CHARACTERS.                                       
001100 01  LOCATION-RECORD.                                                     
001200     05  LOC-ID                      PIC 9(4).                            
001300     05  LOC-NAME                    PIC X(30).                           
001400     05  LOC-CITY                    PIC X(20).                           
001500     05  FILLER                      PIC X(6).                            
