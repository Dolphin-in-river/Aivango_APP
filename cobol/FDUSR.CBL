000100*                                                                         
000200*FDUSR.CBL                                                                
000300*                                                                         
000400*FILE SECTION RECORD FOR THE USER MASTER FILE.  HOLDS EVERY               
000500*PERSON WHO CAN APPEAR IN THE SYSTEM -- ORGANIZERS, SPONSORS,             
000600*KNIGHTS AND SPECTATORS ARE ALL THE SAME PHYSICAL RECORD; THE             
000700*ROLE FILE (FDROL.CBL) IS WHAT SAYS WHICH HAT A USER IS WEARING           
000800*IN A GIVEN TOURNAMENT.                                                   
000900*                                                                         
001000*    1994-03-02 RJL  ORIGINAL LAYOUT.                                     
001100*    1997-08-14 RJL  WIDENED USR-EMAIL FROM X(24) TO X(40) --             
001200*                    SHORT FIELD WAS TRUNCATING REAL ADDRESSES.           
001300*                                                                         
001400 FD  USER-FILE                                                            
001500     LABEL RECORDS ARE STANDARD                                           
001600     RECORD CONTAINS 87 CHARACTERS.                                       
001700 01  USER-RECORD.                                                         
001800     05  USR-ID                      PIC 9(6).                            
001900     05  USR-NAME                    PIC X(20).                           
002000     05  USR-SECOND-NAME             PIC X(20).                           
002100     05  USR-EMAIL                   PIC X(40).                           
002200     05  USR-ORGANIZER-FLAG          PIC X(1).                            
002300         88  USR-IS-GLOBAL-ORGANIZER     VALUE "Y".                       
002400*                                                                         
002500*ALTERNATE VIEW -- FULL NAME AS ONE STRING, BUILT BY                      
002600*PL-USER-TABLE.CBL EACH TIME A REPORT NEEDS "NAME SURNAME".               
002700*                                                                         
002800 01  USR-FULL-NAME-VIEW REDEFINES USER-RECORD.                            
002900     05  FILLER                      PIC X(6).                            
003000     05  USR-FULL-NAME               PIC X(40).                           
003100     05  FILLER                      PIC X(41).                           
