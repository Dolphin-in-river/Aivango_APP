000100*                                                                         
000200*SLFGTTX.CBL                                                              
000300*                                                                         
000400*FILE-CONTROL ENTRY FOR THE INCOMING FIGHT-RESULT TRANSACTION             
000500*FILE READ BY FIGHT-RESULT-PROCESSING.  CARRIES BOTH THE                  
000600*RESULT TRANSACTION AND THE RESCHEDULE TRANSACTION, TOLD                  
000700*APART BY FGX-TRANS-TYPE.                                                 
000800*                                                                         
000900*    1994-07-19 RJL  ORIGINAL ENTRY.                                      
001000*                                                                         
001100 SELECT FIGHT-TRANS-FILE ASSIGN TO "FIGHTTRN"                             
001200     ORGANIZATION IS LINE SEQUENTIAL                                      
001300     FILE STATUS IS FS-FGX.                                               
