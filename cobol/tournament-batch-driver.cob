000100*                                                                         
000200*TOURNAMENT-BATCH-DRIVER.COB                                              
000300*                                                                         
000400*NIGHTLY BATCH DRIVER FOR THE WHOLE TOURNAMENT SUITE.  RUNS               
000500*EACH STEP IN THE ORDER THE GUILD'S BUSINESS DEPENDS ON --                
000600*SPONSORSHIP AND APPLICATIONS BEFORE THE BRACKET CAN BE DRAWN             
000700*(APPLICATION-PROCESSING CALLS BRACKET-GENERATION ITSELF ONCE             
000800*THE KNIGHT COUNT IS REACHED, SO THIS DRIVER DOES NOT CALL IT             
000900*A SECOND TIME), FIGHT RESULTS AND TICKETS AND VOTES DURING THE           
001000*EVENT, THEN THE SETTLEMENT AND REPORTING STEPS ONCE A                    
001100*TOURNAMENT IS COMPLETED.  NO PARAMETERS ARE PASSED ON ANY                
001200*CALL -- EACH STEP READS ITS OWN TRANSACTION FILE FOR THE                 
001300*NIGHT.                                                                   
001400*                                                                         
001500*    1994-11-20 RJL  ORIGINAL PROGRAM.                                    
001600*    1998-10-27 KMP  Y2K -- NO DATE FIELDS OF ITS OWN; NOTHING TO         
001700*                    CHANGE IN THIS DRIVER.                               
001800*    2001-11-30 RJL  ADDED PRIZE-CALCULATION TO THE NIGHTLY CHAIN         
001900*                    AFTER SETTLEMENT WAS SPLIT OUT OF FIGHT-             
002000*                    RESULT-PROCESSING (TICKET #3102).                    
002100*    2003-06-09 KMP  START/FINISH BANNERS NOW CARRY THE RUN               
002200*                    DATE AND TIME -- OPERATIONS COULD NOT TELL           
002300*                    ONE NIGHT'S CONSOLE LOG FROM ANOTHER'S               
002400*                    (TICKET #3340).                                      
002500*                                                                         
002600 IDENTIFICATION DIVISION.                                                 
002700 PROGRAM-ID. TOURNAMENT-BATCH-DRIVER.                                     
002800 AUTHOR. R J LOWELL.                                                      
002900 INSTALLATION. IVANHOE GUILD DATA PROCESSING.                             
003000 DATE-WRITTEN. 1994-11-20.                                                
003100 DATE-COMPILED.                                                           
003200 SECURITY. UNCLASSIFIED.                                                  
003300*                                                                         
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM.                                                  
003800*                                                                         
003900 DATA DIVISION.                                                           
004000 WORKING-STORAGE SECTION.                                                 
004100*                                                                         
004200 77  W-STEP-NAME                 PIC X(30).                               
004300 77  W-STEPS-COMPLETED             PIC 9(2) COMP.                         
004400*                                                                         
004500*RUN DATE AND TIME STAMPED ON THE START/FINISH BANNERS SO                 
004600*OPERATIONS CAN TELL ONE NIGHT'S CONSOLE LOG FROM ANOTHER'S.              
004700*BROKEN OUT THE SAME WAY THE SHOP'S OWN DATE COPYBOOK BREAKS A            
004800*CCYYMMDD FIELD.                                                          
004900*                                                                         
005000 01  W-RUN-DATE                  PIC 9(8).                                
005100 01  W-RUN-DATE-X REDEFINES W-RUN-DATE.                                   
005200     05  W-RUN-CCYY                    PIC 9(4).                          
005300     05  W-RUN-MM                      PIC 9(2).                          
005400     05  W-RUN-DD                      PIC 9(2).                          
005500 01  W-RUN-TIME                  PIC 9(8).                                
005600 01  W-RUN-TIME-X REDEFINES W-RUN-TIME.                                   
005700     05  W-RUN-HH                      PIC 9(2).                          
005800     05  W-RUN-MN                      PIC 9(2).                          
005900     05  W-RUN-SS                      PIC 9(2).                          
006000     05  W-RUN-HH100                   PIC 9(2).                          
006100*                                                                         
006200 01  W-BANNER-LINE.                                                       
006300     05  W-BANNER-TEXT                 PIC X(30).                         
006400     05  FILLER                       PIC X(1) VALUE SPACE.               
006500     05  W-BANNER-CCYY                 PIC 9(4).                          
006600     05  FILLER                       PIC X(1) VALUE "-".                 
006700     05  W-BANNER-MM                   PIC 9(2).                          
006800     05  FILLER                       PIC X(1) VALUE "-".                 
006900     05  W-BANNER-DD                   PIC 9(2).                          
007000     05  FILLER                       PIC X(1) VALUE SPACE.               
007100     05  W-BANNER-HH                   PIC 9(2).                          
007200     05  FILLER                       PIC X(1) VALUE ":".                 
007300     05  W-BANNER-MN                   PIC 9(2).                          
007400     05  FILLER                       PIC X(1) VALUE ":".                 
007500     05  W-BANNER-SS                   PIC 9(2).                          
007600 01  W-BANNER-LINE-X REDEFINES W-BANNER-LINE PIC X(50).                   
007700*                                                                         
007800 PROCEDURE DIVISION.                                                      
007900*                                                                         
008000 0000-MAIN-LINE.                                                          
008100     MOVE ZERO TO W-STEPS-COMPLETED.                                      
008200     ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.                                
008300     ACCEPT W-RUN-TIME FROM TIME.                                         
008400     MOVE "TOURNAMENT-BATCH-DRIVER STARTING" TO W-BANNER-TEXT.            
008500     PERFORM 1900-BUILD-BANNER-LINE.                                      
008600     DISPLAY W-BANNER-LINE.                                               
008700     PERFORM 1000-RUN-SPONSORSHIP-STEP.                                   
008800     PERFORM 1100-RUN-APPLICATION-STEP.                                   
008900     PERFORM 1200-RUN-FIGHT-RESULT-STEP.                                  
009000     PERFORM 1300-RUN-TICKET-STEP.                                        
009100     PERFORM 1400-RUN-VOTE-STEP.                                          
009200     PERFORM 1500-RUN-PRIZE-STEP.                                         
009300     PERFORM 1600-RUN-REPORT-STEP.                                        
009400     PERFORM 1700-RUN-HISTORY-STEP.                                       
009500     ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.                                
009600     ACCEPT W-RUN-TIME FROM TIME.                                         
009700     MOVE "TOURNAMENT-BATCH-DRIVER FINISHED" TO W-BANNER-TEXT.            
009800     PERFORM 1900-BUILD-BANNER-LINE.                                      
009900     DISPLAY W-BANNER-LINE.                                               
010000     DISPLAY "STEPS COMPLETED -- " W-STEPS-COMPLETED.                     
010100     STOP RUN.                                                            
010200 0000-EXIT.                                                               
010300     EXIT.                                                                
010400*                                                                         
010500 1900-BUILD-BANNER-LINE.                                                  
010600     MOVE W-RUN-CCYY TO W-BANNER-CCYY.                                    
010700     MOVE W-RUN-MM TO W-BANNER-MM.                                        
010800     MOVE W-RUN-DD TO W-BANNER-DD.                                        
010900     MOVE W-RUN-HH TO W-BANNER-HH.                                        
011000     MOVE W-RUN-MN TO W-BANNER-MN.                                        
011100     MOVE W-RUN-SS TO W-BANNER-SS.                                        
011200 1900-EXIT.                                                               
011300     EXIT.                                                                
011400*                                                                         
011500 1000-RUN-SPONSORSHIP-STEP.                                               
011600     MOVE "SPONSORSHIP-PROCESSING" TO W-STEP-NAME.                        
011700     DISPLAY "STARTING -- " W-STEP-NAME.                                  
011800     CALL "sponsorship-processing".                                       
011900     ADD 1 TO W-STEPS-COMPLETED.                                          
012000     DISPLAY "FINISHED -- " W-STEP-NAME.                                  
012100 1000-EXIT.                                                               
012200     EXIT.                                                                
012300*                                                                         
012400*APPLICATION-PROCESSING CALLS BRACKET-GENERATION ITSELF ONCE A            
012500*TOURNAMENT'S REQUIRED KNIGHT COUNT IS REACHED -- SEE ITS OWN             
012600*2800-CHECK-BRACKET-TRIGGER.                                              
012700*                                                                         
012800 1100-RUN-APPLICATION-STEP.                                               
012900     MOVE "APPLICATION-PROCESSING" TO W-STEP-NAME.                        
013000     DISPLAY "STARTING -- " W-STEP-NAME.                                  
013100     CALL "application-processing".                                       
013200     ADD 1 TO W-STEPS-COMPLETED.                                          
013300     DISPLAY "FINISHED -- " W-STEP-NAME.                                  
013400 1100-EXIT.                                                               
013500     EXIT.                                                                
013600*                                                                         
013700 1200-RUN-FIGHT-RESULT-STEP.                                              
013800     MOVE "FIGHT-RESULT-PROCESSING" TO W-STEP-NAME.                       
013900     DISPLAY "STARTING -- " W-STEP-NAME.                                  
014000     CALL "fight-result-processing".                                      
014100     ADD 1 TO W-STEPS-COMPLETED.                                          
014200     DISPLAY "FINISHED -- " W-STEP-NAME.                                  
014300 1200-EXIT.                                                               
014400     EXIT.                                                                
014500*                                                                         
014600 1300-RUN-TICKET-STEP.                                                    
014700     MOVE "TICKET-BOOKING" TO W-STEP-NAME.                                
014800     DISPLAY "STARTING -- " W-STEP-NAME.                                  
014900     CALL "ticket-booking".                                               
015000     ADD 1 TO W-STEPS-COMPLETED.                                          
015100     DISPLAY "FINISHED -- " W-STEP-NAME.                                  
015200 1300-EXIT.                                                               
015300     EXIT.                                                                
015400*                                                                         
015500 1400-RUN-VOTE-STEP.                                                      
015600     MOVE "VOTE-PROCESSING" TO W-STEP-NAME.                               
015700     DISPLAY "STARTING -- " W-STEP-NAME.                                  
015800     CALL "vote-processing".                                              
015900     ADD 1 TO W-STEPS-COMPLETED.                                          
016000     DISPLAY "FINISHED -- " W-STEP-NAME.                                  
016100 1400-EXIT.                                                               
016200     EXIT.                                                                
016300*                                                                         
016400 1500-RUN-PRIZE-STEP.                                                     
016500     MOVE "PRIZE-CALCULATION" TO W-STEP-NAME.                             
016600     DISPLAY "STARTING -- " W-STEP-NAME.                                  
016700     CALL "prize-calculation".                                            
016800     ADD 1 TO W-STEPS-COMPLETED.                                          
016900     DISPLAY "FINISHED -- " W-STEP-NAME.                                  
017000 1500-EXIT.                                                               
017100     EXIT.                                                                
017200*                                                                         
017300 1600-RUN-REPORT-STEP.                                                    
017400     MOVE "TOURNAMENT-REPORT" TO W-STEP-NAME.                             
017500     DISPLAY "STARTING -- " W-STEP-NAME.                                  
017600     CALL "tournament-report".                                            
017700     ADD 1 TO W-STEPS-COMPLETED.                                          
017800     DISPLAY "FINISHED -- " W-STEP-NAME.                                  
017900 1600-EXIT.                                                               
018000     EXIT.                                                                
018100*                                                                         
018200 1700-RUN-HISTORY-STEP.                                                   
018300     MOVE "TOURNAMENT-HISTORY-LISTING" TO W-STEP-NAME.                    
018400     DISPLAY "STARTING -- " W-STEP-NAME.                                  
018500     CALL "tournament-history-listing".                                   
018600     ADD 1 TO W-STEPS-COMPLETED.                                          
018700     DISPLAY "FINISHED -- " W-STEP-NAME.                                  
018800 1700-EXIT.                                                               
018900     EXIT.                                                                
