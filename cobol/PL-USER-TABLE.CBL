000100*                                                                         
000200*PL-USER-TABLE.CBL                                                        
000300*                                                                         
000400*LOADS THE ENTIRE USER FILE INTO USR-TABLE (WSUSRTAB.CBL)                 
000500*AND SEARCHES IT BY USER ID.  READ-ONLY -- NO PROGRAM IN                  
000600*THIS SYSTEM ADDS, CHANGES OR DELETES A USER RECORD.                      
000700*                                                                         
000800*    1994-02-11 RJL  ORIGINAL ENTRY.                                      
000900*                                                                         
001000 PL-LOAD-USER-TABLE.                                                      
001100     MOVE ZERO TO USR-TABLE-COUNT.                                        
001200     OPEN INPUT USER-FILE.                                                
001300     IF FS-USR NOT = "00"                                                 
001400         MOVE "UNABLE TO OPEN USER FILE" TO W-ABEND-REASON                
001500         PERFORM 9900-ABEND-THE-RUN                                       
001600     END-IF.                                                              
001700     PERFORM PL-LOAD-USER-TABLE-READ.                                     
001800     PERFORM PL-LOAD-USER-TABLE-READ                                      
001900         UNTIL FS-USR = "10".                                             
002000     CLOSE USER-FILE.                                                     
002100 PL-LOAD-USER-TABLE-EXIT.                                                 
002200     EXIT.                                                                
002300*                                                                         
002400 PL-LOAD-USER-TABLE-READ.                                                 
002500     READ USER-FILE.                                                      
002600     IF FS-USR = "00"                                                     
002700         ADD 1 TO USR-TABLE-COUNT                                         
002800         MOVE USER-RECORD TO USR-TAB-RECORD (USR-TABLE-COUNT)             
002900     ELSE                                                                 
003000         IF FS-USR NOT = "10"                                             
003100             MOVE "ERROR READING USER FILE" TO W-ABEND-REASON             
003200             PERFORM 9900-ABEND-THE-RUN                                   
003300         END-IF                                                           
003400     END-IF.                                                              
003500 PL-LOAD-USER-TABLE-READ-EXIT.                                            
003600     EXIT.                                                                
003700*                                                                         
003800 PL-LOOK-FOR-USER-RECORD.                                                 
003900     SET PL-USER-NOT-FOUND TO TRUE.                                       
004000     SET USR-TABLE-NDX TO 1.                                              
004100     PERFORM PL-LOOK-FOR-USR-ONE-ENTRY                                    
004200         VARYING USR-TABLE-NDX FROM 1 BY 1                                
004300         UNTIL USR-TABLE-NDX GREATER THAN USR-TABLE-COUNT                 
004400         OR PL-USER-FOUND.                                                
004500 PL-LOOK-FOR-USER-RECORD-EXIT.                                            
004600     EXIT.                                                                
004700*                                                                         
004800 PL-LOOK-FOR-USR-ONE-ENTRY.                                               
004900     MOVE USR-TAB-RECORD (USR-TABLE-NDX) TO USER-RECORD.                  
005000     IF USR-ID = PL-USER-KEY                                              
005100         SET PL-USER-FOUND TO TRUE                                        
005200     END-IF.                                                              
005300 PL-LOOK-FOR-USR-ONE-ENTRY-EXIT.                                          
005400     EXIT.                                                                
