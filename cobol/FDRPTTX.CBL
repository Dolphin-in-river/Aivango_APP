000100*                                                                         
000200*FDRPTTX.CBL                                                              
000300*                                                                         
000400*ONE REPORT REQUEST PER RECORD -- THE TOURNAMENT TO REPORT ON             
000500*AND THE ORGANIZER ASKING FOR IT.                                         
000600*                                                                         
000700*    1994-11-15 RJL  ORIGINAL LAYOUT.                                     
000800*                                                                         
000900 FD  REPORT-REQUEST-FILE                                                  
001000     LABEL RECORDS ARE STANDARD                                           
001100     RECORD CONTAINS 15 CHARACTERS.                                       
001200 01  REPORT-REQUEST-RECORD.                                               
001300     05  RQX-TOURNAMENT-ID           PIC 9(6).                            
001400     05  RQX-REQUESTOR-ID            PIC 9(6).                            
001500     05  FILLER                      PIC X(3).                            
